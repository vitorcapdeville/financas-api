000100******************************************************************
000200* FECHA       : 19/06/1996                                       *
000300* PROGRAMADOR : MARTA FIGUEROA QUIÑONEZ (MFQ)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC1RGA                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE APLICACAO DE REGRAS DE AUTOMACAO SOBRE  *
000800*             : O MESTRE DE TRANSACOES. TRES MODOS DE EXECUCAO,  *
000900*             : RECEBIDOS POR SYSIN:                             *
001000*             :  ACAO 'R' - APLICA UMA REGRA (RG-ID INFORMADO)   *
001100*             :             A TODAS AS TRANSACOES, SEM OLHAR O   *
001200*             :             CAMPO RG-ATIVO                       *
001300*             :  ACAO 'T' - APLICA TODAS AS REGRAS ATIVAS, EM    *
001400*             :             ORDEM DECRESCENTE DE PRIORIDADE, A   *
001500*             :             UMA SO TRANSACAO (TR-ID INFORMADO)   *
001600*             :  ACAO 'A' - APLICA TODAS AS REGRAS ATIVAS A      *
001700*             :             TODAS AS TRANSACOES DO MESTRE        *
001800* ARCHIVOS    : FZTRAN=A,FZREGR=C                                *
001900* ACCION (ES) : R=UMA REGRA/TODAS, T=TODAS REGRAS/UMA TRANS,     *
002000*             : A=TODAS REGRAS/TODAS TRANS                       *
002100* PROGRAMA(S) : CHAMA FZCRGAP E DEBD1R00                         *
002200* INSTALADO   : 19/06/1996                                       *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.                    FZC1RGA.
002600 AUTHOR.                        MARTA FIGUEROA QUIÑONEZ.
002700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002800 DATE-WRITTEN.                  19/06/1996.
002900 DATE-COMPILED.                 19/06/1996.
003000 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
003100                                 SISTEMAS.
003200******************************************************************
003300*  HISTORICO DE ALTERACOES
003400*  19/06/1996 MFQ SOLICITACAO 0702 - VERSAO ORIGINAL: SOMENTE A
003500*                                    ACAO 'R' (UMA REGRA, TODAS
003600*                                    AS TRANSACOES)
003700*  03/03/2001 JLP SOLICITACAO 0902 - ACRESCENTOU AS ACOES 'T' E
003800*                                    'A' (REGRAS ATIVAS POR
003900*                                    PRIORIDADE), COM ORDENACAO
004000*                                    EM MEMORIA DA TABELA DE
004100*                                    REGRAS ATIVAS
004200*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - NENHUM CAMPO
004300*                                    DE DATA E' LIDO OU GRAVADO
004400*                                    POR ESTE PROGRAMA
004500*  22/07/2003 LFM CHAMADO 11043    - A ORDEM DE APLICACAO PASSOU
004600*                                    A SER DECRESCENTE DE
004700*                                    PRIORIDADE (ANTES ERA A
004800*                                    ORDEM FISICA DO MESTRE)
004900*  19/05/2011 LFM CHAMADO 18877    - CADA REGRA SO' PODE SER
005000*                                    APLICADA NO MAXIMO UMA VEZ
005100*                                    POR TRANSACAO POR EXECUCAO
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT FZTRAN ASSIGN TO FZTRAN
006000            ORGANIZATION     IS INDEXED
006100            ACCESS MODE      IS DYNAMIC
006200            RECORD KEY       IS TR-ID
006300            FILE STATUS      IS FS-FZTRAN
006400                                FSE-FZTRAN.
006500 
006600     SELECT FZREGR ASSIGN TO FZREGR
006700            ORGANIZATION     IS INDEXED
006800            ACCESS MODE      IS DYNAMIC
006900            RECORD KEY       IS RG-ID
007000            FILE STATUS      IS FS-FZREGR
007100                                FSE-FZREGR.
007200 
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007700******************************************************************
007800*   MESTRE DE TRANSACOES (ENTRADAS E SAIDAS)
007900*   MESTRE DE REGRAS DE AUTOMACAO
008000 FD  FZTRAN.
008100     COPY FZTRAN.
008200 01  REG-FZTRAN-R REDEFINES REG-FZTRAN.
008300*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DA
008400*    TRANSACAO MODIFICADA PELO MODO 'T'
008500     05  TRR-LINHA               PIC X(285).
008600 FD  FZREGR.
008700     COPY FZREGR.
008800 
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     05  FS-FZTRAN              PIC 9(02) VALUE ZEROES.
009500     05  FSE-FZTRAN.
009600         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
009700         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
009800         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
009900     05  FS-FZREGR              PIC 9(02) VALUE ZEROES.
010000     05  FSE-FZREGR.
010100         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
010200         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
010300         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
010400     05  WKS-PROGRAMA           PIC X(08) VALUE "FZC1RGA".
010500     05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
010600     05  WKS-ACCION             PIC X(10) VALUE SPACES.
010700     05  WKS-LLAVE              PIC X(32) VALUE SPACES.
010800 
010900******************************************************************
011000*              PARAMETROS DE EXECUCAO (SYSIN)                    *
011100******************************************************************
011200 01  WKS-PARAMETROS-ENTRADA.
011300     05  WKS-ACAO-PARM          PIC X(01).
011400         88  WKS-ACAO-R                   VALUE "R".
011500         88  WKS-ACAO-T                   VALUE "T".
011600         88  WKS-ACAO-A                   VALUE "A".
011700     05  WKS-REGRA-ID-PARM      PIC 9(06).
011800     05  WKS-TRANS-ID-PARM      PIC 9(06).
011900     05  FILLER                 PIC X(07).
012000 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
012100*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
012200     05  WKS-PARM-LINHA         PIC X(20).
012300 
012400******************************************************************
012500*         TABELA DE REGRAS ATIVAS, ORDENADA POR PRIORIDADE       *
012600******************************************************************
012700 01  WKS-TABELA-REGRAS.
012800     05  WKS-REGRA-TAB OCCURS 500 TIMES
012900                       INDEXED BY WKS-REGRA-IX.
013000         10  WKS-TAB-CHAVE-ORDEM.
013100             15  WKS-TAB-PRIORIDADE PIC 9(04).
013200             15  WKS-TAB-ID         PIC 9(06).
013300 01  WKS-TAB-CHAVE-ORDEM-R REDEFINES WKS-TAB-CHAVE-ORDEM
013400                           PIC 9(10).
013500 01  WKS-TAB-AUXILIAR.
013600     05  WKS-TAB-PRIORIDADE-AUX PIC 9(04).
013700     05  WKS-TAB-ID-AUX         PIC 9(06).
013800 
013900******************************************************************
014000*              CONTADORES E SWITCHES DE TRABALHO                 *
014100******************************************************************
014200 77  WKS-QTD-REGRAS             PIC 9(04) COMP VALUE ZEROS.
014300 77  WKS-REGRA-IX2              PIC 9(04) COMP VALUE ZEROS.
014400 77  WKS-CONTADOR-MODIFICADAS   PIC 9(07) COMP VALUE ZEROS.
014500 77  WKS-CONTADOR-APLICADAS     PIC 9(04) COMP VALUE ZEROS.
014600 77  WKS-CONTADOR-TOTAL-APLIC   PIC 9(07) COMP VALUE ZEROS.
014700 77  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
014800 01  WKS-FIM-FZTRAN-SW          PIC X(01) VALUE "N".
014900     88  WKS-FIM-FZTRAN                   VALUE "Y".
015000 01  WKS-FIM-FZREGR-SW          PIC X(01) VALUE "N".
015100     88  WKS-FIM-FZREGR                   VALUE "Y".
015200 01  WKS-TROCOU-SW              PIC X(01) VALUE "N".
015300     88  WKS-HOUVE-TROCA                  VALUE "Y".
015400 
015500******************************************************************
015600*           AREA DE LINKAGE COM O SUBPROGRAMA FZCRGAP            *
015700******************************************************************
015800 01  LK-REGRA-APLICADA          PIC X(01) VALUE "N".
015900     88  LK-FOI-APLICADA                  VALUE "Y".
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L
016400******************************************************************
016500 000-MAIN SECTION.
016600     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
016700     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
016800     EVALUATE TRUE
016900        WHEN WKS-ACAO-R
017000             PERFORM 300-APLICA-REGRA-TODAS-TRANS
017100                 THRU 300-APLICA-REGRA-TODAS-TRANS-E
017200        WHEN WKS-ACAO-T
017300             PERFORM 400-APLICA-REGRAS-ATIVAS-1-TRANS
017400                 THRU 400-APLICA-REGRAS-ATIVAS-1-TRANS-E
017500        WHEN WKS-ACAO-A
017600             PERFORM 500-APLICA-REGRAS-ATIVAS-TODAS
017700                 THRU 500-APLICA-REGRAS-ATIVAS-TODAS-E
017800        WHEN OTHER
017900             DISPLAY "*** FZC1RGA: ACAO INVALIDA NO SYSIN: "
018000                     WKS-ACAO-PARM UPON CONSOLE
018100     END-EVALUATE
018200     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
018300     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
018400     STOP RUN.
018500 000-MAIN-E. EXIT.
018600 
018700 010-ABRE-ARCHIVOS SECTION.
018800     OPEN I-O FZTRAN
018900     IF FS-FZTRAN NOT = 0
019000        MOVE "FZTRAN"   TO WKS-ARCHIVO
019100        MOVE "OPEN"     TO WKS-ACCION
019200        MOVE SPACES     TO WKS-LLAVE
019300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
019400                              WKS-ACCION    WKS-LLAVE
019500                              FS-FZTRAN     FSE-FZTRAN
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF
019900     OPEN INPUT FZREGR
020000     IF FS-FZREGR NOT = 0
020100        MOVE "FZREGR"   TO WKS-ARCHIVO
020200        MOVE "OPEN"     TO WKS-ACCION
020300        MOVE SPACES     TO WKS-LLAVE
020400        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
020500                              WKS-ACCION    WKS-LLAVE
020600                              FS-FZREGR     FSE-FZREGR
020700        MOVE 91 TO RETURN-CODE
020800        PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
020900        STOP RUN
021000     END-IF.
021100 010-ABRE-ARCHIVOS-E. EXIT.
021200 
021300 020-LE-PARAMETROS SECTION.
021400     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
021500     DISPLAY "FZC1RGA - PARAMETROS: " WKS-PARM-LINHA
021600             UPON CONSOLE.
021700 020-LE-PARAMETROS-E. EXIT.
021800 
021900******************************************************************
022000*    MODO 'R' - UMA REGRA (INDEPENDENTE DE RG-ATIVO) CONTRA       *
022100*    TODAS AS TRANSACOES DO MESTRE                                *
022200******************************************************************
022300 300-APLICA-REGRA-TODAS-TRANS SECTION.
022400     MOVE ZEROS TO WKS-CONTADOR-MODIFICADAS
022500     MOVE WKS-REGRA-ID-PARM TO RG-ID
022600     READ FZREGR KEY IS RG-ID
022700        INVALID KEY
022800           DISPLAY "*** FZC1RGA: REGRA NAO ENCONTRADA: " RG-ID
022900                   UPON CONSOLE
023000        NOT INVALID KEY
023100           PERFORM 320-INICIA-VARREDURA-FZTRAN
023200               THRU 320-INICIA-VARREDURA-FZTRAN-E
023300           PERFORM 330-PROCESSA-UMA-TRANS-REGRA
023400               THRU 330-PROCESSA-UMA-TRANS-REGRA-E
023500              UNTIL WKS-FIM-FZTRAN
023600     END-READ
023700     MOVE WKS-CONTADOR-MODIFICADAS TO WKS-MASCARA
023800     DISPLAY "TRANSACOES MODIFICADAS: " WKS-MASCARA
023900             UPON CONSOLE.
024000 300-APLICA-REGRA-TODAS-TRANS-E. EXIT.
024100 
024200 320-INICIA-VARREDURA-FZTRAN SECTION.
024300     MOVE "N" TO WKS-FIM-FZTRAN-SW
024400     MOVE ZEROS TO TR-ID
024500     START FZTRAN KEY IS NOT LESS THAN TR-ID
024600        INVALID KEY
024700           MOVE "Y" TO WKS-FIM-FZTRAN-SW
024800     END-START.
024900 320-INICIA-VARREDURA-FZTRAN-E. EXIT.
025000 
025100 330-PROCESSA-UMA-TRANS-REGRA SECTION.
025200     READ FZTRAN NEXT RECORD
025300        AT END
025400           MOVE "Y" TO WKS-FIM-FZTRAN-SW
025500        NOT AT END
025600           CALL "FZCRGAP" USING REG-FZTRAN REG-FZREGR
025700                                LK-REGRA-APLICADA
025800           IF LK-FOI-APLICADA
025900              REWRITE REG-FZTRAN
026000              IF FS-FZTRAN NOT = 0
026100                 DISPLAY "*** FZC1RGA: ERRO REWRITE FZTRAN "
026200                         TR-ID " STATUS: " FS-FZTRAN
026300                         UPON CONSOLE
026400              ELSE
026500                 ADD 1 TO WKS-CONTADOR-MODIFICADAS
026600              END-IF
026700           END-IF
026800     END-READ.
026900 330-PROCESSA-UMA-TRANS-REGRA-E. EXIT.
027000 
027100******************************************************************
027200*    MODO 'T' - TODAS AS REGRAS ATIVAS, POR PRIORIDADE            *
027300*    DECRESCENTE, CONTRA UMA SO TRANSACAO                         *
027400******************************************************************
027500 400-APLICA-REGRAS-ATIVAS-1-TRANS SECTION.
027600     MOVE WKS-TRANS-ID-PARM TO TR-ID
027700     READ FZTRAN KEY IS TR-ID
027800        INVALID KEY
027900           DISPLAY "*** FZC1RGA: TRANSACAO NAO ENCONTRADA: "
028000                   TR-ID UPON CONSOLE
028100        NOT INVALID KEY
028200           PERFORM 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA
028300               THRU 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA-E
028400           IF WKS-CONTADOR-APLICADAS > ZEROS
028500              REWRITE REG-FZTRAN
028600              DISPLAY "FZC1RGA - TRANSACAO APOS APLICACAO: "
028700                      TRR-LINHA UPON CONSOLE
028800           END-IF
028900           DISPLAY "REGRAS APLICADAS NA TRANSACAO: "
029000                   WKS-CONTADOR-APLICADAS UPON CONSOLE
029100     END-READ.
029200 400-APLICA-REGRAS-ATIVAS-1-TRANS-E. EXIT.
029300 
029400*    APLICA A TODAS AS REGRAS ATIVAS (EM ORDEM DE PRIORIDADE) A
029500*    TRANSACAO ATUALMENTE CARREGADA EM REG-FZTRAN. NAO GRAVA -
029600*    QUEM CHAMA E' RESPONSAVEL PELO REWRITE (CHAMADO 18877)
029700 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA SECTION.
029800     MOVE ZEROS TO WKS-CONTADOR-APLICADAS
029900     PERFORM 460-CARREGA-REGRAS-ATIVAS THRU 460-CARREGA-REGRAS-ATIVAS-E
030000     PERFORM 480-APLICA-UMA-REGRA-TAB THRU 480-APLICA-UMA-REGRA-TAB-E
030100        VARYING WKS-REGRA-IX FROM 1 BY 1
030200        UNTIL WKS-REGRA-IX > WKS-QTD-REGRAS.
030300 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA-E. EXIT.
030400 
030500*    CARREGA EM WKS-TABELA-REGRAS OS IDS/PRIORIDADES DE TODAS AS
030600*    REGRAS COM RG-ATIVO = 'Y' E ORDENA DECRESCENTE (CHAMADO
030700*    11043)
030800 460-CARREGA-REGRAS-ATIVAS SECTION.
030900     MOVE ZEROS TO WKS-QTD-REGRAS
031000     MOVE ZEROS TO RG-ID
031100     MOVE "N" TO WKS-FIM-FZREGR-SW
031200     START FZREGR KEY IS NOT LESS THAN RG-ID
031300        INVALID KEY
031400           MOVE "Y" TO WKS-FIM-FZREGR-SW
031500     END-START
031600     PERFORM 465-LE-UMA-REGRA-SCAN UNTIL WKS-FIM-FZREGR
031700     PERFORM 468-ORDENA-REGRAS-TAB THRU 468-ORDENA-REGRAS-TAB-E.
031800 460-CARREGA-REGRAS-ATIVAS-E. EXIT.
031900 
032000 465-LE-UMA-REGRA-SCAN SECTION.
032100     READ FZREGR NEXT RECORD
032200        AT END
032300           MOVE "Y" TO WKS-FIM-FZREGR-SW
032400        NOT AT END
032500           IF RG-ESTA-ATIVA AND WKS-QTD-REGRAS < 500
032600              ADD 1 TO WKS-QTD-REGRAS
032700              MOVE RG-ID         TO WKS-TAB-ID (WKS-QTD-REGRAS)
032800              MOVE RG-PRIORIDADE
032900                   TO WKS-TAB-PRIORIDADE (WKS-QTD-REGRAS)
033000           END-IF
033100     END-READ.
033200 465-LE-UMA-REGRA-SCAN-E. EXIT.
033300 
033400*    ORDENACAO POR TROCA (BUBBLE SORT) DECRESCENTE DE PRIORIDADE
033500 468-ORDENA-REGRAS-TAB SECTION.
033600     MOVE "Y" TO WKS-TROCOU-SW
033700     PERFORM 469-UMA-PASSADA-ORDENACAO THRU 469-UMA-PASSADA-ORDENACAO-E
033800        UNTIL NOT WKS-HOUVE-TROCA.
033900 468-ORDENA-REGRAS-TAB-E. EXIT.
034000 
034100 469-UMA-PASSADA-ORDENACAO SECTION.
034200     MOVE "N" TO WKS-TROCOU-SW
034300     IF WKS-QTD-REGRAS > 1
034400        PERFORM 470-COMPARA-TROCA-PAR THRU 470-COMPARA-TROCA-PAR-E
034500           VARYING WKS-REGRA-IX FROM 1 BY 1
034600           UNTIL WKS-REGRA-IX >= WKS-QTD-REGRAS
034700     END-IF.
034800 469-UMA-PASSADA-ORDENACAO-E. EXIT.
034900 
035000 470-COMPARA-TROCA-PAR SECTION.
035100     COMPUTE WKS-REGRA-IX2 = WKS-REGRA-IX + 1
035200     IF WKS-TAB-PRIORIDADE (WKS-REGRA-IX) <
035300        WKS-TAB-PRIORIDADE (WKS-REGRA-IX2)
035400        PERFORM 471-TROCA-PAR THRU 471-TROCA-PAR-E
035500        MOVE "Y" TO WKS-TROCOU-SW
035600     END-IF.
035700 470-COMPARA-TROCA-PAR-E. EXIT.
035800 
035900 471-TROCA-PAR SECTION.
036000     MOVE WKS-TAB-ID         (WKS-REGRA-IX)  TO WKS-TAB-ID-AUX
036100     MOVE WKS-TAB-PRIORIDADE (WKS-REGRA-IX)
036200          TO WKS-TAB-PRIORIDADE-AUX
036300     MOVE WKS-TAB-ID         (WKS-REGRA-IX2)
036400          TO WKS-TAB-ID         (WKS-REGRA-IX)
036500     MOVE WKS-TAB-PRIORIDADE (WKS-REGRA-IX2)
036600          TO WKS-TAB-PRIORIDADE (WKS-REGRA-IX)
036700     MOVE WKS-TAB-ID-AUX         TO WKS-TAB-ID (WKS-REGRA-IX2)
036800     MOVE WKS-TAB-PRIORIDADE-AUX
036900          TO WKS-TAB-PRIORIDADE (WKS-REGRA-IX2).
037000 471-TROCA-PAR-E. EXIT.
037100 
037200 480-APLICA-UMA-REGRA-TAB SECTION.
037300     MOVE WKS-TAB-ID (WKS-REGRA-IX) TO RG-ID
037400     READ FZREGR KEY IS RG-ID
037500        INVALID KEY
037600           CONTINUE
037700        NOT INVALID KEY
037800           CALL "FZCRGAP" USING REG-FZTRAN REG-FZREGR
037900                                LK-REGRA-APLICADA
038000           IF LK-FOI-APLICADA
038100              ADD 1 TO WKS-CONTADOR-APLICADAS
038200           END-IF
038300     END-READ.
038400 480-APLICA-UMA-REGRA-TAB-E. EXIT.
038500 
038600******************************************************************
038700*    MODO 'A' - TODAS AS REGRAS ATIVAS CONTRA TODAS AS            *
038800*    TRANSACOES DO MESTRE                                         *
038900******************************************************************
039000 500-APLICA-REGRAS-ATIVAS-TODAS SECTION.
039100     MOVE ZEROS TO WKS-CONTADOR-TOTAL-APLIC
039200     PERFORM 320-INICIA-VARREDURA-FZTRAN
039300         THRU 320-INICIA-VARREDURA-FZTRAN-E
039400     PERFORM 530-PROCESSA-UMA-TRANS-TODAS
039500         THRU 530-PROCESSA-UMA-TRANS-TODAS-E
039600        UNTIL WKS-FIM-FZTRAN
039700     MOVE WKS-CONTADOR-TOTAL-APLIC TO WKS-MASCARA
039800     DISPLAY "TOTAL DE APLICACOES DE REGRAS: " WKS-MASCARA
039900             UPON CONSOLE.
040000 500-APLICA-REGRAS-ATIVAS-TODAS-E. EXIT.
040100 
040200 530-PROCESSA-UMA-TRANS-TODAS SECTION.
040300     READ FZTRAN NEXT RECORD
040400        AT END
040500           MOVE "Y" TO WKS-FIM-FZTRAN-SW
040600        NOT AT END
040700           PERFORM 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA
040800               THRU 450-APLICA-REGRAS-ATIVAS-EM-MEMORIA-E
040900           IF WKS-CONTADOR-APLICADAS > ZEROS
041000              REWRITE REG-FZTRAN
041100              IF FS-FZTRAN NOT = 0
041200                 DISPLAY "*** FZC1RGA: ERRO REWRITE FZTRAN "
041300                         TR-ID " STATUS: " FS-FZTRAN
041400                         UPON CONSOLE
041500              ELSE
041600                 ADD WKS-CONTADOR-APLICADAS
041700                     TO WKS-CONTADOR-TOTAL-APLIC
041800              END-IF
041900           END-IF
042000     END-READ.
042100 530-PROCESSA-UMA-TRANS-TODAS-E. EXIT.
042200 
042300 900-ESTADISTICAS SECTION.
042400     DISPLAY "******************************************"
042500             UPON CONSOLE
042600     DISPLAY "FZC1RGA - FIM DE EXECUCAO" UPON CONSOLE
042700     DISPLAY "******************************************"
042800             UPON CONSOLE.
042900 900-ESTADISTICAS-E. EXIT.
043000 
043100 990-CIERRA-ARCHIVOS SECTION.
043200     CLOSE FZTRAN FZREGR.
043300 990-CIERRA-ARCHIVOS-E. EXIT.
