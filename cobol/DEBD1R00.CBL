000100******************************************************************
000200* FECHA       : 18/02/1991                                       *
000300* PROGRAMADOR : RAUL VILLATORO CASTILLO (RVC)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ) - UTILITARIOS COMUNS     *
000500* PROGRAMA    : DEBD1R00                                         *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : ROTINA COMUM DE DIAGNOSTICO DE FILE STATUS.       *
000800*             : RECEBE O NOME DO PROGRAMA, ARQUIVO, ACAO E CHAVE  *
000900*             : ENVOLVIDOS NO ERRO E IMPRIME UMA LINHA PADRAO NO  *
001000*             : SYSOUT PARA FACILITAR O DIAGNOSTICO EM PRODUCAO.  *
001100*             : TODO PROGRAMA DA FAMILIA FZ QUE ABRE OU GRAVA UM  *
001200*             : ARQUIVO DEVE CHAMAR ESTA ROTINA QUANDO O FILE     *
001300*             : STATUS FOR DIFERENTE DO ESPERADO.                *
001400* ARCHIVOS    : NAO APLICA (SOMENTE SYSOUT)                      *
001500* ACCION (ES) : D=DIAGNOSTICA                                    *
001600* PROGRAMA(S) : CHAMADO POR FZC1RGA, FZC2IMP, FZC3RES, FZC4TRN,  *
001700*             : FZC5TAG, FZC6REG, FZC7CFG, FZCRGAP               *
001800* INSTALADO   : 18/02/1991                                       *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    DEBD1R00.
002200 AUTHOR.                        RAUL VILLATORO CASTILLO.
002300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.                  18/02/1991.
002500 DATE-COMPILED.                 18/02/1991.
002600 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002700                                 SISTEMAS.
002800******************************************************************
002900*  HISTORICO DE ALTERACOES
003000*  18/02/1991 RVC SOLICITACAO 0441 - VERSAO ORIGINAL, SOMENTE
003100*                                    ARQUIVOS TLMATH/TIMATH
003200*  09/11/1993 JLP SOLICITACAO 0587 - GENERALIZADA PARA QUALQUER
003300*                                    ARQUIVO DA FAMILIA FZ
003400*  27/09/1997 MFQ SOLICITACAO 0760 - ACRESCENTOU IMPRESSAO DO
003500*                                    BLOCO FSE (RETURN/FUNCTION/
003600*                                    FEEDBACK) QUANDO DIFERENTE
003700*                                    DE ZERO
003800*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - NENHUM CAMPO
003900*                                    DE DATA NESTA ROTINA, SO
004000*                                    CONFIRMADO E DOCUMENTADO
004100*  22/07/2003 LFM CHAMADO 11042    - MENSAGEM PASSOU A INCLUIR O
004200*                                    NOME DO PROGRAMA CHAMADOR
004300*  06/04/2008 LFM CHAMADO 15509    - CORRIGIDO TRUNCAMENTO DA
004400*                                    LLAVE NA DISPLAY QUANDO
004500*                                    MAIOR QUE 20 POSICOES
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  WKS-LINHA-ERRO.
005400     05  FILLER                PIC X(10) VALUE "*** FZ ***".
005500     05  FILLER                PIC X(01) VALUE SPACE.
005600     05  WKS-LE-PROGRAMA       PIC X(08).
005700     05  FILLER                PIC X(01) VALUE SPACE.
005800     05  WKS-LE-ARCHIVO        PIC X(08).
005900     05  FILLER                PIC X(01) VALUE SPACE.
006000     05  WKS-LE-ACCION         PIC X(10).
006100     05  FILLER                PIC X(01) VALUE SPACE.
006200     05  WKS-LE-STATUS-LIT     PIC X(11) VALUE "STATUS  : ".
006300     05  WKS-LE-STATUS         PIC 9(02).
006400 01  WKS-LINHA-ERRO-R REDEFINES WKS-LINHA-ERRO.
006500*    VISAO EM LINHA UNICA DA MENSAGEM, PARA CONTAGEM DE POSICOES
006600*    OCUPADAS NO SYSOUT
006700     05  WKS-LINHA-ERRO-FLAT   PIC X(53).
006800 01  WKS-CONTADOR-CHAMADAS     PIC 9(07) COMP   VALUE ZEROS.
006900 01  WKS-FSE-MOSTRA            PIC 9(01) VALUE ZEROS.
007000     88  WKS-MOSTRA-FSE                  VALUE 1.
007100 LINKAGE SECTION.
007200 01  LK-PROGRAMA               PIC X(08).
007300 01  LK-ARCHIVO                PIC X(08).
007400 01  LK-ACCION                 PIC X(10).
007500 01  LK-LLAVE                  PIC X(32).
007600*    QUEBRA A CHAVE EM DUAS METADES PARA EVITAR TRUNCAMENTO NA
007700*    DISPLAY QUANDO A CHAVE OCUPA MAIS DE 20 POSICOES (CHAMADO
007800*    15509)
007900 01  LK-LLAVE-R REDEFINES LK-LLAVE.
008000     05  LK-LLAVE-PARTE1       PIC X(20).
008100     05  LK-LLAVE-PARTE2       PIC X(12).
008200 01  LK-FS-CODIGO              PIC 9(02).
008300 01  LK-FSE-CODIGO.
008400     05  LK-FSE-RETURN         PIC S9(04) COMP-5.
008500     05  LK-FSE-FUNCTION       PIC S9(04) COMP-5.
008600     05  LK-FSE-FEEDBACK       PIC S9(04) COMP-5.
008700*    VISAO ALFANUMERICA DO BLOCO FSE, PARA ECO CRU NO SYSOUT
008800*    QUANDO O OPERADOR PRECISA REPASSAR O VALOR AO SUPORTE
008900 01  LK-FSE-CODIGO-R REDEFINES LK-FSE-CODIGO.
009000     05  LK-FSE-CODIGO-BRUTO   PIC X(06).
009100******************************************************************
009200 PROCEDURE DIVISION USING LK-PROGRAMA LK-ARCHIVO LK-ACCION
009300                           LK-LLAVE    LK-FS-CODIGO
009400                           LK-FSE-CODIGO.
009500 000-MAIN SECTION.
009600     ADD 1 TO WKS-CONTADOR-CHAMADAS
009700     PERFORM 100-MONTA-LINHA-ERRO THRU 100-MONTA-LINHA-ERRO-E
009800     PERFORM 200-IMPRIME-LINHA-ERRO THRU 200-IMPRIME-LINHA-ERRO-E
009900     IF LK-FSE-RETURN NOT = ZEROS OR
010000        LK-FSE-FUNCTION NOT = ZEROS OR
010100        LK-FSE-FEEDBACK NOT = ZEROS
010200        PERFORM 300-IMPRIME-BLOCO-FSE THRU 300-IMPRIME-BLOCO-FSE-E
010300     END-IF
010400     GOBACK.
010500 000-MAIN-E. EXIT.
010600 
010700* MONTA A LINHA PADRAO COM PROGRAMA / ARQUIVO / ACAO / STATUS
010800 100-MONTA-LINHA-ERRO SECTION.
010900     MOVE LK-PROGRAMA TO WKS-LE-PROGRAMA
011000     MOVE LK-ARCHIVO  TO WKS-LE-ARCHIVO
011100     MOVE LK-ACCION   TO WKS-LE-ACCION
011200     MOVE LK-FS-CODIGO TO WKS-LE-STATUS.
011300 100-MONTA-LINHA-ERRO-E. EXIT.
011400 
011500* CHAMADO 15509: QUANDO A CHAVE OCUPA AS 32 POSICOES, A DISPLAY
011600* EM UMA SO LINHA TRUNCAVA NO TERMINAL DE OPERACAO - PASSOU A
011700* SER IMPRESSA EM DUAS METADES QUANDO A SEGUNDA METADE NAO E'
011800* BRANCO
011900 200-IMPRIME-LINHA-ERRO SECTION.
012000     DISPLAY WKS-LINHA-ERRO-FLAT UPON CONSOLE
012100     IF LK-LLAVE NOT = SPACES
012200        IF LK-LLAVE-PARTE2 NOT = SPACES
012300           DISPLAY "    CHAVE   : " LK-LLAVE-PARTE1 UPON CONSOLE
012400           DISPLAY "              " LK-LLAVE-PARTE2 UPON CONSOLE
012500        ELSE
012600           DISPLAY "    CHAVE   : " LK-LLAVE-PARTE1 UPON CONSOLE
012700        END-IF
012800     END-IF.
012900 200-IMPRIME-LINHA-ERRO-E. EXIT.
013000 
013100* SO IMPRIME O BLOCO FSE QUANDO O DRIVER (COB_FILE_VERSION) O
013200* PREENCHE - CHAMADO 11042
013300 300-IMPRIME-BLOCO-FSE SECTION.
013400     DISPLAY "    FSE-RETURN   : " LK-FSE-RETURN   UPON CONSOLE
013500     DISPLAY "    FSE-FUNCTION : " LK-FSE-FUNCTION UPON CONSOLE
013600     DISPLAY "    FSE-FEEDBACK : " LK-FSE-FEEDBACK UPON CONSOLE
013700     DISPLAY "    FSE-BRUTO    : " LK-FSE-CODIGO-BRUTO
013800             UPON CONSOLE.
013900 300-IMPRIME-BLOCO-FSE-E. EXIT.
