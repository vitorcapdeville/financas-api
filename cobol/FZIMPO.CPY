000100******************************************************************
000200* ARCHIVO     : FZIMPO                                           *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LAYOUT DO ARQUIVO DE EXTRATO BANCARIO RECEBIDO    *
000500*             : DO BANCO PARA IMPORTACAO PELO LOTE FZC2IMP.      *
000600*             : VALOR COM SINAL: POSITIVO = ENTRADA, NEGATIVO OU *
000700*             : ZERO = SAIDA (VER REGRA R6).                     *
000800* TAMANHO     : 112 BYTES (LINE SEQUENTIAL)                      *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  05/09/1997 MFQ SOLICITACAO 0748 - LAYOUT ORIGINAL DO EXTRATO
001200******************************************************************
001300 01  REG-FZIMPO.
001400     05  IM-DATA                   PIC 9(08).
001500     05  IM-DESCRICAO              PIC X(60).
001600     05  IM-VALOR                  PIC S9(09)V99
001700                                    SIGN LEADING SEPARATE.
001800     05  IM-CATEGORIA              PIC X(30).
001900     05  FILLER                    PIC X(02).
