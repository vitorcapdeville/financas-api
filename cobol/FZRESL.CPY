000100******************************************************************
000200* ARCHIVO     : FZRESL                                           *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LINHA DE IMPRESSAO DO RELATORIO DE RESUMO         *
000500*             : MENSAL (FZC3RES). O MESMO CAMPO RL-CATEGORIA E   *
000600*             : USADO PARA AS LINHAS DE TOTAL (TOTAL ENTRADAS,   *
000700*             : TOTAL SAIDAS, SALDO).                            *
000800* TAMANHO     : 132 BYTES (LINE SEQUENTIAL - IMPRESSAO)          *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  21/03/1998 MFQ SOLICITACAO 0789 - LAYOUT ORIGINAL
001200******************************************************************
001300 01  REG-FZRESL.
001400     05  RL-CATEGORIA              PIC X(30).
001500     05  FILLER                    PIC X(02)          VALUE SPACES.
001600     05  RL-TOTAL                  PIC -Z(8)9.99.
001700     05  FILLER                    PIC X(87)          VALUE SPACES.
