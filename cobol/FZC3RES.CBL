000100******************************************************************
000200* FECHA       : 21/03/1998                                       *
000300* PROGRAMADOR : MARTA FIGUEROA QUIÑONEZ (MFQ)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC3RES                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELATORIO DE RESUMO MENSAL. VARRE O MESTRE DE    *
000800*             : TRANSACOES, SELECIONA AS DO PERIODO INFORMADO    *
000900*             : (EXPLICITO OU POR MES/ANO) E OPCIONALMENTE POR   *
001000*             : TAG, ACUMULA POR CATEGORIA (ENTRADAS E SAIDAS EM *
001100*             : TABELAS SEPARADAS) E IMPRIME O RELATORIO COM OS  *
001200*             : TOTAIS GERAIS.                                  *
001300* ARCHIVOS    : FZTRAN=C,FZCFG=C,FZRESL=A                        *
001400* ACCION (ES) : UNICA - RESUMO MENSAL                            *
001500* PROGRAMA(S) : NENHUM                                           *
001600* INSTALADO   : 21/03/1998                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    FZC3RES.
002000 AUTHOR.                        MARTA FIGUEROA QUIÑONEZ.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  21/03/1998.
002300 DATE-COMPILED.                 21/03/1998.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002500                                 SISTEMAS.
002600******************************************************************
002700*  HISTORICO DE ALTERACOES
002800*  21/03/1998 MFQ SOLICITACAO 0789 - VERSAO ORIGINAL (SO PERIODO
002900*                                    POR MES/ANO, SEM FILTRO DE
003000*                                    TAG)
003100*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - PERIODO POR
003200*                                    MES/ANO PASSOU A CALCULAR O
003300*                                    ANO SEGUINTE COM 4 DIGITOS
003400*  03/03/2001 JLP SOLICITACAO 0902 - ACRESCENTOU O PERIODO POR
003500*                                    DATA_INICIO/DATA_FIM
003600*                                    EXPLICITAS E O FILTRO
003700*                                    OPCIONAL POR ATE 5 TAGS
003800*  19/11/2004 LFM CHAMADO 12201    - PASSOU A LER O PARAMETRO
003900*                                    CRITERIO_DATA_TRANSACAO DO
004000*                                    MESTRE FZCFG (ANTES SEMPRE
004100*                                    USAVA A DATA DA TRANSACAO)
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FZTRAN ASSIGN TO FZTRAN
005000            ORGANIZATION     IS INDEXED
005100            ACCESS MODE      IS DYNAMIC
005200            RECORD KEY       IS TR-ID
005300            FILE STATUS      IS FS-FZTRAN
005400                                FSE-FZTRAN.
005500 
005600     SELECT FZCFG ASSIGN TO FZCFG
005700            ORGANIZATION     IS INDEXED
005800            ACCESS MODE      IS DYNAMIC
005900            RECORD KEY       IS CF-CHAVE
006000            FILE STATUS      IS FS-FZCFG
006100                                FSE-FZCFG.
006200 
006300     SELECT FZRESL ASSIGN TO FZRESL
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS FS-FZRESL.
006600 
006700 DATA DIVISION.
006800 FILE SECTION.
006900*1 -->MESTRE DE TRANSACOES (SOMENTE CONSULTA)
007000 FD  FZTRAN.
007100     COPY FZTRAN.
007200*2 -->MESTRE DE CONFIGURACAO (CRITERIO_DATA_TRANSACAO)
007300 FD  FZCFG.
007400     COPY FZCFG.
007500*3 -->RELATORIO DE RESUMO MENSAL IMPRESSO
007600 FD  FZRESL.
007700     COPY FZRESL.
007800 
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008200******************************************************************
008300 01  WKS-FS-STATUS.
008400     05  FS-FZTRAN              PIC 9(02) VALUE ZEROES.
008500     05  FSE-FZTRAN.
008600         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
008700         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
008800         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
008900     05  FS-FZCFG               PIC 9(02) VALUE ZEROES.
009000     05  FSE-FZCFG.
009100         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
009200         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
009300         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
009400     05  FS-FZRESL              PIC 9(02) VALUE ZEROES.
009500     05  WKS-PROGRAMA           PIC X(08) VALUE "FZC3RES".
009600     05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
009700     05  WKS-ACCION             PIC X(10) VALUE SPACES.
009800     05  WKS-LLAVE              PIC X(32) VALUE SPACES.
009900 
010000******************************************************************
010100*              PARAMETROS DE EXECUCAO (SYSIN)                    *
010200******************************************************************
010300 01  WKS-PARAMETROS-ENTRADA.
010400     05  WKS-MODO-PARM          PIC X(01).
010500         88  WKS-MODO-MES                 VALUE "M".
010600         88  WKS-MODO-RANGE                VALUE "R".
010700     05  WKS-ANO-PARM           PIC 9(04).
010800     05  WKS-MES-PARM           PIC 9(02).
010900     05  WKS-DATA-INICIO-PARM   PIC 9(08).
011000     05  WKS-DATA-FIM-PARM      PIC 9(08).
011100     05  WKS-QTD-TAGS-PARM      PIC 9(01).
011200     05  WKS-TAGS-PARM OCCURS 5 TIMES
011300                       INDEXED BY WKS-TAG-PARM-IX
011400                                  PIC 9(06).
011500     05  FILLER                 PIC X(26).
011600 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
011700*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
011800     05  WKS-PARM-LINHA         PIC X(80).
011900 
012000******************************************************************
012100*                  PERIODO DE SELECAO CALCULADO                  *
012200******************************************************************
012300 01  WKS-DATA-INICIO            PIC 9(08) VALUE ZEROS.
012400 01  WKS-DATA-INICIO-R REDEFINES WKS-DATA-INICIO.
012500     05  WKS-INI-ANO            PIC 9(04).
012600     05  WKS-INI-MES            PIC 9(02).
012700     05  WKS-INI-DIA            PIC 9(02).
012800 01  WKS-DATA-FIM                PIC 9(08) VALUE ZEROS.
012900 01  WKS-DATA-FIM-R REDEFINES WKS-DATA-FIM.
013000     05  WKS-FIM-ANO            PIC 9(04).
013100     05  WKS-FIM-MES            PIC 9(02).
013200     05  WKS-FIM-DIA            PIC 9(02).
013300 01  WKS-PERIODO-INCLUSIVO-SW   PIC X(01) VALUE "N".
013400     88  WKS-PERIODO-INCLUSIVO            VALUE "Y".
013500 01  WKS-PERIODO-INVALIDO-SW    PIC X(01) VALUE "N".
013600     88  WKS-PERIODO-INVALIDO             VALUE "Y".
013700 01  WKS-DENTRO-PERIODO-SW      PIC X(01) VALUE "N".
013800     88  WKS-DENTRO-PERIODO               VALUE "Y".
013900 01  WKS-DATA-TESTE             PIC 9(08) VALUE ZEROS.
014000 
014100******************************************************************
014200*             CRITERIO DE DATA (R11 - LIDO DO FZCFG)              *
014300******************************************************************
014400 01  WKS-CRITERIO-DATA          PIC X(15) VALUE "DATA_TRANSACAO".
014500     88  WKS-CRITERIO-FATURA              VALUE "DATA_FATURA".
014600     88  WKS-CRITERIO-TRANSACAO           VALUE "DATA_TRANSACAO".
014700 
014800******************************************************************
014900*             TABELAS DE ACUMULACAO POR CATEGORIA                *
015000******************************************************************
015100 01  WKS-TABELA-ENTRADA.
015200     05  WKS-CAT-ENT-TAB OCCURS 50 TIMES
015300                          INDEXED BY WKS-ENT-IX.
015400         10  WKS-CAT-ENT-NOME   PIC X(30).
015500         10  WKS-CAT-ENT-TOTAL  PIC S9(09)V99.
015600 01  WKS-TABELA-SAIDA.
015700     05  WKS-CAT-SAI-TAB OCCURS 50 TIMES
015800                          INDEXED BY WKS-SAI-IX.
015900         10  WKS-CAT-SAI-NOME   PIC X(30).
016000         10  WKS-CAT-SAI-TOTAL  PIC S9(09)V99.
016100 01  WKS-CAT-AUXILIAR.
016200     05  WKS-CAT-AUX-NOME       PIC X(30).
016300     05  WKS-CAT-AUX-TOTAL      PIC S9(09)V99.
016400 01  WKS-CAT-NOME-TRABALHO      PIC X(30) VALUE SPACES.
016500 01  WKS-CAT-ACHADA-SW          PIC X(01) VALUE "N".
016600     88  WKS-CAT-ACHADA                   VALUE "Y".
016700 01  WKS-CAT-ACHADA-IX          PIC 9(03) COMP VALUE ZEROS.
016800 
016900******************************************************************
017000*              CONTADORES E SWITCHES DE TRABALHO                 *
017100******************************************************************
017200 77  WKS-QTD-CAT-ENTRADA        PIC 9(03) COMP VALUE ZEROS.
017300 77  WKS-QTD-CAT-SAIDA          PIC 9(03) COMP VALUE ZEROS.
017400 77  WKS-CONTADOR-LIDAS         PIC 9(07) COMP VALUE ZEROS.
017500 77  WKS-CONTADOR-SELECIONADAS  PIC 9(07) COMP VALUE ZEROS.
017600 77  WKS-IX-AUX                 PIC 9(03) COMP VALUE ZEROS.
017700 01  WKS-FIM-FZTRAN-SW          PIC X(01) VALUE "N".
017800     88  WKS-FIM-FZTRAN                   VALUE "Y".
017900 01  WKS-TAG-OK-SW              PIC X(01) VALUE "N".
018000     88  WKS-TAG-OK                       VALUE "Y".
018100 01  WKS-TROCOU-SW              PIC X(01) VALUE "N".
018200     88  WKS-HOUVE-TROCA                  VALUE "Y".
018300 
018400******************************************************************
018500*                    TOTAIS GERAIS (R12)                         *
018600******************************************************************
018700 01  WKS-TOTAL-ENTRADAS         PIC S9(09)V99 VALUE ZEROS.
018800 01  WKS-TOTAL-SAIDAS           PIC S9(09)V99 VALUE ZEROS.
018900 01  WKS-SALDO                  PIC S9(09)V99 VALUE ZEROS.
019000 01  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
019100 
019200******************************************************************
019300*                AREA DE TRABALHO PARA IMPRESSAO                 *
019400******************************************************************
019500 01  WKS-LINHA-CABECALHO        PIC X(132) VALUE SPACES.
019600 
019700 PROCEDURE DIVISION.
019800******************************************************************
019900*               S E C C I O N    P R I N C I P A L
020000******************************************************************
020100 000-MAIN SECTION.
020200     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
020300     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
020400     PERFORM 100-DETERMINA-PERIODO THRU 100-DETERMINA-PERIODO-E
020500     IF NOT WKS-PERIODO-INVALIDO
020600        PERFORM 150-LE-CRITERIO-DATA THRU 150-LE-CRITERIO-DATA-E
020700        PERFORM 200-SELECIONA-TRANSACOES THRU 200-SELECIONA-TRANSACOES-E
020800        PERFORM 260-ORDENA-CATEGORIAS-ENTRADA
020900            THRU 260-ORDENA-CATEGORIAS-ENTRADA-E
021000        PERFORM 270-ORDENA-CATEGORIAS-SAIDA
021100            THRU 270-ORDENA-CATEGORIAS-SAIDA-E
021200        PERFORM 500-IMPRIME-RELATORIO THRU 500-IMPRIME-RELATORIO-E
021300     END-IF
021400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
021500     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
021600     STOP RUN.
021700 000-MAIN-E. EXIT.
021800 
021900 010-ABRE-ARCHIVOS SECTION.
022000     OPEN INPUT FZTRAN
022100     IF FS-FZTRAN NOT = 0
022200        MOVE "FZTRAN" TO WKS-ARCHIVO
022300        MOVE "OPEN"   TO WKS-ACCION
022400        MOVE SPACES   TO WKS-LLAVE
022500        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
022600                              WKS-ACCION    WKS-LLAVE
022700                              FS-FZTRAN     FSE-FZTRAN
022800        MOVE 91 TO RETURN-CODE
022900        STOP RUN
023000     END-IF
023100     OPEN INPUT FZCFG
023200     IF FS-FZCFG NOT = 0
023300        MOVE "FZCFG"  TO WKS-ARCHIVO
023400        MOVE "OPEN"   TO WKS-ACCION
023500        MOVE SPACES   TO WKS-LLAVE
023600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
023700                              WKS-ACCION    WKS-LLAVE
023800                              FS-FZCFG      FSE-FZCFG
023900        MOVE 91 TO RETURN-CODE
024000        STOP RUN
024100     END-IF
024200     OPEN OUTPUT FZRESL
024300     IF FS-FZRESL NOT = 0
024400        DISPLAY "*** FZC3RES: ERRO AO ABRIR FZRESL, STATUS: "
024500                FS-FZRESL UPON CONSOLE
024600        MOVE 91 TO RETURN-CODE
024700        STOP RUN
024800     END-IF.
024900 010-ABRE-ARCHIVOS-E. EXIT.
025000 
025100 020-LE-PARAMETROS SECTION.
025200     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
025300     DISPLAY "FZC3RES - PARAMETROS: " WKS-PARM-LINHA
025400             UPON CONSOLE.
025500 020-LE-PARAMETROS-E. EXIT.
025600 
025700******************************************************************
025800*         R10 - DETERMINA O PERIODO DE SELECAO (MES/ANO OU       *
025900*         DATA_INICIO/DATA_FIM EXPLICITAS)                       *
026000******************************************************************
026100 100-DETERMINA-PERIODO SECTION.
026200     MOVE "N" TO WKS-PERIODO-INVALIDO-SW
026300     EVALUATE TRUE
026400        WHEN WKS-MODO-RANGE
026500             IF WKS-DATA-INICIO-PARM = ZEROS OR
026600                WKS-DATA-FIM-PARM    = ZEROS
026700                MOVE "Y" TO WKS-PERIODO-INVALIDO-SW
026800             ELSE
026900                MOVE WKS-DATA-INICIO-PARM TO WKS-DATA-INICIO
027000                MOVE WKS-DATA-FIM-PARM    TO WKS-DATA-FIM
027100                MOVE "Y" TO WKS-PERIODO-INCLUSIVO-SW
027200             END-IF
027300        WHEN WKS-MODO-MES
027400             IF WKS-ANO-PARM = ZEROS OR WKS-MES-PARM = ZEROS
027500                OR WKS-MES-PARM > 12
027600                MOVE "Y" TO WKS-PERIODO-INVALIDO-SW
027700             ELSE
027800                PERFORM 110-MONTA-PERIODO-MES THRU 110-MONTA-PERIODO-MES-E
027900                MOVE "N" TO WKS-PERIODO-INCLUSIVO-SW
028000             END-IF
028100        WHEN OTHER
028200             MOVE "Y" TO WKS-PERIODO-INVALIDO-SW
028300     END-EVALUATE
028400     IF WKS-PERIODO-INVALIDO
028500        DISPLAY "*** FZC3RES: FORNECA MES/ANO OU DATA_INICIO/"
028600                "DATA_FIM" UPON CONSOLE
028700     END-IF.
028800 100-DETERMINA-PERIODO-E. EXIT.
028900 
029000*    PERIODO = PRIMEIRO DIA DO MES INFORMADO ATE PRIMEIRO DIA DO
029100*    MES SEGUINTE, LIMITE SUPERIOR EXCLUSIVO. DEZEMBRO VIRA O ANO
029200*    (SOLICITACAO 0815 - REVISAO Y2K)
029300 110-MONTA-PERIODO-MES SECTION.
029400     MOVE WKS-ANO-PARM TO WKS-INI-ANO
029500     MOVE WKS-MES-PARM TO WKS-INI-MES
029600     MOVE 1            TO WKS-INI-DIA
029700     IF WKS-MES-PARM = 12
029800        COMPUTE WKS-FIM-ANO = WKS-ANO-PARM + 1
029900        MOVE 1 TO WKS-FIM-MES
030000     ELSE
030100        MOVE WKS-ANO-PARM TO WKS-FIM-ANO
030200        COMPUTE WKS-FIM-MES = WKS-MES-PARM + 1
030300     END-IF
030400     MOVE 1 TO WKS-FIM-DIA.
030500 110-MONTA-PERIODO-MES-E. EXIT.
030600 
030700******************************************************************
030800*    R11 - LE O CRITERIO DE DATA CONFIGURADO (DEFAULT QUANDO     *
030900*    AUSENTE OU INVALIDO: DATA_TRANSACAO)                         *
031000******************************************************************
031100 150-LE-CRITERIO-DATA SECTION.
031200     MOVE "DATA_TRANSACAO" TO WKS-CRITERIO-DATA
031300     MOVE SPACES TO CF-CHAVE
031400     MOVE "CRITERIO_DATA_TRANSACAO" TO CF-CHAVE
031500     READ FZCFG KEY IS CF-CHAVE
031600        INVALID KEY
031700           CONTINUE
031800        NOT INVALID KEY
031900           IF CF-VALOR (1:11) = "DATA_FATURA"
032000              MOVE "DATA_FATURA" TO WKS-CRITERIO-DATA
032100           END-IF
032200     END-READ.
032300 150-LE-CRITERIO-DATA-E. EXIT.
032400 
032500******************************************************************
032600*         VARRE O MESTRE DE TRANSACOES E SELECIONA AS DO         *
032700*         PERIODO/FILTRO DE TAG INFORMADOS                       *
032800******************************************************************
032900 200-SELECIONA-TRANSACOES SECTION.
033000     MOVE ZEROS TO WKS-CONTADOR-LIDAS WKS-CONTADOR-SELECIONADAS
033100     MOVE ZEROS TO TR-ID
033200     MOVE "N" TO WKS-FIM-FZTRAN-SW
033300     START FZTRAN KEY IS NOT LESS THAN TR-ID
033400        INVALID KEY
033500           MOVE "Y" TO WKS-FIM-FZTRAN-SW
033600     END-START
033700     PERFORM 210-PROCESSA-UMA-TRANSACAO UNTIL WKS-FIM-FZTRAN.
033800 200-SELECIONA-TRANSACOES-E. EXIT.
033900 
034000 210-PROCESSA-UMA-TRANSACAO SECTION.
034100     READ FZTRAN NEXT RECORD
034200        AT END
034300           MOVE "Y" TO WKS-FIM-FZTRAN-SW
034400        NOT AT END
034500           ADD 1 TO WKS-CONTADOR-LIDAS
034600           PERFORM 220-DETERMINA-DATA-TESTE
034700               THRU 220-DETERMINA-DATA-TESTE-E
034800           PERFORM 230-TESTA-PERIODO THRU 230-TESTA-PERIODO-E
034900           IF WKS-DENTRO-PERIODO
035000              PERFORM 240-TESTA-FILTRO-TAGS THRU 240-TESTA-FILTRO-TAGS-E
035100              IF WKS-TAG-OK
035200                 ADD 1 TO WKS-CONTADOR-SELECIONADAS
035300                 PERFORM 250-ACUMULA-CATEGORIA
035400                     THRU 250-ACUMULA-CATEGORIA-E
035500              END-IF
035600           END-IF
035700     END-READ.
035800 210-PROCESSA-UMA-TRANSACAO-E. EXIT.
035900 
036000*    SOB DATA_FATURA USA A DATA DA FATURA QUANDO PRESENTE, SENAO
036100*    CAI PARA A DATA DA TRANSACAO; SOB DATA_TRANSACAO (DEFAULT)
036200*    USA SEMPRE A DATA DA TRANSACAO
036300 220-DETERMINA-DATA-TESTE SECTION.
036400     IF WKS-CRITERIO-FATURA
036500        IF TR-DATA-FATURA NOT = ZEROS
036600           MOVE TR-DATA-FATURA TO WKS-DATA-TESTE
036700        ELSE
036800           MOVE TR-DATA TO WKS-DATA-TESTE
036900        END-IF
037000     ELSE
037100        MOVE TR-DATA TO WKS-DATA-TESTE
037200     END-IF.
037300 220-DETERMINA-DATA-TESTE-E. EXIT.
037400 
037500 230-TESTA-PERIODO SECTION.
037600     MOVE "N" TO WKS-DENTRO-PERIODO-SW
037700     IF WKS-PERIODO-INCLUSIVO
037800        IF WKS-DATA-TESTE >= WKS-DATA-INICIO AND
037900           WKS-DATA-TESTE <= WKS-DATA-FIM
038000           MOVE "Y" TO WKS-DENTRO-PERIODO-SW
038100        END-IF
038200     ELSE
038300        IF WKS-DATA-TESTE >= WKS-DATA-INICIO AND
038400           WKS-DATA-TESTE <  WKS-DATA-FIM
038500           MOVE "Y" TO WKS-DENTRO-PERIODO-SW
038600        END-IF
038700     END-IF.
038800 230-TESTA-PERIODO-E. EXIT.
038900 
039000*    FILTRO OPCIONAL POR TAG (OR) - SEM TAGS NO PARAMETRO, PASSA
039100*    TODA TRANSACAO
039200 240-TESTA-FILTRO-TAGS SECTION.
039300     IF WKS-QTD-TAGS-PARM = ZEROS
039400        MOVE "Y" TO WKS-TAG-OK-SW
039500     ELSE
039600        MOVE "N" TO WKS-TAG-OK-SW
039700        PERFORM 241-TESTA-UMA-TAG-FILTRO THRU 241-TESTA-UMA-TAG-FILTRO-E
039800           VARYING WKS-TAG-PARM-IX FROM 1 BY 1
039900           UNTIL WKS-TAG-PARM-IX > WKS-QTD-TAGS-PARM
040000              OR WKS-TAG-OK
040100     END-IF.
040200 240-TESTA-FILTRO-TAGS-E. EXIT.
040300 
040400 241-TESTA-UMA-TAG-FILTRO SECTION.
040500     PERFORM 242-COMPARA-TAG-TRANS THRU 242-COMPARA-TAG-TRANS-E
040600        VARYING TR-TAG-IX FROM 1 BY 1
040700        UNTIL TR-TAG-IX > TR-TAG-COUNT
040800           OR WKS-TAG-OK.
040900 241-TESTA-UMA-TAG-FILTRO-E. EXIT.
041000 
041100 242-COMPARA-TAG-TRANS SECTION.
041200     IF TR-TAG-ID (TR-TAG-IX) = WKS-TAGS-PARM (WKS-TAG-PARM-IX)
041300        MOVE "Y" TO WKS-TAG-OK-SW
041400     END-IF.
041500 242-COMPARA-TAG-TRANS-E. EXIT.
041600 
041700******************************************************************
041800*    R12 - ACUMULA POR CATEGORIA (BRANCO VIRA "SEM CATEGORIA")   *
041900******************************************************************
042000 250-ACUMULA-CATEGORIA SECTION.
042100     MOVE TR-CATEGORIA TO WKS-CAT-NOME-TRABALHO
042200     IF WKS-CAT-NOME-TRABALHO = SPACES
042300        MOVE "SEM CATEGORIA" TO WKS-CAT-NOME-TRABALHO
042400     END-IF
042500     EVALUATE TRUE
042600        WHEN TR-TIPO-ENTRADA
042700             PERFORM 251-ACHA-OU-CRIA-CAT-ENTRADA
042800                 THRU 251-ACHA-OU-CRIA-CAT-ENTRADA-E
042900             ADD TR-VALOR TO WKS-CAT-ENT-TOTAL (WKS-ENT-IX)
043000             ADD TR-VALOR TO WKS-TOTAL-ENTRADAS
043100        WHEN TR-TIPO-SAIDA
043200             PERFORM 252-ACHA-OU-CRIA-CAT-SAIDA
043300                 THRU 252-ACHA-OU-CRIA-CAT-SAIDA-E
043400             ADD TR-VALOR TO WKS-CAT-SAI-TOTAL (WKS-SAI-IX)
043500             ADD TR-VALOR TO WKS-TOTAL-SAIDAS
043600        WHEN OTHER
043700             CONTINUE
043800     END-EVALUATE.
043900 250-ACUMULA-CATEGORIA-E. EXIT.
044000 
044100 251-ACHA-OU-CRIA-CAT-ENTRADA SECTION.
044200     MOVE "N" TO WKS-CAT-ACHADA-SW
044300     MOVE ZEROS TO WKS-CAT-ACHADA-IX
044400     PERFORM 253-COMPARA-UMA-CAT-ENTRADA
044500         THRU 253-COMPARA-UMA-CAT-ENTRADA-E
044600        VARYING WKS-ENT-IX FROM 1 BY 1
044700        UNTIL WKS-ENT-IX > WKS-QTD-CAT-ENTRADA
044800     IF WKS-CAT-ACHADA
044900        SET WKS-ENT-IX TO WKS-CAT-ACHADA-IX
045000     ELSE
045100        IF WKS-QTD-CAT-ENTRADA < 50
045200           ADD 1 TO WKS-QTD-CAT-ENTRADA
045300           SET WKS-ENT-IX TO WKS-QTD-CAT-ENTRADA
045400           MOVE WKS-CAT-NOME-TRABALHO
045500                TO WKS-CAT-ENT-NOME (WKS-ENT-IX)
045600           MOVE ZEROS TO WKS-CAT-ENT-TOTAL (WKS-ENT-IX)
045700        END-IF
045800     END-IF.
045900 251-ACHA-OU-CRIA-CAT-ENTRADA-E. EXIT.
046000 
046100 253-COMPARA-UMA-CAT-ENTRADA SECTION.
046200     IF WKS-CAT-ENT-NOME (WKS-ENT-IX) = WKS-CAT-NOME-TRABALHO
046300        MOVE "Y" TO WKS-CAT-ACHADA-SW
046400        SET WKS-CAT-ACHADA-IX TO WKS-ENT-IX
046500     END-IF.
046600 253-COMPARA-UMA-CAT-ENTRADA-E. EXIT.
046700 
046800 252-ACHA-OU-CRIA-CAT-SAIDA SECTION.
046900     MOVE "N" TO WKS-CAT-ACHADA-SW
047000     MOVE ZEROS TO WKS-CAT-ACHADA-IX
047100     PERFORM 254-COMPARA-UMA-CAT-SAIDA THRU 254-COMPARA-UMA-CAT-SAIDA-E
047200        VARYING WKS-SAI-IX FROM 1 BY 1
047300        UNTIL WKS-SAI-IX > WKS-QTD-CAT-SAIDA
047400     IF WKS-CAT-ACHADA
047500        SET WKS-SAI-IX TO WKS-CAT-ACHADA-IX
047600     ELSE
047700        IF WKS-QTD-CAT-SAIDA < 50
047800           ADD 1 TO WKS-QTD-CAT-SAIDA
047900           SET WKS-SAI-IX TO WKS-QTD-CAT-SAIDA
048000           MOVE WKS-CAT-NOME-TRABALHO
048100                TO WKS-CAT-SAI-NOME (WKS-SAI-IX)
048200           MOVE ZEROS TO WKS-CAT-SAI-TOTAL (WKS-SAI-IX)
048300        END-IF
048400     END-IF.
048500 252-ACHA-OU-CRIA-CAT-SAIDA-E. EXIT.
048600 
048700 254-COMPARA-UMA-CAT-SAIDA SECTION.
048800     IF WKS-CAT-SAI-NOME (WKS-SAI-IX) = WKS-CAT-NOME-TRABALHO
048900        MOVE "Y" TO WKS-CAT-ACHADA-SW
049000        SET WKS-CAT-ACHADA-IX TO WKS-SAI-IX
049100     END-IF.
049200 254-COMPARA-UMA-CAT-SAIDA-E. EXIT.
049300 
049400******************************************************************
049500*    ORDENACAO ALFABETICA POR TROCA (BUBBLE SORT) DAS TABELAS    *
049600*    DE CATEGORIA - MESMA TECNICA DE FZC1RGA                    *
049700******************************************************************
049800 260-ORDENA-CATEGORIAS-ENTRADA SECTION.
049900     MOVE "Y" TO WKS-TROCOU-SW
050000     PERFORM 261-PASSADA-ORDENACAO-ENTRADA
050100         THRU 261-PASSADA-ORDENACAO-ENTRADA-E
050200        UNTIL NOT WKS-HOUVE-TROCA.
050300 260-ORDENA-CATEGORIAS-ENTRADA-E. EXIT.
050400 
050500 261-PASSADA-ORDENACAO-ENTRADA SECTION.
050600     MOVE "N" TO WKS-TROCOU-SW
050700     IF WKS-QTD-CAT-ENTRADA > 1
050800        PERFORM 262-COMPARA-TROCA-PAR-ENTRADA
050900            THRU 262-COMPARA-TROCA-PAR-ENTRADA-E
051000           VARYING WKS-ENT-IX FROM 1 BY 1
051100           UNTIL WKS-ENT-IX >= WKS-QTD-CAT-ENTRADA
051200     END-IF.
051300 261-PASSADA-ORDENACAO-ENTRADA-E. EXIT.
051400 
051500 262-COMPARA-TROCA-PAR-ENTRADA SECTION.
051600     SET WKS-IX-AUX TO WKS-ENT-IX
051700     SET WKS-IX-AUX UP BY 1
051800     IF WKS-CAT-ENT-NOME (WKS-ENT-IX) >
051900        WKS-CAT-ENT-NOME (WKS-IX-AUX)
052000        MOVE WKS-CAT-ENT-TAB (WKS-ENT-IX) TO WKS-CAT-AUXILIAR
052100        MOVE WKS-CAT-ENT-TAB (WKS-IX-AUX)
052200             TO WKS-CAT-ENT-TAB (WKS-ENT-IX)
052300        MOVE WKS-CAT-AUXILIAR TO WKS-CAT-ENT-TAB (WKS-IX-AUX)
052400        MOVE "Y" TO WKS-TROCOU-SW
052500     END-IF.
052600 262-COMPARA-TROCA-PAR-ENTRADA-E. EXIT.
052700 
052800 270-ORDENA-CATEGORIAS-SAIDA SECTION.
052900     MOVE "Y" TO WKS-TROCOU-SW
053000     PERFORM 271-PASSADA-ORDENACAO-SAIDA
053100         THRU 271-PASSADA-ORDENACAO-SAIDA-E
053200        UNTIL NOT WKS-HOUVE-TROCA.
053300 270-ORDENA-CATEGORIAS-SAIDA-E. EXIT.
053400 
053500 271-PASSADA-ORDENACAO-SAIDA SECTION.
053600     MOVE "N" TO WKS-TROCOU-SW
053700     IF WKS-QTD-CAT-SAIDA > 1
053800        PERFORM 272-COMPARA-TROCA-PAR-SAIDA
053900            THRU 272-COMPARA-TROCA-PAR-SAIDA-E
054000           VARYING WKS-SAI-IX FROM 1 BY 1
054100           UNTIL WKS-SAI-IX >= WKS-QTD-CAT-SAIDA
054200     END-IF.
054300 271-PASSADA-ORDENACAO-SAIDA-E. EXIT.
054400 
054500 272-COMPARA-TROCA-PAR-SAIDA SECTION.
054600     SET WKS-IX-AUX TO WKS-SAI-IX
054700     SET WKS-IX-AUX UP BY 1
054800     IF WKS-CAT-SAI-NOME (WKS-SAI-IX) >
054900        WKS-CAT-SAI-NOME (WKS-IX-AUX)
055000        MOVE WKS-CAT-SAI-TAB (WKS-SAI-IX) TO WKS-CAT-AUXILIAR
055100        MOVE WKS-CAT-SAI-TAB (WKS-IX-AUX)
055200             TO WKS-CAT-SAI-TAB (WKS-SAI-IX)
055300        MOVE WKS-CAT-AUXILIAR TO WKS-CAT-SAI-TAB (WKS-IX-AUX)
055400        MOVE "Y" TO WKS-TROCOU-SW
055500     END-IF.
055600 272-COMPARA-TROCA-PAR-SAIDA-E. EXIT.
055700 
055800******************************************************************
055900*                 I M P R E S S A O   D O   R E L A T O R I O    *
056000******************************************************************
056100 500-IMPRIME-RELATORIO SECTION.
056200     MOVE SPACES TO WKS-LINHA-CABECALHO
056300     STRING "RELATORIO DE RESUMO MENSAL - FINANCAS PESSOAIS"
056400            DELIMITED BY SIZE INTO WKS-LINHA-CABECALHO
056500     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
056600 
056700     MOVE SPACES TO WKS-LINHA-CABECALHO
056800     STRING "PERIODO: " WKS-INI-DIA "/" WKS-INI-MES "/"
056900            WKS-INI-ANO " A " WKS-FIM-DIA "/" WKS-FIM-MES "/"
057000            WKS-FIM-ANO
057100            DELIMITED BY SIZE INTO WKS-LINHA-CABECALHO
057200     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
057300 
057400     MOVE SPACES TO WKS-LINHA-CABECALHO
057500     STRING "CRITERIO DE DATA USADO: " WKS-CRITERIO-DATA
057600            DELIMITED BY SIZE INTO WKS-LINHA-CABECALHO
057700     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
057800 
057900     MOVE SPACES TO WKS-LINHA-CABECALHO
058000     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
058100 
058200     MOVE SPACES TO WKS-LINHA-CABECALHO
058300     STRING "ENTRADAS POR CATEGORIA" DELIMITED BY SIZE
058400            INTO WKS-LINHA-CABECALHO
058500     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
058600     PERFORM 510-IMPRIME-UMA-CAT-ENTRADA
058700         THRU 510-IMPRIME-UMA-CAT-ENTRADA-E
058800        VARYING WKS-ENT-IX FROM 1 BY 1
058900        UNTIL WKS-ENT-IX > WKS-QTD-CAT-ENTRADA
059000 
059100     MOVE SPACES TO WKS-LINHA-CABECALHO
059200     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
059300     MOVE SPACES TO WKS-LINHA-CABECALHO
059400     STRING "SAIDAS POR CATEGORIA" DELIMITED BY SIZE
059500            INTO WKS-LINHA-CABECALHO
059600     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
059700     PERFORM 520-IMPRIME-UMA-CAT-SAIDA THRU 520-IMPRIME-UMA-CAT-SAIDA-E
059800        VARYING WKS-SAI-IX FROM 1 BY 1
059900        UNTIL WKS-SAI-IX > WKS-QTD-CAT-SAIDA
060000 
060100     COMPUTE WKS-SALDO = WKS-TOTAL-ENTRADAS - WKS-TOTAL-SAIDAS
060200     MOVE SPACES TO WKS-LINHA-CABECALHO
060300     WRITE REG-FZRESL FROM WKS-LINHA-CABECALHO
060400     MOVE "TOTAL ENTRADAS" TO RL-CATEGORIA
060500     MOVE WKS-TOTAL-ENTRADAS TO RL-TOTAL
060600     WRITE REG-FZRESL
060700     MOVE "TOTAL SAIDAS" TO RL-CATEGORIA
060800     MOVE WKS-TOTAL-SAIDAS TO RL-TOTAL
060900     WRITE REG-FZRESL
061000     MOVE "SALDO" TO RL-CATEGORIA
061100     MOVE WKS-SALDO TO RL-TOTAL
061200     WRITE REG-FZRESL.
061300 500-IMPRIME-RELATORIO-E. EXIT.
061400 
061500 510-IMPRIME-UMA-CAT-ENTRADA SECTION.
061600     MOVE WKS-CAT-ENT-NOME (WKS-ENT-IX) TO RL-CATEGORIA
061700     MOVE WKS-CAT-ENT-TOTAL (WKS-ENT-IX) TO RL-TOTAL
061800     WRITE REG-FZRESL.
061900 510-IMPRIME-UMA-CAT-ENTRADA-E. EXIT.
062000 
062100 520-IMPRIME-UMA-CAT-SAIDA SECTION.
062200     MOVE WKS-CAT-SAI-NOME (WKS-SAI-IX) TO RL-CATEGORIA
062300     MOVE WKS-CAT-SAI-TOTAL (WKS-SAI-IX) TO RL-TOTAL
062400     WRITE REG-FZRESL.
062500 520-IMPRIME-UMA-CAT-SAIDA-E. EXIT.
062600 
062700 900-ESTADISTICAS SECTION.
062800     DISPLAY "******************************************"
062900             UPON CONSOLE
063000     MOVE WKS-CONTADOR-LIDAS TO WKS-MASCARA
063100     DISPLAY "TRANSACOES LIDAS:           " WKS-MASCARA
063200             UPON CONSOLE
063300     MOVE WKS-CONTADOR-SELECIONADAS TO WKS-MASCARA
063400     DISPLAY "TRANSACOES SELECIONADAS:    " WKS-MASCARA
063500             UPON CONSOLE
063600     DISPLAY "******************************************"
063700             UPON CONSOLE.
063800 900-ESTADISTICAS-E. EXIT.
063900 
064000 990-CIERRA-ARCHIVOS SECTION.
064100     CLOSE FZTRAN FZCFG FZRESL.
064200 990-CIERRA-ARCHIVOS-E. EXIT.
