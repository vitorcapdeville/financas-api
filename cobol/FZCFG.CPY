000100******************************************************************
000200* ARCHIVO     : FZCFG                                            *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LAYOUT DO ARQUIVO DE CONFIGURACAO (PARAMETROS     *
000500*             : CHAVE/VALOR). CHAVE LOGICA CF-CHAVE, UNICA.       *
000600*             : PARAMETRO 'CRITERIO_DATA_TRANSACAO' CONTROLA O   *
000700*             : CRITERIO DE DATA USADO PELO RESUMO MENSAL.       *
000800* TAMANHO     : 62 BYTES                                         *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  14/02/1996 MFQ SOLICITACAO 0690 - LAYOUT ORIGINAL
001200******************************************************************
001300 01  REG-FZCFG.
001400     05  CF-CHAVE                  PIC X(30).
001500     05  CF-VALOR                  PIC X(30).
001600     05  FILLER                    PIC X(02).
