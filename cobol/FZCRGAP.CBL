000100******************************************************************
000200* FECHA       : 12/06/1996                                       *
000300* PROGRAMADOR : MARTA FIGUEROA QUIÑONEZ (MFQ)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZCRGAP                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : AVALIA O CRITERIO DE UMA REGRA CONTRA UMA         *
000800*             : TRANSACAO E, SE CASAR, APLICA A ACAO DA REGRA     *
000900*             : (TROCA DE CATEGORIA, INCLUSAO DE TAGS OU          *
001000*             : ALTERACAO DE VALOR POR PERCENTUAL). NAO GRAVA O  *
001100*             : MESTRE DE TRANSACOES - QUEM CHAMA E' RESPONSAVEL *
001200*             : PELO REWRITE.                                   *
001300* ARCHIVOS    : FZTAG=C (SOMENTE CONSULTA PARA VALIDAR TAG)       *
001400* ACCION (ES) : A=APLICA REGRA                                   *
001500* PROGRAMA(S) : CHAMADO POR FZC1RGA E FZC2IMP                    *
001600* INSTALADO   : 12/06/1996                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    FZCRGAP.
002000 AUTHOR.                        MARTA FIGUEROA QUIÑONEZ.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  12/06/1996.
002300 DATE-COMPILED.                 12/06/1996.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002500                                 SISTEMAS.
002600******************************************************************
002700*  HISTORICO DE ALTERACOES
002800*  12/06/1996 MFQ SOLICITACAO 0702 - VERSAO ORIGINAL: SO CRITERIO
002900*                                    'CONTEM' E ACAO DE CATEGORIA
003000*  30/01/1998 MFQ SOLICITACAO 0781 - ACRESCENTOU ACAO 'V' (VALOR
003100*                                    POR PERCENTUAL) E CRITERIO
003200*                                    'E' (DESCRICAO EXATA)
003300*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - NENHUM CAMPO
003400*                                    DE DATA USADO AQUI
003500*  03/03/2001 JLP SOLICITACAO 0902 - ACRESCENTOU ACAO 'T' (INCLUI
003600*                                    TAGS), COM VALIDACAO CONTRA
003700*                                    O MESTRE FZTAG
003800*  22/07/2003 LFM CHAMADO 11043    - CORRIGIU REGRA R4: VALOR
003900*                                    SEMPRE CALCULADO A PARTIR DO
004000*                                    VALOR ORIGINAL (IDEMPOTENTE),
004100*                                    ANTES RECALCULAVA EM CIMA DO
004200*                                    VALOR ATUAL
004300*  22/07/2003 LFM CHAMADO 11051    - ACAO 'V' PASSOU A TESTAR O
004400*                                    INDICADOR TR-VALOR-ORIG-SW NO
004500*                                    LUGAR DE TR-VALOR-ORIG = ZEROS
004600*                                    PARA DETECTAR TRANSACAO SEM
004700*                                    VALOR ORIGINAL AINDA GRAVADO
004800*  19/05/2011 LFM CHAMADO 18877    - CRITERIO DE CATEGORIA NUNCA
004900*                                    CASA QUANDO A TRANSACAO NAO
005000*                                    TEM CATEGORIA (R1)
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT FZTAG ASSIGN TO FZTAG
005900            ORGANIZATION     IS INDEXED
006000            ACCESS MODE      IS DYNAMIC
006100            RECORD KEY       IS TG-ID
006200            FILE STATUS      IS FS-FZTAG
006300                                FSE-FZTAG.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  FZTAG.
006800     COPY FZTAG.
006900 01  REG-FZTAG-R REDEFINES REG-FZTAG.
007000*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO RASTRO DA
007100*    ACAO 'T' (CHAMADO 11043)
007200     05  TGR-LINHA               PIC X(105).
007300 
007400 WORKING-STORAGE SECTION.
007500 01  WKS-PROGRAMA               PIC X(08) VALUE "FZCRGAP".
007600 01  WKS-PRIMEIRA-CHAMADA       PIC X(01) VALUE "S".
007700     88  WKS-E-PRIMEIRA-CHAMADA           VALUE "S".
007800*    O ARQUIVO FZTAG FICA ABERTO DURANTE TODA A VIDA DO LOTE
007900*    CHAMADOR - E FECHADO PELO SO NO STOP RUN DO PROGRAMA
008000*    PRINCIPAL (CHAMADO 11043)
008100 01  FS-FZTAG                   PIC  X(02).
008200 01  FSE-FZTAG.
008300     05  FSE-RETURN             PIC S9(04) COMP-5 VALUE 0.
008400     05  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE 0.
008500     05  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE 0.
008600 01  WKS-ARCHIVO                PIC X(08) VALUE SPACES.
008700 01  WKS-ACCION                 PIC X(10) VALUE SPACES.
008800 01  WKS-LLAVE                  PIC X(32) VALUE SPACES.
008900 
009000*    ROTINA DE CONVERSAO PARA COMPARACAO CASE-INSENSITIVE - SEM
009100*    USO DE FUNCAO INTRINSECA, TECNICA CLASSICA DE INSPECT
009200*    CONVERTING
009300 01  WKS-MINUSCULAS             PIC X(26) VALUE
009400     "abcdefghijklmnopqrstuvwxyz".
009500 01  WKS-MAIUSCULAS             PIC X(26) VALUE
009600     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700 01  WKS-DESCRICAO-MAI          PIC X(60).
009800 01  WKS-CATEGORIA-MAI          PIC X(30).
009900 01  WKS-CRITERIO-MAI           PIC X(60).
010000 01  WKS-POSICAO-ACHADA         PIC 9(04) COMP VALUE ZEROS.
010100 01  WKS-CRIT-LEN               PIC 9(02) COMP VALUE ZEROS.
010200 01  WKS-ULTIMA-POS             PIC 9(02) COMP VALUE ZEROS.
010300 01  WKS-POS-TESTE              PIC 9(02) COMP VALUE ZEROS.
010400 
010500*    AREA DE TRABALHO PARA A ACAO 'V' - VALOR POR PERCENTUAL
010600 01  WKS-BASE-CALCULO           PIC S9(09)V99 VALUE ZEROS.
010700 01  WKS-VALOR-NOVO             PIC S9(09)V99 VALUE ZEROS.
010800 01  WKS-PERCENTUAL-OK          PIC X(01) VALUE "N".
010900     88  WKS-PERCENTUAL-VALIDO            VALUE "Y".
011000 
011100*    AREA DE TRABALHO PARA A ACAO 'T' - INCLUSAO DE TAGS
011200 01  WKS-IX-REGRA               PIC 9(02) COMP VALUE ZEROS.
011300 01  WKS-IX-TRANS               PIC 9(02) COMP VALUE ZEROS.
011400 01  WKS-TAG-JA-ANEXADA         PIC X(01) VALUE "N".
011500     88  WKS-TAG-ANEXADA                  VALUE "Y".
011600 
011700 LINKAGE SECTION.
011800*    TRANSACAO A SER AVALIADA/ALTERADA - DEVOLVIDA POR REFERENCIA
011900     COPY FZTRAN.
012000 01  REG-FZTRAN-R REDEFINES REG-FZTRAN.
012100*    VISAO EM LINHA UNICA DO REGISTRO, PARA RASTRO DE DEPURACAO
012200     05  TRR-LINHA               PIC X(285).
012300*    REGRA A SER APLICADA - SOMENTE CONSULTA
012400     COPY FZREGR.
012500 01  REG-FZREGR-R REDEFINES REG-FZREGR.
012600*    VISAO EM LINHA UNICA DO REGISTRO, PARA RASTRO DE DEPURACAO
012700     05  RGR-LINHA               PIC X(260).
012800*    'Y' SE A REGRA CASOU E FOI APLICADA COM SUCESSO, 'N' CASO
012900*    CONTRARIO (CRITERIO NAO CASOU OU ACAO INVALIDA - REGRA R3)
013000 01  LK-REGRA-APLICADA          PIC X(01).
013100     88  LK-FOI-APLICADA                  VALUE "Y".
013200     88  LK-NAO-FOI-APLICADA               VALUE "N".
013300 
013400******************************************************************
013500 PROCEDURE DIVISION USING REG-FZTRAN REG-FZREGR
013600                           LK-REGRA-APLICADA.
013700 000-MAIN SECTION.
013800     MOVE "N" TO LK-REGRA-APLICADA
013900     IF WKS-E-PRIMEIRA-CHAMADA
014000        PERFORM 050-ABRE-FZTAG THRU 050-ABRE-FZTAG-E
014100        MOVE "N" TO WKS-PRIMEIRA-CHAMADA
014200     END-IF
014300     PERFORM 100-EVALUA-CRITERIO THRU 100-EVALUA-CRITERIO-E
014400     IF WKS-POSICAO-ACHADA NOT = ZEROS
014500        EVALUATE TRUE
014600           WHEN RG-ACAO-CATEGORIA
014700                PERFORM 200-ACAO-CATEGORIA THRU 200-ACAO-CATEGORIA-E
014800           WHEN RG-ACAO-TAGS
014900                PERFORM 210-ACAO-TAGS THRU 210-ACAO-TAGS-E
015000           WHEN RG-ACAO-VALOR-PCT
015100                PERFORM 220-ACAO-VALOR THRU 220-ACAO-VALOR-E
015200           WHEN OTHER
015300                MOVE "N" TO LK-REGRA-APLICADA
015400        END-EVALUATE
015500     END-IF
015600     GOBACK.
015700 000-MAIN-E. EXIT.
015800 
015900* ABRE O MESTRE DE TAGS EM MODO CONSULTA (ACESSO ALEATORIO)
016000 050-ABRE-FZTAG SECTION.
016100     OPEN INPUT FZTAG
016200     IF FS-FZTAG NOT = 0 AND 97
016300        MOVE "FZTAG"      TO WKS-ARCHIVO
016400        MOVE "OPEN"       TO WKS-ACCION
016500        MOVE SPACES       TO WKS-LLAVE
016600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
016700                              WKS-ACCION    WKS-LLAVE
016800                              FS-FZTAG      FSE-FZTAG
016900     END-IF.
017000 050-ABRE-FZTAG-E. EXIT.
017100 
017200******************************************************************
017300*              R1 - AVALIACAO DO CRITERIO DA REGRA
017400*    WKS-POSICAO-ACHADA > ZERO  SIGNIFICA QUE O CRITERIO CASOU.
017500*    PARA OS CRITERIOS 'E' E 'C' USAMOS A POSICAO 1 COMO MARCA
017600*    DE "CASOU"; PARA 'P' USAMOS A POSICAO REAL DA SUBSTRING.
017700******************************************************************
017800 100-EVALUA-CRITERIO SECTION.
017900     DISPLAY "FZCRGAP - AVALIA REGRA: " RGR-LINHA UPON CONSOLE
018000     DISPLAY "FZCRGAP - CONTRA TRANSACAO: " TRR-LINHA
018100             UPON CONSOLE
018200     MOVE ZEROS TO WKS-POSICAO-ACHADA
018300     MOVE TR-DESCRICAO     TO WKS-DESCRICAO-MAI
018400     MOVE TR-CATEGORIA     TO WKS-CATEGORIA-MAI
018500     MOVE RG-CRITERIO-VALOR TO WKS-CRITERIO-MAI
018600     INSPECT WKS-DESCRICAO-MAI  CONVERTING WKS-MINUSCULAS
018700                                            TO WKS-MAIUSCULAS
018800     INSPECT WKS-CATEGORIA-MAI  CONVERTING WKS-MINUSCULAS
018900                                            TO WKS-MAIUSCULAS
019000     INSPECT WKS-CRITERIO-MAI   CONVERTING WKS-MINUSCULAS
019100                                            TO WKS-MAIUSCULAS
019200 
019300     EVALUATE TRUE
019400        WHEN RG-CRITERIO-EXATO
019500             IF WKS-DESCRICAO-MAI = WKS-CRITERIO-MAI
019600                MOVE 1 TO WKS-POSICAO-ACHADA
019700             END-IF
019800        WHEN RG-CRITERIO-CONTEM
019900             PERFORM 110-ACHA-CRITERIO-LEN THRU 110-ACHA-CRITERIO-LEN-E
020000             PERFORM 120-PROCURA-SUBSTRING THRU 120-PROCURA-SUBSTRING-E
020100        WHEN RG-CRITERIO-CATEGORIA
020200             IF TR-CATEGORIA NOT = SPACES AND
020300                WKS-CATEGORIA-MAI = WKS-CRITERIO-MAI
020400                MOVE 1 TO WKS-POSICAO-ACHADA
020500             END-IF
020600        WHEN OTHER
020700             CONTINUE
020800     END-EVALUATE.
020900 100-EVALUA-CRITERIO-E. EXIT.
021000 
021100*    ACHA O TAMANHO REAL (SEM BRANCOS A DIREITA) DO CRITERIO -
021200*    TECNICA CLASSICA DE VARREDURA, SEM FUNCAO INTRINSECA DE TRIM
021300 110-ACHA-CRITERIO-LEN SECTION.
021400     MOVE 60 TO WKS-CRIT-LEN
021500     PERFORM 115-RECUA-UMA-POSICAO THRU 115-RECUA-UMA-POSICAO-E
021600        UNTIL WKS-CRIT-LEN = ZEROS
021700           OR WKS-CRITERIO-MAI (WKS-CRIT-LEN:1) NOT = SPACE.
021800 110-ACHA-CRITERIO-LEN-E. EXIT.
021900 
022000 115-RECUA-UMA-POSICAO SECTION.
022100     SUBTRACT 1 FROM WKS-CRIT-LEN.
022200 115-RECUA-UMA-POSICAO-E. EXIT.
022300 
022400*    PROCURA WKS-CRITERIO-MAI (1:WKS-CRIT-LEN) DENTRO DE
022500*    WKS-DESCRICAO-MAI POR REFERENCE MODIFICATION
022600 120-PROCURA-SUBSTRING SECTION.
022700     IF WKS-CRIT-LEN = ZEROS
022800        MOVE ZEROS TO WKS-POSICAO-ACHADA
022900     ELSE
023000        COMPUTE WKS-ULTIMA-POS = 61 - WKS-CRIT-LEN
023100        PERFORM 125-TESTA-UMA-POSICAO THRU 125-TESTA-UMA-POSICAO-E
023200           VARYING WKS-POS-TESTE FROM 1 BY 1
023300           UNTIL WKS-POS-TESTE > WKS-ULTIMA-POS
023400              OR WKS-POSICAO-ACHADA NOT = ZEROS
023500     END-IF.
023600 120-PROCURA-SUBSTRING-E. EXIT.
023700 
023800 125-TESTA-UMA-POSICAO SECTION.
023900     IF WKS-DESCRICAO-MAI (WKS-POS-TESTE:WKS-CRIT-LEN) =
024000        WKS-CRITERIO-MAI  (1:WKS-CRIT-LEN)
024100        MOVE WKS-POS-TESTE TO WKS-POSICAO-ACHADA
024200     END-IF.
024300 125-TESTA-UMA-POSICAO-E. EXIT.
024400 
024500******************************************************************
024600*              R2 - ACAO: TROCA DE CATEGORIA
024700******************************************************************
024800 200-ACAO-CATEGORIA SECTION.
024900     MOVE SPACES TO TR-CATEGORIA
025000     MOVE RG-ACAO-VALOR (1:30) TO TR-CATEGORIA
025100     MOVE "Y" TO LK-REGRA-APLICADA.
025200 200-ACAO-CATEGORIA-E. EXIT.
025300 
025400******************************************************************
025500*              R3 - ACAO: INCLUSAO DE TAGS
025600*    APLICA A REGRA SE AO MENOS UMA TAG DA LISTA EXISTIR E FOR
025700*    ANEXADA (OU JA ESTIVER ANEXADA). SE A LISTA NAO TEM TAGS
025800*    (RG-TAG-COUNT = ZERO) A REGRA NAO SE APLICA (CHAMADO 11043).
025900******************************************************************
026000 210-ACAO-TAGS SECTION.
026100     IF RG-TAG-COUNT = ZEROS
026200        MOVE "N" TO LK-REGRA-APLICADA
026300     ELSE
026400        PERFORM 211-ANEXA-UMA-TAG THRU 211-ANEXA-UMA-TAG-E
026500           VARYING WKS-IX-REGRA FROM 1 BY 1
026600           UNTIL WKS-IX-REGRA > RG-TAG-COUNT
026700     END-IF.
026800 210-ACAO-TAGS-E. EXIT.
026900 
027000 211-ANEXA-UMA-TAG SECTION.
027100     MOVE RG-TAG-ID (WKS-IX-REGRA) TO TG-ID
027200     READ FZTAG KEY IS TG-ID
027300        INVALID KEY
027400           CONTINUE
027500        NOT INVALID KEY
027600           PERFORM 212-VERIFICA-JA-ANEXADA THRU 212-VERIFICA-JA-ANEXADA-E
027700           IF NOT WKS-TAG-ANEXADA
027800              IF TR-TAG-COUNT < 10
027900                 ADD 1 TO TR-TAG-COUNT
028000                 MOVE RG-TAG-ID (WKS-IX-REGRA)
028100                      TO TR-TAG-ID (TR-TAG-COUNT)
028200                 MOVE "Y" TO LK-REGRA-APLICADA
028300              END-IF
028400           ELSE
028500              MOVE "Y" TO LK-REGRA-APLICADA
028600           END-IF
028700     END-READ.
028800 211-ANEXA-UMA-TAG-E. EXIT.
028900 
029000 212-VERIFICA-JA-ANEXADA SECTION.
029100     MOVE "N" TO WKS-TAG-JA-ANEXADA
029200     PERFORM 213-COMPARA-UMA-TAG THRU 213-COMPARA-UMA-TAG-E
029300        VARYING WKS-IX-TRANS FROM 1 BY 1
029400        UNTIL WKS-IX-TRANS > TR-TAG-COUNT.
029500 212-VERIFICA-JA-ANEXADA-E. EXIT.
029600 
029700 213-COMPARA-UMA-TAG SECTION.
029800     IF TR-TAG-ID (WKS-IX-TRANS) = RG-TAG-ID (WKS-IX-REGRA)
029900        MOVE "Y" TO WKS-TAG-JA-ANEXADA
030000     END-IF.
030100 213-COMPARA-UMA-TAG-E. EXIT.
030200 
030300******************************************************************
030400*         R4 - ACAO: ALTERA VALOR POR PERCENTUAL (IDEMPOTENTE)
030500*    RG-ACAO-VALOR E' REDEFINIDO COMO PIC 9(03)V99 (PERCENTUAL
030600*    GRAVADO NAS 5 PRIMEIRAS POSICOES DO CAMPO ALFANUMERICO).
030700******************************************************************
030800*    SE A TRANSACAO E' ANTIGA (ANTERIOR AO CHAMADO 11051) E AINDA
030900*    NAO TEM O INDICADOR TR-VALOR-ORIG-SW LIGADO, ASSUME-SE O
031000*    VALOR ATUAL COMO BASE NA PRIMEIRA VEZ QUE UMA REGRA DE
031100*    PERCENTUAL E' APLICADA
031200 220-ACAO-VALOR SECTION.
031300     PERFORM 221-VALIDA-PERCENTUAL THRU 221-VALIDA-PERCENTUAL-E
031400     IF WKS-PERCENTUAL-VALIDO
031500        IF NOT TR-POSSUI-VALOR-ORIGINAL
031600           MOVE TR-VALOR TO TR-VALOR-ORIG
031700           MOVE "S" TO TR-VALOR-ORIG-SW
031800        END-IF
031900        MOVE TR-VALOR-ORIG TO WKS-BASE-CALCULO
032000        COMPUTE WKS-VALOR-NOVO ROUNDED =
032100                WKS-BASE-CALCULO * RG-ACAO-PCT / 100
032200        MOVE WKS-VALOR-NOVO TO TR-VALOR
032300        MOVE "Y" TO LK-REGRA-APLICADA
032400     ELSE
032500        MOVE "N" TO LK-REGRA-APLICADA
032600     END-IF.
032700 220-ACAO-VALOR-E. EXIT.
032800 
032900 221-VALIDA-PERCENTUAL SECTION.
033000     MOVE "N" TO WKS-PERCENTUAL-OK
033100     IF RG-ACAO-PCT IS NUMERIC
033200        IF RG-ACAO-PCT >= ZEROS AND RG-ACAO-PCT <= 100
033300           MOVE "Y" TO WKS-PERCENTUAL-OK
033400        END-IF
033500     END-IF.
033600 221-VALIDA-PERCENTUAL-E. EXIT.
