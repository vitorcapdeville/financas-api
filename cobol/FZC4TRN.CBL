000100******************************************************************
000200* FECHA       : 09/09/1991                                       *
000300* PROGRAMADOR : RAUL VALENZUELA CORDOVA (RVC)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC4TRN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANUTENCAO DO MESTRE DE TRANSACOES. CADA RODADA  *
000800*             : RECEBE UMA UNICA ACAO POR SYSIN: CRIAR, ATUALIZAR*
000900*             : (PARCIAL), RESTAURAR O VALOR ORIGINAL, LISTAR    *
001000*             : (POR PERIODO/CATEGORIA/TIPO/TAG) OU LISTAR AS    *
001100*             : CATEGORIAS DISTINTAS EM USO.                     *
001200* ARCHIVOS    : FZTRAN=A,FZCFG=C                                 *
001300* ACCION (ES) : C=CRIA,U=ATUALIZA,O=RESTAURA VALOR ORIGINAL,     *
001400*             : L=LISTA TRANSACOES,K=LISTA CATEGORIAS            *
001500* PROGRAMA(S) : CHAMA DEBD1R00                                   *
001600* INSTALADO   : 09/09/1991                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    FZC4TRN.
002000 AUTHOR.                        RAUL VALENZUELA CORDOVA.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  09/09/1991.
002300 DATE-COMPILED.                 09/09/1991.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002500                                 SISTEMAS.
002600******************************************************************
002700*  HISTORICO DE ALTERACOES
002800*  09/09/1991 RVC SOLICITACAO 0441 - VERSAO ORIGINAL: SOMENTE AS
002900*                                    ACOES C (CRIA) E L (LISTA,
003000*                                    SEM FILTROS)
003100*  09/11/1993 JLP SOLICITACAO 0587 - ACRESCENTOU A ACAO O
003200*                                    (RESTAURA VALOR ORIGINAL) E
003300*                                    OS CAMPOS DE FATURA NO
003400*                                    CARTAO (DATA_FATURA)
003500*  30/01/1998 MFQ SOLICITACAO 0781 - ACRESCENTOU A ACAO U
003600*                                    (ATUALIZACAO PARCIAL) E OS
003700*                                    FLAGS DE CAMPO INFORMADO
003800*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - CAMPOS DE DATA
003900*                                    DO SYSIN JA CHEGAM COM 4
004000*                                    DIGITOS DE ANO
004100*  03/03/2001 JLP SOLICITACAO 0902 - ACRESCENTOU A ACAO K (LISTA
004200*                                    CATEGORIAS DISTINTAS) E O
004300*                                    FILTRO DE PERIODO/TAG NA
004400*                                    ACAO L, LENDO O CRITERIO DE
004500*                                    DATA CONFIGURADO NO FZCFG
004600*  22/07/2003 LFM CHAMADO 11051    - ACAO O PASSOU A TESTAR O NOVO
004700*                                    INDICADOR TR-VALOR-ORIG-SW NO
004800*                                    LUGAR DE TR-VALOR-ORIG = ZEROS;
004900*                                    UMA TRANSACAO DE VALOR 0 E'
005000*                                    VALIDA (REGRA R5) E TINHA SEU
005100*                                    VALOR ORIGINAL RECUSADO PELA
005200*                                    RESTAURACAO
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT FZTRAN ASSIGN TO FZTRAN
006100            ORGANIZATION     IS INDEXED
006200            ACCESS MODE      IS DYNAMIC
006300            RECORD KEY       IS TR-ID
006400            FILE STATUS      IS FS-FZTRAN
006500                                FSE-FZTRAN.
006600 
006700     SELECT FZCFG ASSIGN TO FZCFG
006800            ORGANIZATION     IS INDEXED
006900            ACCESS MODE      IS DYNAMIC
007000            RECORD KEY       IS CF-CHAVE
007100            FILE STATUS      IS FS-FZCFG
007200                                FSE-FZCFG.
007300 
007400 DATA DIVISION.
007500 FILE SECTION.
007600*1 -->MESTRE DE TRANSACOES
007700 FD  FZTRAN.
007800     COPY FZTRAN.
007900*2 -->MESTRE DE CONFIGURACAO (CRITERIO_DATA_TRANSACAO)
008000 FD  FZCFG.
008100     COPY FZCFG.
008200 
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008600******************************************************************
008700 01  WKS-FS-STATUS.
008800     05  FS-FZTRAN              PIC 9(02) VALUE ZEROES.
008900     05  FSE-FZTRAN.
009000         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
009100         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
009200         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
009300     05  FS-FZCFG               PIC 9(02) VALUE ZEROES.
009400     05  FSE-FZCFG.
009500         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
009600         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
009700         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
009800     05  WKS-PROGRAMA           PIC X(08) VALUE "FZC4TRN".
009900     05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
010000     05  WKS-ACCION             PIC X(10) VALUE SPACES.
010100     05  WKS-LLAVE              PIC X(32) VALUE SPACES.
010200 
010300******************************************************************
010400*              PARAMETROS DE EXECUCAO (SYSIN)                    *
010500******************************************************************
010600 01  WKS-PARAMETROS-ENTRADA.
010700     05  WKS-ACAO-PARM          PIC X(01).
010800         88  WKS-ACAO-CRIA                 VALUE "C".
010900         88  WKS-ACAO-ATUALIZA              VALUE "U".
011000         88  WKS-ACAO-RESTAURA              VALUE "O".
011100         88  WKS-ACAO-LISTA                 VALUE "L".
011200         88  WKS-ACAO-LISTA-CAT             VALUE "K".
011300     05  WKS-TRANS-ID-PARM      PIC 9(06).
011400     05  WKS-DATA-PARM          PIC 9(08).
011500     05  WKS-DESCRICAO-PARM     PIC X(60).
011600     05  WKS-VALOR-PARM         PIC S9(09)V99 SIGN LEADING
011700                                 SEPARATE.
011800     05  WKS-TIPO-PARM          PIC X(01).
011900     05  WKS-CATEGORIA-PARM     PIC X(30).
012000     05  WKS-ORIGEM-PARM        PIC X(01).
012100     05  WKS-OBSERVACOES-PARM   PIC X(60).
012200     05  WKS-DATA-FATURA-PARM   PIC 9(08).
012300     05  WKS-CAMPOS-INFORMADOS.
012400         10  WKS-INF-DATA             PIC X(01).
012500             88  WKS-INF-DATA-SIM               VALUE "Y".
012600         10  WKS-INF-DESCRICAO        PIC X(01).
012700             88  WKS-INF-DESCRICAO-SIM          VALUE "Y".
012800         10  WKS-INF-VALOR            PIC X(01).
012900             88  WKS-INF-VALOR-SIM              VALUE "Y".
013000         10  WKS-INF-CATEGORIA        PIC X(01).
013100             88  WKS-INF-CATEGORIA-SIM          VALUE "Y".
013200         10  WKS-INF-ORIGEM           PIC X(01).
013300             88  WKS-INF-ORIGEM-SIM             VALUE "Y".
013400         10  WKS-INF-OBSERVACOES      PIC X(01).
013500             88  WKS-INF-OBSERVACOES-SIM        VALUE "Y".
013600         10  WKS-INF-DATA-FATURA      PIC X(01).
013700             88  WKS-INF-DATA-FATURA-SIM        VALUE "Y".
013800     05  WKS-LISTA-DATA-INICIO-PARM  PIC 9(08).
013900     05  WKS-LISTA-DATA-FIM-PARM     PIC 9(08).
014000     05  WKS-LISTA-CATEGORIA-PARM    PIC X(30).
014100     05  WKS-LISTA-TIPO-PARM         PIC X(01).
014200     05  WKS-LISTA-QTD-TAGS-PARM     PIC 9(01).
014300     05  WKS-LISTA-TAGS-PARM OCCURS 5 TIMES
014400                             INDEXED BY WKS-TAG-PARM-IX
014500                                        PIC 9(06).
014600     05  FILLER                      PIC X(08).
014700 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
014800*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
014900     05  WKS-PARM-LINHA         PIC X(80).
015000     05  FILLER                 PIC X(192).
015100 
015200******************************************************************
015300*    VISOES POR COMPONENTE DAS DATAS DO SYSIN, PARA VALIDAR SE     *
015400*    SAO DATAS DE CALENDARIO VALIDAS (R7/R8)                      *
015500******************************************************************
015600 01  WKS-DATA-PARM-R REDEFINES WKS-DATA-PARM.
015700     05  WKS-DATA-PARM-ANO      PIC 9(04).
015800     05  WKS-DATA-PARM-MES      PIC 9(02).
015900     05  WKS-DATA-PARM-DIA      PIC 9(02).
016000 01  WKS-DATA-FATURA-PARM-R REDEFINES WKS-DATA-FATURA-PARM.
016100     05  WKS-DATA-FATURA-PARM-ANO PIC 9(04).
016200     05  WKS-DATA-FATURA-PARM-MES PIC 9(02).
016300     05  WKS-DATA-FATURA-PARM-DIA PIC 9(02).
016400 
016500******************************************************************
016600*    VALOR LITERAL QUE, NO FILTRO DE CATEGORIA DA LISTAGEM,      *
016700*    SELECIONA SOMENTE AS TRANSACOES SEM CATEGORIA                *
016800******************************************************************
016900 01  WKS-FILTRO-SEM-CATEGORIA   PIC X(30) VALUE
017000     "*SEM-CATEGORIA*".
017100 
017200******************************************************************
017300*                CRITERIO DE DATA (LIDO DO FZCFG)                 *
017400******************************************************************
017500 01  WKS-CRITERIO-DATA          PIC X(15) VALUE "DATA_TRANSACAO".
017600     88  WKS-CRITERIO-FATURA              VALUE "DATA_FATURA".
017700     88  WKS-CRITERIO-TRANSACAO           VALUE "DATA_TRANSACAO".
017800 01  WKS-DATA-TESTE             PIC 9(08) VALUE ZEROS.
017900 
018000******************************************************************
018100*              VALIDACAO DE CRIACAO/ATUALIZACAO (R5/R7/R8)       *
018200******************************************************************
018300 01  WKS-VALIDACAO-OK-SW        PIC X(01) VALUE "N".
018400     88  WKS-VALIDACAO-OK                 VALUE "Y".
018500 
018600******************************************************************
018700*    MAIOR ID JA USADO NO MESTRE (PROXIMO ID = MAIOR + 1)         *
018800******************************************************************
018900 77  WKS-MAIOR-ID-TRAN          PIC 9(06) COMP VALUE ZEROS.
019000 
019100******************************************************************
019200*    TABELA DE (DATA,ID) PARA A LISTAGEM ORDENADA POR DATA        *
019300*    DESCENDENTE                                                 *
019400******************************************************************
019500 01  WKS-TABELA-LISTA.
019600     05  WKS-LISTA-TAB OCCURS 2000 TIMES
019700                        INDEXED BY WKS-LISTA-IX.
019800         10  WKS-LISTA-DATA     PIC 9(08).
019900         10  WKS-LISTA-ID       PIC 9(06).
020000 01  WKS-LISTA-AUXILIAR.
020100     05  WKS-LISTA-DATA-AUX     PIC 9(08).
020200     05  WKS-LISTA-ID-AUX       PIC 9(06).
020300 
020400******************************************************************
020500*         TABELA DE CATEGORIAS DISTINTAS (ACAO K)                *
020600******************************************************************
020700 01  WKS-TABELA-CATEGORIAS.
020800     05  WKS-CAT-TAB OCCURS 200 TIMES
020900                      INDEXED BY WKS-CAT-IX PIC X(30).
021000 01  WKS-CAT-AUXILIAR               PIC X(30).
021100 
021200******************************************************************
021300*              CONTADORES E SWITCHES DE TRABALHO                 *
021400******************************************************************
021500 77  WKS-QTD-LISTA               PIC 9(04) COMP VALUE ZEROS.
021600 77  WKS-QTD-CATEGORIAS          PIC 9(03) COMP VALUE ZEROS.
021700 77  WKS-IX-AUX                  PIC 9(04) COMP VALUE ZEROS.
021800 77  WKS-CAT-ACHADA-IX           PIC 9(03) COMP VALUE ZEROS.
021900 01  WKS-FIM-FZTRAN-SW           PIC X(01) VALUE "N".
022000     88  WKS-FIM-FZTRAN                    VALUE "Y".
022100 01  WKS-DENTRO-PERIODO-SW       PIC X(01) VALUE "N".
022200     88  WKS-DENTRO-PERIODO                VALUE "Y".
022300 01  WKS-CATEGORIA-OK-SW         PIC X(01) VALUE "N".
022400     88  WKS-CATEGORIA-OK                  VALUE "Y".
022500 01  WKS-TIPO-OK-SW              PIC X(01) VALUE "N".
022600     88  WKS-TIPO-OK                       VALUE "Y".
022700 01  WKS-TAG-OK-SW               PIC X(01) VALUE "N".
022800     88  WKS-TAG-OK                        VALUE "Y".
022900 01  WKS-CAT-ACHADA-SW           PIC X(01) VALUE "N".
023000     88  WKS-CAT-ACHADA                    VALUE "Y".
023100 01  WKS-TROCOU-SW               PIC X(01) VALUE "N".
023200     88  WKS-HOUVE-TROCA                   VALUE "Y".
023300 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
023400 
023500 PROCEDURE DIVISION.
023600******************************************************************
023700*               S E C C I O N    P R I N C I P A L
023800******************************************************************
023900 000-MAIN SECTION.
024000     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
024100     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
024200     EVALUATE TRUE
024300        WHEN WKS-ACAO-CRIA
024400             PERFORM 200-CRIA-TRANSACAO THRU 200-CRIA-TRANSACAO-E
024500        WHEN WKS-ACAO-ATUALIZA
024600             PERFORM 300-ATUALIZA-TRANSACAO THRU 300-ATUALIZA-TRANSACAO-E
024700        WHEN WKS-ACAO-RESTAURA
024800             PERFORM 400-RESTAURA-VALOR-ORIGINAL
024900                 THRU 400-RESTAURA-VALOR-ORIGINAL-E
025000        WHEN WKS-ACAO-LISTA
025100             PERFORM 150-LE-CRITERIO-DATA THRU 150-LE-CRITERIO-DATA-E
025200             PERFORM 500-LISTA-TRANSACOES THRU 500-LISTA-TRANSACOES-E
025300        WHEN WKS-ACAO-LISTA-CAT
025400             PERFORM 600-LISTA-CATEGORIAS THRU 600-LISTA-CATEGORIAS-E
025500        WHEN OTHER
025600             DISPLAY "*** FZC4TRN: ACAO INVALIDA NO SYSIN: "
025700                     WKS-ACAO-PARM UPON CONSOLE
025800     END-EVALUATE
025900     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
026000     STOP RUN.
026100 000-MAIN-E. EXIT.
026200 
026300 010-ABRE-ARCHIVOS SECTION.
026400     OPEN I-O FZTRAN
026500     IF FS-FZTRAN NOT = 0
026600        MOVE "FZTRAN" TO WKS-ARCHIVO
026700        MOVE "OPEN"   TO WKS-ACCION
026800        MOVE SPACES   TO WKS-LLAVE
026900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
027000                              WKS-ACCION    WKS-LLAVE
027100                              FS-FZTRAN     FSE-FZTRAN
027200        MOVE 91 TO RETURN-CODE
027300        STOP RUN
027400     END-IF
027500     OPEN INPUT FZCFG
027600     IF FS-FZCFG NOT = 0
027700        MOVE "FZCFG"  TO WKS-ARCHIVO
027800        MOVE "OPEN"   TO WKS-ACCION
027900        MOVE SPACES   TO WKS-LLAVE
028000        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
028100                              WKS-ACCION    WKS-LLAVE
028200                              FS-FZCFG      FSE-FZCFG
028300        MOVE 91 TO RETURN-CODE
028400        STOP RUN
028500     END-IF.
028600 010-ABRE-ARCHIVOS-E. EXIT.
028700 
028800 020-LE-PARAMETROS SECTION.
028900     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
029000     DISPLAY "FZC4TRN - PARAMETROS: " WKS-PARM-LINHA
029100             UPON CONSOLE.
029200 020-LE-PARAMETROS-E. EXIT.
029300 
029400******************************************************************
029500*    R11 - LE O CRITERIO DE DATA CONFIGURADO (MESMA ROTINA DE    *
029600*    FZC3RES)                                                   *
029700******************************************************************
029800 150-LE-CRITERIO-DATA SECTION.
029900     MOVE "DATA_TRANSACAO" TO WKS-CRITERIO-DATA
030000     MOVE SPACES TO CF-CHAVE
030100     MOVE "CRITERIO_DATA_TRANSACAO" TO CF-CHAVE
030200     READ FZCFG KEY IS CF-CHAVE
030300        INVALID KEY
030400           CONTINUE
030500        NOT INVALID KEY
030600           IF CF-VALOR (1:11) = "DATA_FATURA"
030700              MOVE "DATA_FATURA" TO WKS-CRITERIO-DATA
030800           END-IF
030900     END-READ.
031000 150-LE-CRITERIO-DATA-E. EXIT.
031100 
031200******************************************************************
031300*              A C A O   C   -   C R I A   T R A N S A C A O     *
031400******************************************************************
031500 200-CRIA-TRANSACAO SECTION.
031600     PERFORM 210-VALIDA-CAMPOS-OBRIGATORIOS
031700         THRU 210-VALIDA-CAMPOS-OBRIGATORIOS-E
031800     IF WKS-VALIDACAO-OK
031900        PERFORM 220-ACHA-MAIOR-ID-FZTRAN THRU 220-ACHA-MAIOR-ID-FZTRAN-E
032000        PERFORM 230-GRAVA-NOVA-TRANSACAO THRU 230-GRAVA-NOVA-TRANSACAO-E
032100     END-IF.
032200 200-CRIA-TRANSACAO-E. EXIT.
032300 
032400*    R5 - VALOR NAO NEGATIVO, R7 - DATA_FATURA >= DATA, R8 -
032500*    DESCRICAO OBRIGATORIA
032600 210-VALIDA-CAMPOS-OBRIGATORIOS SECTION.
032700     MOVE "Y" TO WKS-VALIDACAO-OK-SW
032800     IF WKS-VALOR-PARM < ZEROS
032900        MOVE "N" TO WKS-VALIDACAO-OK-SW
033000        DISPLAY "*** FZC4TRN: VALOR DEVE SER POSITIVO"
033100                UPON CONSOLE
033200     END-IF
033300     IF WKS-DESCRICAO-PARM = SPACES
033400        MOVE "N" TO WKS-VALIDACAO-OK-SW
033500        DISPLAY "*** FZC4TRN: DESCRICAO E OBRIGATORIA"
033600                UPON CONSOLE
033700     END-IF
033800     IF WKS-DATA-FATURA-PARM NOT = ZEROS AND
033900        WKS-DATA-FATURA-PARM < WKS-DATA-PARM
034000        MOVE "N" TO WKS-VALIDACAO-OK-SW
034100        DISPLAY "*** FZC4TRN: DATA_FATURA DEVE SER MAIOR OU "
034200                "IGUAL A DATA" UPON CONSOLE
034300     END-IF
034400     IF WKS-DATA-PARM-MES < 1 OR WKS-DATA-PARM-MES > 12 OR
034500        WKS-DATA-PARM-DIA < 1 OR WKS-DATA-PARM-DIA > 31
034600        MOVE "N" TO WKS-VALIDACAO-OK-SW
034700        DISPLAY "*** FZC4TRN: DATA NAO E UMA DATA DE CALENDARIO "
034800                "VALIDA" UPON CONSOLE
034900     END-IF
035000     IF WKS-DATA-FATURA-PARM NOT = ZEROS AND
035100        (WKS-DATA-FATURA-PARM-MES < 1 OR
035200         WKS-DATA-FATURA-PARM-MES > 12 OR
035300         WKS-DATA-FATURA-PARM-DIA < 1 OR
035400         WKS-DATA-FATURA-PARM-DIA > 31)
035500        MOVE "N" TO WKS-VALIDACAO-OK-SW
035600        DISPLAY "*** FZC4TRN: DATA_FATURA NAO E UMA DATA DE "
035700                "CALENDARIO VALIDA" UPON CONSOLE
035800     END-IF.
035900 210-VALIDA-CAMPOS-OBRIGATORIOS-E. EXIT.
036000 
036100 220-ACHA-MAIOR-ID-FZTRAN SECTION.
036200     MOVE ZEROS TO WKS-MAIOR-ID-TRAN
036300     MOVE ZEROS TO TR-ID
036400     START FZTRAN KEY IS NOT LESS THAN TR-ID
036500        INVALID KEY
036600           CONTINUE
036700        NOT INVALID KEY
036800           PERFORM 221-LE-UMA-TRANS-MAIOR-ID
036900               THRU 221-LE-UMA-TRANS-MAIOR-ID-E
037000              UNTIL FS-FZTRAN NOT = 0
037100     END-START.
037200 220-ACHA-MAIOR-ID-FZTRAN-E. EXIT.
037300 
037400 221-LE-UMA-TRANS-MAIOR-ID SECTION.
037500     READ FZTRAN NEXT RECORD
037600        AT END
037700           CONTINUE
037800        NOT AT END
037900           MOVE TR-ID TO WKS-MAIOR-ID-TRAN
038000     END-READ.
038100 221-LE-UMA-TRANS-MAIOR-ID-E. EXIT.
038200 
038300 230-GRAVA-NOVA-TRANSACAO SECTION.
038400     INITIALIZE REG-FZTRAN
038500     ADD 1 TO WKS-MAIOR-ID-TRAN
038600     MOVE WKS-MAIOR-ID-TRAN  TO TR-ID
038700     MOVE WKS-DATA-PARM      TO TR-DATA
038800     MOVE WKS-DESCRICAO-PARM TO TR-DESCRICAO
038900     MOVE WKS-VALOR-PARM     TO TR-VALOR TR-VALOR-ORIG
039000     MOVE "S"                TO TR-VALOR-ORIG-SW
039100     MOVE WKS-TIPO-PARM      TO TR-TIPO
039200     MOVE WKS-CATEGORIA-PARM TO TR-CATEGORIA
039300     IF WKS-ORIGEM-PARM = SPACES
039400        MOVE "M" TO TR-ORIGEM
039500     ELSE
039600        MOVE WKS-ORIGEM-PARM TO TR-ORIGEM
039700     END-IF
039800     MOVE WKS-OBSERVACOES-PARM TO TR-OBSERVACOES
039900     MOVE WKS-DATA-FATURA-PARM TO TR-DATA-FATURA
040000     MOVE ZEROS TO TR-TAG-COUNT
040100     WRITE REG-FZTRAN
040200     IF FS-FZTRAN NOT = 0
040300        DISPLAY "*** FZC4TRN: ERRO AO GRAVAR TRANSACAO, STATUS: "
040400                FS-FZTRAN UPON CONSOLE
040500     ELSE
040600        DISPLAY "TRANSACAO CRIADA: " TR-ID UPON CONSOLE
040700     END-IF.
040800 230-GRAVA-NOVA-TRANSACAO-E. EXIT.
040900 
041000******************************************************************
041100*         A C A O   U   -   A T U A L I Z A C A O   P A R C I A L
041200******************************************************************
041300 300-ATUALIZA-TRANSACAO SECTION.
041400     MOVE WKS-TRANS-ID-PARM TO TR-ID
041500     READ FZTRAN KEY IS TR-ID
041600        INVALID KEY
041700           DISPLAY "*** FZC4TRN: TRANSACAO NAO ENCONTRADA: "
041800                   TR-ID UPON CONSOLE
041900        NOT INVALID KEY
042000           PERFORM 310-APLICA-CAMPOS-INFORMADOS
042100               THRU 310-APLICA-CAMPOS-INFORMADOS-E
042200           PERFORM 320-VALIDA-CAMPOS-ATUALIZADOS
042300               THRU 320-VALIDA-CAMPOS-ATUALIZADOS-E
042400           IF WKS-VALIDACAO-OK
042500              REWRITE REG-FZTRAN
042600              DISPLAY "TRANSACAO ATUALIZADA: " TR-ID
042700                      UPON CONSOLE
042800           END-IF
042900     END-READ.
043000 300-ATUALIZA-TRANSACAO-E. EXIT.
043100 
043200*    SO' ALTERA OS CAMPOS MARCADOS COMO INFORMADOS NO SYSIN
043300 310-APLICA-CAMPOS-INFORMADOS SECTION.
043400     IF WKS-INF-DATA-SIM
043500        MOVE WKS-DATA-PARM TO TR-DATA
043600     END-IF
043700     IF WKS-INF-DESCRICAO-SIM
043800        MOVE WKS-DESCRICAO-PARM TO TR-DESCRICAO
043900     END-IF
044000     IF WKS-INF-VALOR-SIM
044100        MOVE WKS-VALOR-PARM TO TR-VALOR
044200     END-IF
044300     IF WKS-INF-CATEGORIA-SIM
044400        MOVE WKS-CATEGORIA-PARM TO TR-CATEGORIA
044500     END-IF
044600     IF WKS-INF-ORIGEM-SIM
044700        MOVE WKS-ORIGEM-PARM TO TR-ORIGEM
044800     END-IF
044900     IF WKS-INF-OBSERVACOES-SIM
045000        MOVE WKS-OBSERVACOES-PARM TO TR-OBSERVACOES
045100     END-IF
045200     IF WKS-INF-DATA-FATURA-SIM
045300        MOVE WKS-DATA-FATURA-PARM TO TR-DATA-FATURA
045400     END-IF.
045500 310-APLICA-CAMPOS-INFORMADOS-E. EXIT.
045600 
045700 320-VALIDA-CAMPOS-ATUALIZADOS SECTION.
045800     MOVE "Y" TO WKS-VALIDACAO-OK-SW
045900     IF TR-VALOR < ZEROS
046000        MOVE "N" TO WKS-VALIDACAO-OK-SW
046100        DISPLAY "*** FZC4TRN: VALOR DEVE SER POSITIVO"
046200                UPON CONSOLE
046300     END-IF
046400     IF TR-DESCRICAO = SPACES
046500        MOVE "N" TO WKS-VALIDACAO-OK-SW
046600        DISPLAY "*** FZC4TRN: DESCRICAO E OBRIGATORIA"
046700                UPON CONSOLE
046800     END-IF
046900     IF TR-DATA-FATURA NOT = ZEROS AND TR-DATA-FATURA < TR-DATA
047000        MOVE "N" TO WKS-VALIDACAO-OK-SW
047100        DISPLAY "*** FZC4TRN: DATA_FATURA DEVE SER MAIOR OU "
047200                "IGUAL A DATA" UPON CONSOLE
047300     END-IF.
047400 320-VALIDA-CAMPOS-ATUALIZADOS-E. EXIT.
047500 
047600******************************************************************
047700*    A C A O   O   -   R E S T A U R A   V A L O R   O R I G I N A
047800******************************************************************
047900 400-RESTAURA-VALOR-ORIGINAL SECTION.
048000     MOVE WKS-TRANS-ID-PARM TO TR-ID
048100     READ FZTRAN KEY IS TR-ID
048200        INVALID KEY
048300           DISPLAY "*** FZC4TRN: TRANSACAO NAO ENCONTRADA: "
048400                   TR-ID UPON CONSOLE
048500        NOT INVALID KEY
048600           IF NOT TR-POSSUI-VALOR-ORIGINAL
048700              DISPLAY "*** FZC4TRN: TRANSACAO NAO POSSUI VALOR "
048800                      "ORIGINAL SALVO" UPON CONSOLE
048900           ELSE
049000              MOVE TR-VALOR-ORIG TO TR-VALOR
049100              REWRITE REG-FZTRAN
049200              DISPLAY "VALOR ORIGINAL RESTAURADO: " TR-ID
049300                      UPON CONSOLE
049400           END-IF
049500     END-READ.
049600 400-RESTAURA-VALOR-ORIGINAL-E. EXIT.
049700 
049800******************************************************************
049900*    A C A O   L   -   L I S T A   T R A N S A C O E S            *
050000*    (PERIODO/CATEGORIA/TIPO/TAG), ORDENADA POR DATA DESCENDENTE *
050100******************************************************************
050200 500-LISTA-TRANSACOES SECTION.
050300     MOVE ZEROS TO WKS-QTD-LISTA
050400     MOVE ZEROS TO TR-ID
050500     MOVE "N" TO WKS-FIM-FZTRAN-SW
050600     START FZTRAN KEY IS NOT LESS THAN TR-ID
050700        INVALID KEY
050800           MOVE "Y" TO WKS-FIM-FZTRAN-SW
050900     END-START
051000     PERFORM 510-FILTRA-UMA-TRANSACAO UNTIL WKS-FIM-FZTRAN
051100     PERFORM 550-ORDENA-LISTA-POR-DATA THRU 550-ORDENA-LISTA-POR-DATA-E
051200     PERFORM 560-IMPRIME-UMA-LINHA-LISTA
051300         THRU 560-IMPRIME-UMA-LINHA-LISTA-E
051400        VARYING WKS-LISTA-IX FROM 1 BY 1
051500        UNTIL WKS-LISTA-IX > WKS-QTD-LISTA
051600     MOVE WKS-QTD-LISTA TO WKS-MASCARA
051700     DISPLAY "TRANSACOES LISTADAS: " WKS-MASCARA UPON CONSOLE.
051800 500-LISTA-TRANSACOES-E. EXIT.
051900 
052000 510-FILTRA-UMA-TRANSACAO SECTION.
052100     READ FZTRAN NEXT RECORD
052200        AT END
052300           MOVE "Y" TO WKS-FIM-FZTRAN-SW
052400        NOT AT END
052500           PERFORM 520-DETERMINA-DATA-TESTE
052600               THRU 520-DETERMINA-DATA-TESTE-E
052700           PERFORM 521-TESTA-PERIODO-LISTA THRU 521-TESTA-PERIODO-LISTA-E
052800           IF WKS-DENTRO-PERIODO
052900              PERFORM 522-TESTA-CATEGORIA-LISTA
053000                  THRU 522-TESTA-CATEGORIA-LISTA-E
053100              IF WKS-CATEGORIA-OK
053200                 PERFORM 523-TESTA-TIPO-LISTA THRU 523-TESTA-TIPO-LISTA-E
053300                 IF WKS-TIPO-OK
053400                    PERFORM 524-TESTA-TAGS-LISTA
053500                        THRU 524-TESTA-TAGS-LISTA-E
053600                    IF WKS-TAG-OK
053700                       PERFORM 530-ACUMULA-NA-TABELA-LISTA
053800                           THRU 530-ACUMULA-NA-TABELA-LISTA-E
053900                    END-IF
054000                 END-IF
054100              END-IF
054200           END-IF
054300     END-READ.
054400 510-FILTRA-UMA-TRANSACAO-E. EXIT.
054500 
054600 520-DETERMINA-DATA-TESTE SECTION.
054700     IF WKS-CRITERIO-FATURA
054800        IF TR-DATA-FATURA NOT = ZEROS
054900           MOVE TR-DATA-FATURA TO WKS-DATA-TESTE
055000        ELSE
055100           MOVE TR-DATA TO WKS-DATA-TESTE
055200        END-IF
055300     ELSE
055400        MOVE TR-DATA TO WKS-DATA-TESTE
055500     END-IF.
055600 520-DETERMINA-DATA-TESTE-E. EXIT.
055700 
055800*    DATA-INICIO/DATA-FIM ZERO SIGNIFICA "SEM LIMITE" NAQUELE
055900*    LADO DO INTERVALO (AMBOS INCLUSIVOS QUANDO INFORMADOS)
056000 521-TESTA-PERIODO-LISTA SECTION.
056100     MOVE "Y" TO WKS-DENTRO-PERIODO-SW
056200     IF WKS-LISTA-DATA-INICIO-PARM NOT = ZEROS AND
056300        WKS-DATA-TESTE < WKS-LISTA-DATA-INICIO-PARM
056400        MOVE "N" TO WKS-DENTRO-PERIODO-SW
056500     END-IF
056600     IF WKS-LISTA-DATA-FIM-PARM NOT = ZEROS AND
056700        WKS-DATA-TESTE > WKS-LISTA-DATA-FIM-PARM
056800        MOVE "N" TO WKS-DENTRO-PERIODO-SW
056900     END-IF.
057000 521-TESTA-PERIODO-LISTA-E. EXIT.
057100 
057200*    CATEGORIA EM BRANCO NO PARAMETRO = SEM FILTRO; VALOR
057300*    ESPECIAL "*SEM-CATEGORIA*" = SOMENTE SEM CATEGORIA
057400 522-TESTA-CATEGORIA-LISTA SECTION.
057500     MOVE "Y" TO WKS-CATEGORIA-OK-SW
057600     IF WKS-LISTA-CATEGORIA-PARM = WKS-FILTRO-SEM-CATEGORIA
057700        IF TR-CATEGORIA NOT = SPACES
057800           MOVE "N" TO WKS-CATEGORIA-OK-SW
057900        END-IF
058000     ELSE
058100        IF WKS-LISTA-CATEGORIA-PARM NOT = SPACES AND
058200           TR-CATEGORIA NOT = WKS-LISTA-CATEGORIA-PARM
058300           MOVE "N" TO WKS-CATEGORIA-OK-SW
058400        END-IF
058500     END-IF.
058600 522-TESTA-CATEGORIA-LISTA-E. EXIT.
058700 
058800 523-TESTA-TIPO-LISTA SECTION.
058900     MOVE "Y" TO WKS-TIPO-OK-SW
059000     IF WKS-LISTA-TIPO-PARM NOT = SPACES AND
059100        TR-TIPO NOT = WKS-LISTA-TIPO-PARM
059200        MOVE "N" TO WKS-TIPO-OK-SW
059300     END-IF.
059400 523-TESTA-TIPO-LISTA-E. EXIT.
059500 
059600 524-TESTA-TAGS-LISTA SECTION.
059700     IF WKS-LISTA-QTD-TAGS-PARM = ZEROS
059800        MOVE "Y" TO WKS-TAG-OK-SW
059900     ELSE
060000        MOVE "N" TO WKS-TAG-OK-SW
060100        PERFORM 525-TESTA-UMA-TAG-FILTRO THRU 525-TESTA-UMA-TAG-FILTRO-E
060200           VARYING WKS-TAG-PARM-IX FROM 1 BY 1
060300           UNTIL WKS-TAG-PARM-IX > WKS-LISTA-QTD-TAGS-PARM
060400              OR WKS-TAG-OK
060500     END-IF.
060600 524-TESTA-TAGS-LISTA-E. EXIT.
060700 
060800 525-TESTA-UMA-TAG-FILTRO SECTION.
060900     PERFORM 526-COMPARA-TAG-TRANS THRU 526-COMPARA-TAG-TRANS-E
061000        VARYING TR-TAG-IX FROM 1 BY 1
061100        UNTIL TR-TAG-IX > TR-TAG-COUNT
061200           OR WKS-TAG-OK.
061300 525-TESTA-UMA-TAG-FILTRO-E. EXIT.
061400 
061500 526-COMPARA-TAG-TRANS SECTION.
061600     IF TR-TAG-ID (TR-TAG-IX) = WKS-LISTA-TAGS-PARM
061700                                 (WKS-TAG-PARM-IX)
061800        MOVE "Y" TO WKS-TAG-OK-SW
061900     END-IF.
062000 526-COMPARA-TAG-TRANS-E. EXIT.
062100 
062200 530-ACUMULA-NA-TABELA-LISTA SECTION.
062300     IF WKS-QTD-LISTA < 2000
062400        ADD 1 TO WKS-QTD-LISTA
062500        SET WKS-LISTA-IX TO WKS-QTD-LISTA
062600        MOVE WKS-DATA-TESTE TO WKS-LISTA-DATA (WKS-LISTA-IX)
062700        MOVE TR-ID           TO WKS-LISTA-ID   (WKS-LISTA-IX)
062800     END-IF.
062900 530-ACUMULA-NA-TABELA-LISTA-E. EXIT.
063000 
063100*    ORDENACAO POR TROCA (BUBBLE SORT) DESCENDENTE DE DATA -
063200*    MESMA TECNICA DE FZC1RGA
063300 550-ORDENA-LISTA-POR-DATA SECTION.
063400     MOVE "Y" TO WKS-TROCOU-SW
063500     PERFORM 551-PASSADA-ORDENACAO-LISTA
063600         THRU 551-PASSADA-ORDENACAO-LISTA-E
063700        UNTIL NOT WKS-HOUVE-TROCA.
063800 550-ORDENA-LISTA-POR-DATA-E. EXIT.
063900 
064000 551-PASSADA-ORDENACAO-LISTA SECTION.
064100     MOVE "N" TO WKS-TROCOU-SW
064200     IF WKS-QTD-LISTA > 1
064300        PERFORM 552-COMPARA-TROCA-PAR-LISTA
064400            THRU 552-COMPARA-TROCA-PAR-LISTA-E
064500           VARYING WKS-LISTA-IX FROM 1 BY 1
064600           UNTIL WKS-LISTA-IX >= WKS-QTD-LISTA
064700     END-IF.
064800 551-PASSADA-ORDENACAO-LISTA-E. EXIT.
064900 
065000 552-COMPARA-TROCA-PAR-LISTA SECTION.
065100     SET WKS-IX-AUX TO WKS-LISTA-IX
065200     SET WKS-IX-AUX UP BY 1
065300     IF WKS-LISTA-DATA (WKS-LISTA-IX) <
065400        WKS-LISTA-DATA (WKS-IX-AUX)
065500        MOVE WKS-LISTA-TAB (WKS-LISTA-IX) TO WKS-LISTA-AUXILIAR
065600        MOVE WKS-LISTA-TAB (WKS-IX-AUX)
065700             TO WKS-LISTA-TAB (WKS-LISTA-IX)
065800        MOVE WKS-LISTA-AUXILIAR TO WKS-LISTA-TAB (WKS-IX-AUX)
065900        MOVE "Y" TO WKS-TROCOU-SW
066000     END-IF.
066100 552-COMPARA-TROCA-PAR-LISTA-E. EXIT.
066200 
066300 560-IMPRIME-UMA-LINHA-LISTA SECTION.
066400     MOVE WKS-LISTA-ID (WKS-LISTA-IX) TO TR-ID
066500     READ FZTRAN KEY IS TR-ID
066600        INVALID KEY
066700           CONTINUE
066800        NOT INVALID KEY
066900           DISPLAY TR-ID " " TR-DATA " " TR-TIPO " "
067000                   TR-CATEGORIA " " TR-VALOR " " TR-DESCRICAO
067100                   UPON CONSOLE
067200     END-READ.
067300 560-IMPRIME-UMA-LINHA-LISTA-E. EXIT.
067400 
067500******************************************************************
067600*    A C A O   K   -   L I S T A   C A T E G O R I A S           *
067700*    D I S T I N T A S   (ORDEM ALFABETICA)                      *
067800******************************************************************
067900 600-LISTA-CATEGORIAS SECTION.
068000     MOVE ZEROS TO WKS-QTD-CATEGORIAS
068100     MOVE ZEROS TO TR-ID
068200     MOVE "N" TO WKS-FIM-FZTRAN-SW
068300     START FZTRAN KEY IS NOT LESS THAN TR-ID
068400        INVALID KEY
068500           MOVE "Y" TO WKS-FIM-FZTRAN-SW
068600     END-START
068700     PERFORM 610-ACUMULA-CATEGORIA-DISTINTA
068800         THRU 610-ACUMULA-CATEGORIA-DISTINTA-E
068900        UNTIL WKS-FIM-FZTRAN
069000     PERFORM 650-ORDENA-CATEGORIAS THRU 650-ORDENA-CATEGORIAS-E
069100     PERFORM 660-IMPRIME-UMA-CATEGORIA THRU 660-IMPRIME-UMA-CATEGORIA-E
069200        VARYING WKS-CAT-IX FROM 1 BY 1
069300        UNTIL WKS-CAT-IX > WKS-QTD-CATEGORIAS.
069400 600-LISTA-CATEGORIAS-E. EXIT.
069500 
069600 610-ACUMULA-CATEGORIA-DISTINTA SECTION.
069700     READ FZTRAN NEXT RECORD
069800        AT END
069900           MOVE "Y" TO WKS-FIM-FZTRAN-SW
070000        NOT AT END
070100           IF TR-CATEGORIA NOT = SPACES
070200              PERFORM 620-ACHA-OU-CRIA-CATEGORIA
070300                  THRU 620-ACHA-OU-CRIA-CATEGORIA-E
070400           END-IF
070500     END-READ.
070600 610-ACUMULA-CATEGORIA-DISTINTA-E. EXIT.
070700 
070800 620-ACHA-OU-CRIA-CATEGORIA SECTION.
070900     MOVE "N" TO WKS-CAT-ACHADA-SW
071000     MOVE ZEROS TO WKS-CAT-ACHADA-IX
071100     PERFORM 621-COMPARA-UMA-CATEGORIA THRU 621-COMPARA-UMA-CATEGORIA-E
071200        VARYING WKS-CAT-IX FROM 1 BY 1
071300        UNTIL WKS-CAT-IX > WKS-QTD-CATEGORIAS
071400     IF NOT WKS-CAT-ACHADA
071500        IF WKS-QTD-CATEGORIAS < 200
071600           ADD 1 TO WKS-QTD-CATEGORIAS
071700           SET WKS-CAT-IX TO WKS-QTD-CATEGORIAS
071800           MOVE TR-CATEGORIA TO WKS-CAT-TAB (WKS-CAT-IX)
071900        END-IF
072000     END-IF.
072100 620-ACHA-OU-CRIA-CATEGORIA-E. EXIT.
072200 
072300 621-COMPARA-UMA-CATEGORIA SECTION.
072400     IF WKS-CAT-TAB (WKS-CAT-IX) = TR-CATEGORIA
072500        MOVE "Y" TO WKS-CAT-ACHADA-SW
072600     END-IF.
072700 621-COMPARA-UMA-CATEGORIA-E. EXIT.
072800 
072900 650-ORDENA-CATEGORIAS SECTION.
073000     MOVE "Y" TO WKS-TROCOU-SW
073100     PERFORM 651-PASSADA-ORDENACAO-CATEGORIAS
073200         THRU 651-PASSADA-ORDENACAO-CATEGORIAS-E
073300        UNTIL NOT WKS-HOUVE-TROCA.
073400 650-ORDENA-CATEGORIAS-E. EXIT.
073500 
073600 651-PASSADA-ORDENACAO-CATEGORIAS SECTION.
073700     MOVE "N" TO WKS-TROCOU-SW
073800     IF WKS-QTD-CATEGORIAS > 1
073900        PERFORM 652-COMPARA-TROCA-PAR-CATEGORIAS
074000            THRU 652-COMPARA-TROCA-PAR-CATEGORIAS-E
074100           VARYING WKS-CAT-IX FROM 1 BY 1
074200           UNTIL WKS-CAT-IX >= WKS-QTD-CATEGORIAS
074300     END-IF.
074400 651-PASSADA-ORDENACAO-CATEGORIAS-E. EXIT.
074500 
074600 652-COMPARA-TROCA-PAR-CATEGORIAS SECTION.
074700     SET WKS-IX-AUX TO WKS-CAT-IX
074800     SET WKS-IX-AUX UP BY 1
074900     IF WKS-CAT-TAB (WKS-CAT-IX) > WKS-CAT-TAB (WKS-IX-AUX)
075000        MOVE WKS-CAT-TAB (WKS-CAT-IX) TO WKS-CAT-AUXILIAR
075100        MOVE WKS-CAT-TAB (WKS-IX-AUX) TO WKS-CAT-TAB (WKS-CAT-IX)
075200        MOVE WKS-CAT-AUXILIAR TO WKS-CAT-TAB (WKS-IX-AUX)
075300        MOVE "Y" TO WKS-TROCOU-SW
075400     END-IF.
075500 652-COMPARA-TROCA-PAR-CATEGORIAS-E. EXIT.
075600 
075700 660-IMPRIME-UMA-CATEGORIA SECTION.
075800     DISPLAY WKS-CAT-TAB (WKS-CAT-IX) UPON CONSOLE.
075900 660-IMPRIME-UMA-CATEGORIA-E. EXIT.
076000 
076100 990-CIERRA-ARCHIVOS SECTION.
076200     CLOSE FZTRAN FZCFG.
076300 990-CIERRA-ARCHIVOS-E. EXIT.
