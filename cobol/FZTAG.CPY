000100******************************************************************
000200* ARCHIVO     : FZTAG                                            *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LAYOUT DO MESTRE DE TAGS (ETIQUETAS) USADO PARA  *
000500*             : CLASSIFICAR TRANSACOES. CHAVE LOGICA TG-ID,      *
000600*             : NOME UNICO (CASE-INSENSITIVE NO PROGRAMA).       *
000700* TAMANHO     : 105 BYTES                                        *
000800******************************************************************
000900*  HISTORICO DE ALTERACOES
001000*  03/05/1994 JLP SOLICITACAO 0611 - LAYOUT ORIGINAL
001100*  27/09/1997 MFQ SOLICITACAO 0760 - ACRESCENTOU TG-COR PARA O
001200*                                    PAINEL DE CATEGORIAS
001300******************************************************************
001400 01  REG-FZTAG.
001500     05  TG-CHAVE.
001600         10  TG-ID                 PIC 9(06).
001700     05  TG-NOME                   PIC X(30).
001800     05  TG-COR                    PIC X(07).
001900     05  TG-DESCRICAO              PIC X(60).
002000     05  FILLER                    PIC X(02).
