000100******************************************************************
000200* FECHA       : 30/01/1998                                       *
000300* PROGRAMADOR : MARIA DE FATIMA QUEZADA (MFQ)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC7CFG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSULTA E MANUTENCAO DO MESTRE DE CONFIGURACAO  *
000800*             : (PARES CHAVE/VALOR). CADA RODADA RECEBE UMA      *
000900*             : UNICA ACAO POR SYSIN: GRAVAR (UPSERT), CONSULTAR *
001000*             : OU DELETAR UMA CHAVE.                            *
001100* ARCHIVOS    : FZCFG=A                                          *
001200* ACCION (ES) : S=SALVA,G=OBTEM,D=DELETA                         *
001300* PROGRAMA(S) : CHAMA DEBD1R00                                   *
001400* INSTALADO   : 30/01/1998                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.                    FZC7CFG.
001800 AUTHOR.                        MARIA DE FATIMA QUEZADA.
001900 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002000 DATE-WRITTEN.                  30/01/1998.
002100 DATE-COMPILED.                 30/01/1998.
002200 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002300                                 SISTEMAS.
002400******************************************************************
002500*  HISTORICO DE ALTERACOES
002600*  30/01/1998 MFQ SOLICITACAO 0781 - VERSAO ORIGINAL: SOMENTE A
002700*                                    CHAVE CRITERIO_DATA_TRANSACAO
002800*                                    USADA PELO FZC3RES
002900*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - SEM CAMPOS DE
003000*                                    DATA NESTE PROGRAMA, SEM
003100*                                    PENDENCIAS
003200*  11/08/2000 JLP SOLICITACAO 0829 - GENERALIZOU O PROGRAMA PARA
003300*                                    AS ACOES S/G/D SOBRE
003400*                                    QUALQUER CHAVE DE
003500*                                    CONFIGURACAO, NAO SO A DO
003600*                                    CRITERIO DE DATA
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FZCFG ASSIGN TO FZCFG
004500            ORGANIZATION     IS INDEXED
004600            ACCESS MODE      IS DYNAMIC
004700            RECORD KEY       IS CF-CHAVE
004800            FILE STATUS      IS FS-FZCFG
004900                                FSE-FZCFG.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300*1 -->MESTRE DE CONFIGURACAO
005400 FD  FZCFG.
005500     COPY FZCFG.
005600 01  REG-FZCFG-R REDEFINES REG-FZCFG.
005700*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DE
005800*    AUDITORIA DAS ACOES S/D
005900     05  CFR-LINHA              PIC X(62).
006000 
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006400******************************************************************
006500 01  WKS-FS-STATUS.
006600     05  FS-FZCFG                PIC 9(02) VALUE ZEROES.
006700     05  FSE-FZCFG.
006800         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE 0.
006900         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE 0.
007000         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE 0.
007100     05  WKS-PROGRAMA            PIC X(08) VALUE "FZC7CFG".
007200     05  WKS-ARCHIVO             PIC X(08) VALUE SPACES.
007300     05  WKS-ACCION              PIC X(10) VALUE SPACES.
007400     05  WKS-LLAVE               PIC X(32) VALUE SPACES.
007500 
007600******************************************************************
007700*              PARAMETROS DE EXECUCAO (SYSIN)                    *
007800******************************************************************
007900 01  WKS-PARAMETROS-ENTRADA.
008000     05  WKS-ACAO-PARM           PIC X(01).
008100         88  WKS-ACAO-SALVA                 VALUE "S".
008200         88  WKS-ACAO-OBTEM                  VALUE "G".
008300         88  WKS-ACAO-DELETA                 VALUE "D".
008400     05  WKS-CHAVE-PARM          PIC X(30).
008500     05  WKS-VALOR-PARM          PIC X(30).
008600     05  FILLER                  PIC X(10).
008700 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
008800*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
008900     05  WKS-PARM-LINHA          PIC X(71).
009000 01  WKS-PARAMETROS-ENTRADA-R2 REDEFINES WKS-PARAMETROS-ENTRADA.
009100*    VISAO ALTERNATIVA PARA GRAVAR CHAVE+VALOR JUNTOS NO LOG DE
009200*    AUDITORIA
009300     05  WKS-CHAVE-VALOR-PARM    PIC X(60).
009400     05  FILLER                  PIC X(11).
009500 
009600******************************************************************
009700*    RESULTADO DA CONSULTA (ACAO G) - CHAVE COM VALOR EM BRANCO  *
009800*    SIGNIFICA "NAO ENCONTRADA"                                  *
009900******************************************************************
010000 01  WKS-RESULTADO-VALOR         PIC X(30) VALUE SPACES.
010100 01  WKS-ACHADA-SW               PIC X(01) VALUE "N".
010200     88  WKS-CHAVE-ACHADA                  VALUE "Y".
010300 
010400 01  WKS-VALIDACAO-OK-SW         PIC X(01) VALUE "N".
010500     88  WKS-VALIDACAO-OK                  VALUE "Y".
010600 
010700 PROCEDURE DIVISION.
010800******************************************************************
010900*               S E C C I O N    P R I N C I P A L
011000******************************************************************
011100 000-MAIN SECTION.
011200     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
011300     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
011400     EVALUATE TRUE
011500        WHEN WKS-ACAO-SALVA
011600             PERFORM 200-SALVA-CONFIGURACAO THRU 200-SALVA-CONFIGURACAO-E
011700        WHEN WKS-ACAO-OBTEM
011800             PERFORM 300-OBTEM-CONFIGURACAO THRU 300-OBTEM-CONFIGURACAO-E
011900        WHEN WKS-ACAO-DELETA
012000             PERFORM 400-DELETA-CONFIGURACAO
012100                 THRU 400-DELETA-CONFIGURACAO-E
012200        WHEN OTHER
012300             DISPLAY "*** FZC7CFG: ACAO INVALIDA NO SYSIN: "
012400                     WKS-ACAO-PARM UPON CONSOLE
012500     END-EVALUATE
012600     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
012700     STOP RUN.
012800 000-MAIN-E. EXIT.
012900 
013000 010-ABRE-ARCHIVOS SECTION.
013100     OPEN I-O FZCFG
013200     IF FS-FZCFG NOT = 0 AND 97
013300        MOVE "FZCFG"  TO WKS-ARCHIVO
013400        MOVE "OPEN"   TO WKS-ACCION
013500        MOVE SPACES   TO WKS-LLAVE
013600        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
013700                              WKS-ACCION    WKS-LLAVE
013800                              FS-FZCFG      FSE-FZCFG
013900        MOVE 91 TO RETURN-CODE
014000        STOP RUN
014100     END-IF.
014200 010-ABRE-ARCHIVOS-E. EXIT.
014300 
014400 020-LE-PARAMETROS SECTION.
014500     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
014600     DISPLAY "FZC7CFG - PARAMETROS: " WKS-PARM-LINHA
014700             UPON CONSOLE
014800     DISPLAY "FZC7CFG - CHAVE/VALOR: " WKS-CHAVE-VALOR-PARM
014900             UPON CONSOLE.
015000 020-LE-PARAMETROS-E. EXIT.
015100 
015200******************************************************************
015300*          A C A O   S   -   S A L V A   ( U P S E R T )          *
015400******************************************************************
015500 200-SALVA-CONFIGURACAO SECTION.
015600     MOVE "Y" TO WKS-VALIDACAO-OK-SW
015700     IF WKS-CHAVE-PARM = SPACES
015800        MOVE "N" TO WKS-VALIDACAO-OK-SW
015900        DISPLAY "*** FZC7CFG: CHAVE NAO PODE SER VAZIA"
016000                UPON CONSOLE
016100     END-IF
016200     IF WKS-VALIDACAO-OK
016300        MOVE WKS-CHAVE-PARM TO CF-CHAVE
016400        READ FZCFG KEY IS CF-CHAVE
016500           INVALID KEY
016600              PERFORM 210-INSERE-CONFIGURACAO
016700                  THRU 210-INSERE-CONFIGURACAO-E
016800           NOT INVALID KEY
016900              PERFORM 220-REGRAVA-CONFIGURACAO
017000                  THRU 220-REGRAVA-CONFIGURACAO-E
017100        END-READ
017200     END-IF.
017300 200-SALVA-CONFIGURACAO-E. EXIT.
017400 
017500*    O VALOR E' GRAVADO EM MAIUSCULAS PARA QUE OS CRITERIOS DE
017600*    CONFIGURACAO (EX.: CRITERIO_DATA_TRANSACAO) COMBINEM SEMPRE
017700*    COM O LITERAL TESTADO EM FZC3RES/FZC4TRN, INDEPENDENTE DE
017800*    COMO O OPERADOR DIGITOU O VALOR NO SYSIN
017900 210-INSERE-CONFIGURACAO SECTION.
018000     INITIALIZE REG-FZCFG
018100     MOVE WKS-CHAVE-PARM TO CF-CHAVE
018200     INSPECT WKS-VALOR-PARM CONVERTING
018300             "abcdefghijklmnopqrstuvwxyz"
018400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018500     MOVE WKS-VALOR-PARM TO CF-VALOR
018600     WRITE REG-FZCFG
018700     IF FS-FZCFG NOT = 0
018800        DISPLAY "*** FZC7CFG: ERRO AO GRAVAR CONFIGURACAO, "
018900                "STATUS: " FS-FZCFG UPON CONSOLE
019000     ELSE
019100        DISPLAY "CONFIGURACAO GRAVADA: " CFR-LINHA
019200                UPON CONSOLE
019300     END-IF.
019400 210-INSERE-CONFIGURACAO-E. EXIT.
019500 
019600 220-REGRAVA-CONFIGURACAO SECTION.
019700     INSPECT WKS-VALOR-PARM CONVERTING
019800             "abcdefghijklmnopqrstuvwxyz"
019900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020000     MOVE WKS-VALOR-PARM TO CF-VALOR
020100     REWRITE REG-FZCFG
020200     IF FS-FZCFG NOT = 0
020300        DISPLAY "*** FZC7CFG: ERRO AO ATUALIZAR CONFIGURACAO, "
020400                "STATUS: " FS-FZCFG UPON CONSOLE
020500     ELSE
020600        DISPLAY "CONFIGURACAO ATUALIZADA: " CF-CHAVE " = "
020700                CF-VALOR UPON CONSOLE
020800     END-IF.
020900 220-REGRAVA-CONFIGURACAO-E. EXIT.
021000 
021100******************************************************************
021200*          A C A O   G   -   O B T E M   ( C O N S U L T A )      *
021300******************************************************************
021400 300-OBTEM-CONFIGURACAO SECTION.
021500     MOVE "N" TO WKS-ACHADA-SW
021600     MOVE SPACES TO WKS-RESULTADO-VALOR
021700     MOVE WKS-CHAVE-PARM TO CF-CHAVE
021800     READ FZCFG KEY IS CF-CHAVE
021900        INVALID KEY
022000           CONTINUE
022100        NOT INVALID KEY
022200           MOVE "Y" TO WKS-ACHADA-SW
022300           MOVE CF-VALOR TO WKS-RESULTADO-VALOR
022400     END-READ
022500     IF WKS-CHAVE-ACHADA
022600        DISPLAY "CONFIGURACAO: " CF-CHAVE " = "
022700                WKS-RESULTADO-VALOR UPON CONSOLE
022800     ELSE
022900        DISPLAY "CONFIGURACAO NAO ENCONTRADA: " WKS-CHAVE-PARM
023000                UPON CONSOLE
023100     END-IF.
023200 300-OBTEM-CONFIGURACAO-E. EXIT.
023300 
023400******************************************************************
023500*          A C A O   D   -   D E L E T A                          *
023600******************************************************************
023700 400-DELETA-CONFIGURACAO SECTION.
023800     MOVE WKS-CHAVE-PARM TO CF-CHAVE
023900     READ FZCFG KEY IS CF-CHAVE
024000        INVALID KEY
024100           DISPLAY "*** FZC7CFG: CONFIGURACAO NAO ENCONTRADA: "
024200                   CF-CHAVE UPON CONSOLE
024300        NOT INVALID KEY
024400           DELETE FZCFG RECORD
024500           IF FS-FZCFG NOT = 0
024600              DISPLAY "*** FZC7CFG: ERRO AO DELETAR "
024700                      "CONFIGURACAO, STATUS: " FS-FZCFG
024800                      UPON CONSOLE
024900           ELSE
025000              DISPLAY "CONFIGURACAO DELETADA: " CF-CHAVE
025100                      UPON CONSOLE
025200           END-IF
025300     END-READ.
025400 400-DELETA-CONFIGURACAO-E. EXIT.
025500 
025600 990-CIERRA-ARCHIVOS SECTION.
025700     CLOSE FZCFG.
025800 990-CIERRA-ARCHIVOS-E. EXIT.
