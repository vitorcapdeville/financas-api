000100******************************************************************
000200* FECHA       : 11/08/1995                                       *
000300* PROGRAMADOR : RAUL VALENZUELA CORDOVA (RVC)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC6REG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANUTENCAO DO MESTRE DE REGRAS DE AUTOMACAO.     *
000800*             : CADA RODADA RECEBE UMA UNICA ACAO POR SYSIN:     *
000900*             : CRIAR (COM CALCULO AUTOMATICO DE PRIORIDADE),    *
001000*             : ATUALIZAR (NOME/PRIORIDADE/ATIVO), DELETAR OU    *
001100*             : LISTAR (POR PRIORIDADE DECRESCENTE, COM FILTROS  *
001200*             : DE ATIVO/TIPO DE ACAO).                          *
001300* ARCHIVOS    : FZREGR=A,FZTAG=C                                 *
001400* ACCION (ES) : C=CRIA,U=ATUALIZA,D=DELETA,L=LISTA               *
001500* PROGRAMA(S) : CHAMA DEBD1R00                                   *
001600* INSTALADO   : 11/08/1995                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    FZC6REG.
002000 AUTHOR.                        RAUL VALENZUELA CORDOVA.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  11/08/1995.
002300 DATE-COMPILED.                 11/08/1995.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002500                                 SISTEMAS.
002600******************************************************************
002700*  HISTORICO DE ALTERACOES
002800*  11/08/1995 RVC SOLICITACAO 0655 - VERSAO ORIGINAL: ACOES C
002900*                                    (CRIA, SOMENTE ACAO
003000*                                    CATEGORIA) E L (LISTA)
003100*  30/01/1998 MFQ SOLICITACAO 0781 - ACRESCENTOU O TIPO DE ACAO
003200*                                    'V' (PERCENTUAL) E A
003300*                                    VALIDACAO DE FAIXA 0-100
003400*  14/06/1999 JLP SOLICITACAO 0815 - ACRESCENTOU O TIPO DE ACAO
003500*                                    'T' (TAGS) E A VALIDACAO
003600*                                    CONTRA O MESTRE FZTAG
003700*  11/08/2000 RVC SOLICITACAO 0829 - ACRESCENTOU AS ACOES U
003800*                                    (ATUALIZA) E D (DELETA)
003900*  03/03/2001 JLP SOLICITACAO 0902 - ACRESCENTOU OS FILTROS DE
004000*                                    ATIVO E TIPO DE ACAO NA
004100*                                    ACAO L
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT FZREGR ASSIGN TO FZREGR
005000            ORGANIZATION     IS INDEXED
005100            ACCESS MODE      IS DYNAMIC
005200            RECORD KEY       IS RG-ID
005300            FILE STATUS      IS FS-FZREGR
005400                                FSE-FZREGR.
005500 
005600     SELECT FZTAG ASSIGN TO FZTAG
005700            ORGANIZATION     IS INDEXED
005800            ACCESS MODE      IS DYNAMIC
005900            RECORD KEY       IS TG-ID
006000            FILE STATUS      IS FS-FZTAG
006100                                FSE-FZTAG.
006200 
006300 DATA DIVISION.
006400 FILE SECTION.
006500*1 -->MESTRE DE REGRAS
006600 FD  FZREGR.
006700     COPY FZREGR.
006800 01  REG-FZREGR-R REDEFINES REG-FZREGR.
006900*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DE
007000*    AUDITORIA DAS ACOES C/D
007100     05  RGR-LINHA               PIC X(260).
007200*2 -->MESTRE DE TAGS
007300 FD  FZTAG.
007400     COPY FZTAG.
007500 
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     05  FS-FZREGR               PIC 9(02) VALUE ZEROES.
008200     05  FSE-FZREGR.
008300         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE 0.
008400         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE 0.
008500         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE 0.
008600     05  FS-FZTAG                PIC 9(02) VALUE ZEROES.
008700     05  FSE-FZTAG.
008800         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE 0.
008900         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE 0.
009000         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE 0.
009100     05  WKS-PROGRAMA            PIC X(08) VALUE "FZC6REG".
009200     05  WKS-ARCHIVO             PIC X(08) VALUE SPACES.
009300     05  WKS-ACCION              PIC X(10) VALUE SPACES.
009400     05  WKS-LLAVE               PIC X(32) VALUE SPACES.
009500 
009600******************************************************************
009700*              PARAMETROS DE EXECUCAO (SYSIN)                    *
009800******************************************************************
009900 01  WKS-PARAMETROS-ENTRADA.
010000     05  WKS-ACAO-PARM            PIC X(01).
010100         88  WKS-ACAO-CRIA                   VALUE "C".
010200         88  WKS-ACAO-ATUALIZA                VALUE "U".
010300         88  WKS-ACAO-DELETA                  VALUE "D".
010400         88  WKS-ACAO-LISTA                   VALUE "L".
010500     05  WKS-REGRA-ID-PARM        PIC 9(06).
010600     05  WKS-NOME-PARM            PIC X(40).
010700     05  WKS-TIPO-ACAO-PARM       PIC X(01).
010800     05  WKS-CRITERIO-TIPO-PARM   PIC X(01).
010900     05  WKS-CRITERIO-VALOR-PARM  PIC X(60).
011000     05  WKS-ACAO-VALOR-PARM      PIC X(30).
011100     05  WKS-ACAO-VALOR-PARM-R REDEFINES WKS-ACAO-VALOR-PARM.
011200*        SO' PREENCHIDO QUANDO WKS-TIPO-ACAO-PARM = 'V'
011300         10  WKS-ACAO-PCT-PARM    PIC 9(03)V99.
011400         10  FILLER               PIC X(25).
011500     05  WKS-TAG-COUNT-PARM       PIC 9(02).
011600     05  WKS-TAG-IDS-PARM OCCURS 10 TIMES
011700                           INDEXED BY WKS-TAG-PARM-IX
011800                                      PIC 9(06).
011900     05  WKS-ATIVO-PARM           PIC X(01).
012000     05  WKS-PRIORIDADE-PARM      PIC 9(04).
012100     05  WKS-CAMPOS-INFORMADOS.
012200         10  WKS-INF-NOME             PIC X(01).
012300             88  WKS-INF-NOME-SIM               VALUE "Y".
012400         10  WKS-INF-PRIORIDADE       PIC X(01).
012500             88  WKS-INF-PRIORIDADE-SIM         VALUE "Y".
012600         10  WKS-INF-ATIVO            PIC X(01).
012700             88  WKS-INF-ATIVO-SIM              VALUE "Y".
012800     05  WKS-LISTA-ATIVO-PARM     PIC X(01).
012900     05  WKS-LISTA-TIPO-ACAO-PARM PIC X(01).
013000     05  FILLER                   PIC X(12).
013100 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
013200*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
013300     05  WKS-PARM-LINHA           PIC X(203).
013400 
013500******************************************************************
013600*    VALIDACAO DE CRIACAO/ATUALIZACAO E NOME DUPLICADO           *
013700******************************************************************
013800 01  WKS-VALIDACAO-OK-SW         PIC X(01) VALUE "N".
013900     88  WKS-VALIDACAO-OK                  VALUE "Y".
014000 01  WKS-NOME-DUPLICADO-SW       PIC X(01) VALUE "N".
014100     88  WKS-NOME-DUPLICADO                VALUE "Y".
014200 01  WKS-TAG-INVALIDA-SW         PIC X(01) VALUE "N".
014300     88  WKS-TAG-INVALIDA                  VALUE "Y".
014400 01  WKS-FIM-FZREGR-SW           PIC X(01) VALUE "N".
014500     88  WKS-FIM-FZREGR                    VALUE "Y".
014600 
014700 77  WKS-MAIOR-PRIORIDADE         PIC 9(04) COMP VALUE ZEROS.
014800 77  WKS-MAIOR-ID-REGRA           PIC 9(06) COMP VALUE ZEROS.
014900 
015000******************************************************************
015100*    TABELA DE REGRAS PARA A LISTAGEM POR PRIORIDADE DECRESCENTE *
015200******************************************************************
015300 01  WKS-TABELA-LISTA.
015400     05  WKS-LISTA-TAB OCCURS 500 TIMES
015500                        INDEXED BY WKS-LISTA-IX.
015600         10  WKS-LISTA-PRIORIDADE  PIC 9(04).
015700         10  WKS-LISTA-ID          PIC 9(06).
015800 01  WKS-LISTA-AUXILIAR.
015900     05  WKS-LISTA-PRIORIDADE-AUX  PIC 9(04).
016000     05  WKS-LISTA-ID-AUX          PIC 9(06).
016100 77  WKS-QTD-LISTA                 PIC 9(04) COMP VALUE ZEROS.
016200 77  WKS-IX-AUX                    PIC 9(04) COMP VALUE ZEROS.
016300 01  WKS-FILTRO-OK-SW              PIC X(01) VALUE "N".
016400     88  WKS-FILTRO-OK                       VALUE "Y".
016500 01  WKS-TROCOU-SW                 PIC X(01) VALUE "N".
016600     88  WKS-HOUVE-TROCA                     VALUE "Y".
016700 01  WKS-MASCARA                   PIC Z,ZZZ,ZZ9.
016800 
016900 PROCEDURE DIVISION.
017000******************************************************************
017100*               S E C C I O N    P R I N C I P A L
017200******************************************************************
017300 000-MAIN SECTION.
017400     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
017500     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
017600     EVALUATE TRUE
017700        WHEN WKS-ACAO-CRIA
017800             PERFORM 200-CRIA-REGRA THRU 200-CRIA-REGRA-E
017900        WHEN WKS-ACAO-ATUALIZA
018000             PERFORM 300-ATUALIZA-REGRA THRU 300-ATUALIZA-REGRA-E
018100        WHEN WKS-ACAO-DELETA
018200             PERFORM 400-DELETA-REGRA THRU 400-DELETA-REGRA-E
018300        WHEN WKS-ACAO-LISTA
018400             PERFORM 500-LISTA-REGRAS THRU 500-LISTA-REGRAS-E
018500        WHEN OTHER
018600             DISPLAY "*** FZC6REG: ACAO INVALIDA NO SYSIN: "
018700                     WKS-ACAO-PARM UPON CONSOLE
018800     END-EVALUATE
018900     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
019000     STOP RUN.
019100 000-MAIN-E. EXIT.
019200 
019300 010-ABRE-ARCHIVOS SECTION.
019400     OPEN I-O FZREGR
019500     IF FS-FZREGR NOT = 0
019600        MOVE "FZREGR" TO WKS-ARCHIVO
019700        MOVE "OPEN"   TO WKS-ACCION
019800        MOVE SPACES   TO WKS-LLAVE
019900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
020000                              WKS-ACCION    WKS-LLAVE
020100                              FS-FZREGR     FSE-FZREGR
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF
020500     OPEN INPUT FZTAG
020600     IF FS-FZTAG NOT = 0
020700        MOVE "FZTAG"  TO WKS-ARCHIVO
020800        MOVE "OPEN"   TO WKS-ACCION
020900        MOVE SPACES   TO WKS-LLAVE
021000        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
021100                              WKS-ACCION    WKS-LLAVE
021200                              FS-FZTAG      FSE-FZTAG
021300        MOVE 91 TO RETURN-CODE
021400        STOP RUN
021500     END-IF.
021600 010-ABRE-ARCHIVOS-E. EXIT.
021700 
021800 020-LE-PARAMETROS SECTION.
021900     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
022000     DISPLAY "FZC6REG - PARAMETROS: " WKS-PARM-LINHA
022100             UPON CONSOLE.
022200 020-LE-PARAMETROS-E. EXIT.
022300 
022400******************************************************************
022500*              A C A O   C   -   C R I A   R E G R A              *
022600******************************************************************
022700 200-CRIA-REGRA SECTION.
022800     PERFORM 210-VALIDA-NOME-CRIACAO THRU 210-VALIDA-NOME-CRIACAO-E
022900     IF WKS-VALIDACAO-OK
023000        PERFORM 220-VALIDA-ACAO-POR-TIPO THRU 220-VALIDA-ACAO-POR-TIPO-E
023100        IF WKS-VALIDACAO-OK
023200           PERFORM 230-ACHA-MAIOR-PRIORIDADE
023300               THRU 230-ACHA-MAIOR-PRIORIDADE-E
023400           PERFORM 240-GRAVA-NOVA-REGRA THRU 240-GRAVA-NOVA-REGRA-E
023500        END-IF
023600     END-IF.
023700 200-CRIA-REGRA-E. EXIT.
023800 
023900 210-VALIDA-NOME-CRIACAO SECTION.
024000     MOVE "Y" TO WKS-VALIDACAO-OK-SW
024100     IF WKS-NOME-PARM = SPACES
024200        MOVE "N" TO WKS-VALIDACAO-OK-SW
024300        DISPLAY "*** FZC6REG: NOME DA REGRA E OBRIGATORIO"
024400                UPON CONSOLE
024500     ELSE
024600        PERFORM 211-VALIDA-NOME-DUPLICADO THRU 211-VALIDA-NOME-DUPLICADO-E
024700        IF WKS-NOME-DUPLICADO
024800           MOVE "N" TO WKS-VALIDACAO-OK-SW
024900        END-IF
025000     END-IF.
025100 210-VALIDA-NOME-CRIACAO-E. EXIT.
025200 
025300 211-VALIDA-NOME-DUPLICADO SECTION.
025400     MOVE "N" TO WKS-NOME-DUPLICADO-SW
025500     MOVE ZEROS TO RG-ID
025600     MOVE "N" TO WKS-FIM-FZREGR-SW
025700     START FZREGR KEY IS NOT LESS THAN RG-ID
025800        INVALID KEY
025900           MOVE "Y" TO WKS-FIM-FZREGR-SW
026000     END-START
026100     PERFORM 212-COMPARA-UMA-REGRA-EXISTENTE
026200         THRU 212-COMPARA-UMA-REGRA-EXISTENTE-E
026300        UNTIL WKS-FIM-FZREGR OR WKS-NOME-DUPLICADO.
026400 211-VALIDA-NOME-DUPLICADO-E. EXIT.
026500 
026600 212-COMPARA-UMA-REGRA-EXISTENTE SECTION.
026700     READ FZREGR NEXT RECORD
026800        AT END
026900           MOVE "Y" TO WKS-FIM-FZREGR-SW
027000        NOT AT END
027100           IF RG-ID NOT = WKS-REGRA-ID-PARM
027200              AND RG-NOME = WKS-NOME-PARM
027300              MOVE "Y" TO WKS-NOME-DUPLICADO-SW
027400              DISPLAY "*** FZC6REG: JA EXISTE UMA REGRA COM O "
027500                      "NOME '" WKS-NOME-PARM "'" UPON CONSOLE
027600           END-IF
027700     END-READ.
027800 212-COMPARA-UMA-REGRA-EXISTENTE-E. EXIT.
027900 
028000*    VALIDA O VALOR DA ACAO CONFORME O TIPO (T=TAGS, V=PERCENTUAL,
028100*    C=CATEGORIA NAO EXIGE VALIDACAO ADICIONAL)
028200 220-VALIDA-ACAO-POR-TIPO SECTION.
028300     MOVE "Y" TO WKS-VALIDACAO-OK-SW
028400     EVALUATE TRUE
028500        WHEN WKS-TIPO-ACAO-PARM = "T"
028600             PERFORM 221-VALIDA-TAGS-DA-ACAO
028700                 THRU 221-VALIDA-TAGS-DA-ACAO-E
028800        WHEN WKS-TIPO-ACAO-PARM = "V"
028900             PERFORM 222-VALIDA-PERCENTUAL-DA-ACAO
029000                 THRU 222-VALIDA-PERCENTUAL-DA-ACAO-E
029100        WHEN OTHER
029200             CONTINUE
029300     END-EVALUATE.
029400 220-VALIDA-ACAO-POR-TIPO-E. EXIT.
029500 
029600 221-VALIDA-TAGS-DA-ACAO SECTION.
029700     IF WKS-TAG-COUNT-PARM = ZEROS
029800        MOVE "N" TO WKS-VALIDACAO-OK-SW
029900        DISPLAY "*** FZC6REG: REGRA DE TAGS EXIGE AO MENOS "
030000                "UMA TAG" UPON CONSOLE
030100     ELSE
030200        MOVE "N" TO WKS-TAG-INVALIDA-SW
030300        PERFORM 223-VALIDA-UMA-TAG-DA-ACAO
030400            THRU 223-VALIDA-UMA-TAG-DA-ACAO-E
030500           VARYING WKS-TAG-PARM-IX FROM 1 BY 1
030600           UNTIL WKS-TAG-PARM-IX > WKS-TAG-COUNT-PARM
030700        IF WKS-TAG-INVALIDA
030800           MOVE "N" TO WKS-VALIDACAO-OK-SW
030900        END-IF
031000     END-IF.
031100 221-VALIDA-TAGS-DA-ACAO-E. EXIT.
031200 
031300 223-VALIDA-UMA-TAG-DA-ACAO SECTION.
031400     MOVE WKS-TAG-IDS-PARM (WKS-TAG-PARM-IX) TO TG-ID
031500     READ FZTAG KEY IS TG-ID
031600        INVALID KEY
031700           MOVE "Y" TO WKS-TAG-INVALIDA-SW
031800           DISPLAY "*** FZC6REG: TAG INEXISTENTE NA ACAO: "
031900                   TG-ID UPON CONSOLE
032000        NOT INVALID KEY
032100           CONTINUE
032200     END-READ.
032300 223-VALIDA-UMA-TAG-DA-ACAO-E. EXIT.
032400 
032500 222-VALIDA-PERCENTUAL-DA-ACAO SECTION.
032600     IF WKS-ACAO-PCT-PARM > 100
032700        MOVE "N" TO WKS-VALIDACAO-OK-SW
032800        DISPLAY "*** FZC6REG: PERCENTUAL DA ACAO DEVE ESTAR "
032900                "ENTRE 0 E 100" UPON CONSOLE
033000     END-IF.
033100 222-VALIDA-PERCENTUAL-DA-ACAO-E. EXIT.
033200 
033300*    PERCORRE O MESTRE UMA UNICA VEZ, ACHANDO AO MESMO TEMPO A
033400*    MAIOR PRIORIDADE (R9) E O MAIOR ID JA USADO
033500 230-ACHA-MAIOR-PRIORIDADE SECTION.
033600     MOVE ZEROS TO WKS-MAIOR-PRIORIDADE
033700     MOVE ZEROS TO WKS-MAIOR-ID-REGRA
033800     MOVE ZEROS TO RG-ID
033900     START FZREGR KEY IS NOT LESS THAN RG-ID
034000        INVALID KEY
034100           CONTINUE
034200        NOT INVALID KEY
034300           PERFORM 231-LE-UMA-REGRA-PRIORIDADE
034400               THRU 231-LE-UMA-REGRA-PRIORIDADE-E
034500              UNTIL FS-FZREGR NOT = 0
034600     END-START.
034700 230-ACHA-MAIOR-PRIORIDADE-E. EXIT.
034800 
034900 231-LE-UMA-REGRA-PRIORIDADE SECTION.
035000     READ FZREGR NEXT RECORD
035100        AT END
035200           CONTINUE
035300        NOT AT END
035400           IF RG-PRIORIDADE > WKS-MAIOR-PRIORIDADE
035500              MOVE RG-PRIORIDADE TO WKS-MAIOR-PRIORIDADE
035600           END-IF
035700           MOVE RG-ID TO WKS-MAIOR-ID-REGRA
035800     END-READ.
035900 231-LE-UMA-REGRA-PRIORIDADE-E. EXIT.
036000 
036100 240-GRAVA-NOVA-REGRA SECTION.
036200     INITIALIZE REG-FZREGR
036300     ADD 1 TO WKS-MAIOR-ID-REGRA
036400     MOVE WKS-MAIOR-ID-REGRA      TO RG-ID
036500     MOVE WKS-NOME-PARM           TO RG-NOME
036600     MOVE WKS-TIPO-ACAO-PARM      TO RG-TIPO-ACAO
036700     MOVE WKS-CRITERIO-TIPO-PARM  TO RG-CRITERIO-TIPO
036800     MOVE WKS-CRITERIO-VALOR-PARM TO RG-CRITERIO-VALOR
036900     IF WKS-TIPO-ACAO-PARM = "T"
037000        MOVE WKS-TAG-COUNT-PARM TO RG-TAG-COUNT
037100        PERFORM 242-COPIA-UMA-TAG-DA-ACAO THRU 242-COPIA-UMA-TAG-DA-ACAO-E
037200           VARYING WKS-TAG-PARM-IX FROM 1 BY 1
037300           UNTIL WKS-TAG-PARM-IX > WKS-TAG-COUNT-PARM
037400     ELSE
037500*        CATEGORIA (TEXTO) OU PERCENTUAL (5 PRIMEIRAS POSICOES) -
037600*        O LAYOUT DO PARAMETRO E DO MESTRE COINCIDEM BYTE A BYTE
037700        MOVE WKS-ACAO-VALOR-PARM TO RG-ACAO-VALOR
037800     END-IF
037900     ADD 1 TO WKS-MAIOR-PRIORIDADE
038000     MOVE WKS-MAIOR-PRIORIDADE TO RG-PRIORIDADE
038100     IF WKS-ATIVO-PARM = "N"
038200        MOVE "N" TO RG-ATIVO
038300     ELSE
038400        MOVE "Y" TO RG-ATIVO
038500     END-IF
038600     WRITE REG-FZREGR
038700     IF FS-FZREGR NOT = 0
038800        DISPLAY "*** FZC6REG: ERRO AO GRAVAR REGRA, STATUS: "
038900                FS-FZREGR UPON CONSOLE
039000     ELSE
039100        DISPLAY "REGRA CRIADA: " RG-ID " " RG-NOME
039200                " PRIORIDADE: " RG-PRIORIDADE UPON CONSOLE
039300        DISPLAY "FZC6REG - REGRA GRAVADA: " RGR-LINHA
039400                UPON CONSOLE
039500     END-IF.
039600 240-GRAVA-NOVA-REGRA-E. EXIT.
039700 
039800 242-COPIA-UMA-TAG-DA-ACAO SECTION.
039900     SET RG-TAG-IX TO WKS-TAG-PARM-IX
040000     MOVE WKS-TAG-IDS-PARM (WKS-TAG-PARM-IX)
040100          TO RG-TAG-ID (RG-TAG-IX).
040200 242-COPIA-UMA-TAG-DA-ACAO-E. EXIT.
040300 
040400******************************************************************
040500*          A C A O   U   -   A T U A L I Z A   R E G R A          *
040600******************************************************************
040700 300-ATUALIZA-REGRA SECTION.
040800     MOVE WKS-REGRA-ID-PARM TO RG-ID
040900     READ FZREGR KEY IS RG-ID
041000        INVALID KEY
041100           DISPLAY "*** FZC6REG: REGRA NAO ENCONTRADA: " RG-ID
041200                   UPON CONSOLE
041300        NOT INVALID KEY
041400           PERFORM 310-VALIDA-RENOMEACAO THRU 310-VALIDA-RENOMEACAO-E
041500           IF WKS-VALIDACAO-OK
041600              PERFORM 320-APLICA-CAMPOS-ATUALIZADOS
041700                  THRU 320-APLICA-CAMPOS-ATUALIZADOS-E
041800              REWRITE REG-FZREGR
041900              DISPLAY "REGRA ATUALIZADA: " RG-ID " " RG-NOME
042000                      UPON CONSOLE
042100           END-IF
042200     END-READ.
042300 300-ATUALIZA-REGRA-E. EXIT.
042400 
042500 310-VALIDA-RENOMEACAO SECTION.
042600     MOVE "Y" TO WKS-VALIDACAO-OK-SW
042700     IF WKS-INF-NOME-SIM
042800        IF WKS-NOME-PARM = SPACES
042900           MOVE "N" TO WKS-VALIDACAO-OK-SW
043000           DISPLAY "*** FZC6REG: NOME DA REGRA E OBRIGATORIO"
043100                   UPON CONSOLE
043200        ELSE
043300           PERFORM 211-VALIDA-NOME-DUPLICADO
043400               THRU 211-VALIDA-NOME-DUPLICADO-E
043500           IF WKS-NOME-DUPLICADO
043600              MOVE "N" TO WKS-VALIDACAO-OK-SW
043700           END-IF
043800        END-IF
043900     END-IF.
044000 310-VALIDA-RENOMEACAO-E. EXIT.
044100 
044200 320-APLICA-CAMPOS-ATUALIZADOS SECTION.
044300     IF WKS-INF-NOME-SIM
044400        MOVE WKS-NOME-PARM TO RG-NOME
044500     END-IF
044600     IF WKS-INF-PRIORIDADE-SIM
044700        MOVE WKS-PRIORIDADE-PARM TO RG-PRIORIDADE
044800     END-IF
044900     IF WKS-INF-ATIVO-SIM
045000        MOVE WKS-ATIVO-PARM TO RG-ATIVO
045100     END-IF.
045200 320-APLICA-CAMPOS-ATUALIZADOS-E. EXIT.
045300 
045400******************************************************************
045500*          A C A O   D   -   D E L E T A   R E G R A              *
045600******************************************************************
045700 400-DELETA-REGRA SECTION.
045800     MOVE WKS-REGRA-ID-PARM TO RG-ID
045900     READ FZREGR KEY IS RG-ID
046000        INVALID KEY
046100           DISPLAY "*** FZC6REG: REGRA NAO ENCONTRADA: " RG-ID
046200                   UPON CONSOLE
046300        NOT INVALID KEY
046400           DELETE FZREGR RECORD
046500           IF FS-FZREGR NOT = 0
046600              DISPLAY "*** FZC6REG: ERRO AO DELETAR REGRA, "
046700                      "STATUS: " FS-FZREGR UPON CONSOLE
046800           ELSE
046900              DISPLAY "REGRA DELETADA (TAGS ASSOCIADAS "
047000                      "REMOVIDAS JUNTO): " RG-ID UPON CONSOLE
047100           END-IF
047200     END-READ.
047300 400-DELETA-REGRA-E. EXIT.
047400 
047500******************************************************************
047600*    A C A O   L   -   L I S T A   R E G R A S   ( P R I O R I D A
047700*    DECRESCENTE, COM FILTROS DE ATIVO/TIPO DE ACAO)             *
047800******************************************************************
047900 500-LISTA-REGRAS SECTION.
048000     MOVE ZEROS TO WKS-QTD-LISTA
048100     MOVE ZEROS TO RG-ID
048200     MOVE "N" TO WKS-FIM-FZREGR-SW
048300     START FZREGR KEY IS NOT LESS THAN RG-ID
048400        INVALID KEY
048500           MOVE "Y" TO WKS-FIM-FZREGR-SW
048600     END-START
048700     PERFORM 510-FILTRA-UMA-REGRA UNTIL WKS-FIM-FZREGR
048800     PERFORM 550-ORDENA-LISTA-POR-PRIORIDADE
048900         THRU 550-ORDENA-LISTA-POR-PRIORIDADE-E
049000     PERFORM 560-IMPRIME-UMA-LINHA-LISTA
049100         THRU 560-IMPRIME-UMA-LINHA-LISTA-E
049200        VARYING WKS-LISTA-IX FROM 1 BY 1
049300        UNTIL WKS-LISTA-IX > WKS-QTD-LISTA
049400     MOVE WKS-QTD-LISTA TO WKS-MASCARA
049500     DISPLAY "REGRAS LISTADAS: " WKS-MASCARA UPON CONSOLE.
049600 500-LISTA-REGRAS-E. EXIT.
049700 
049800 510-FILTRA-UMA-REGRA SECTION.
049900     READ FZREGR NEXT RECORD
050000        AT END
050100           MOVE "Y" TO WKS-FIM-FZREGR-SW
050200        NOT AT END
050300           PERFORM 520-TESTA-FILTROS-LISTA THRU 520-TESTA-FILTROS-LISTA-E
050400           IF WKS-FILTRO-OK
050500              PERFORM 530-ACUMULA-NA-TABELA-LISTA
050600                  THRU 530-ACUMULA-NA-TABELA-LISTA-E
050700           END-IF
050800     END-READ.
050900 510-FILTRA-UMA-REGRA-E. EXIT.
051000 
051100 520-TESTA-FILTROS-LISTA SECTION.
051200     MOVE "Y" TO WKS-FILTRO-OK-SW
051300     IF WKS-LISTA-ATIVO-PARM NOT = SPACES AND
051400        RG-ATIVO NOT = WKS-LISTA-ATIVO-PARM
051500        MOVE "N" TO WKS-FILTRO-OK-SW
051600     END-IF
051700     IF WKS-LISTA-TIPO-ACAO-PARM NOT = SPACES AND
051800        RG-TIPO-ACAO NOT = WKS-LISTA-TIPO-ACAO-PARM
051900        MOVE "N" TO WKS-FILTRO-OK-SW
052000     END-IF.
052100 520-TESTA-FILTROS-LISTA-E. EXIT.
052200 
052300 530-ACUMULA-NA-TABELA-LISTA SECTION.
052400     IF WKS-QTD-LISTA < 500
052500        ADD 1 TO WKS-QTD-LISTA
052600        SET WKS-LISTA-IX TO WKS-QTD-LISTA
052700        MOVE RG-PRIORIDADE TO WKS-LISTA-PRIORIDADE (WKS-LISTA-IX)
052800        MOVE RG-ID         TO WKS-LISTA-ID         (WKS-LISTA-IX)
052900     END-IF.
053000 530-ACUMULA-NA-TABELA-LISTA-E. EXIT.
053100 
053200*    ORDENACAO POR TROCA (BUBBLE SORT) DESCENDENTE DE PRIORIDADE
053300*    - MESMA TECNICA DE FZC1RGA
053400 550-ORDENA-LISTA-POR-PRIORIDADE SECTION.
053500     MOVE "Y" TO WKS-TROCOU-SW
053600     PERFORM 551-PASSADA-ORDENACAO-LISTA
053700         THRU 551-PASSADA-ORDENACAO-LISTA-E
053800        UNTIL NOT WKS-HOUVE-TROCA.
053900 550-ORDENA-LISTA-POR-PRIORIDADE-E. EXIT.
054000 
054100 551-PASSADA-ORDENACAO-LISTA SECTION.
054200     MOVE "N" TO WKS-TROCOU-SW
054300     IF WKS-QTD-LISTA > 1
054400        PERFORM 552-COMPARA-TROCA-PAR-LISTA
054500            THRU 552-COMPARA-TROCA-PAR-LISTA-E
054600           VARYING WKS-LISTA-IX FROM 1 BY 1
054700           UNTIL WKS-LISTA-IX >= WKS-QTD-LISTA
054800     END-IF.
054900 551-PASSADA-ORDENACAO-LISTA-E. EXIT.
055000 
055100 552-COMPARA-TROCA-PAR-LISTA SECTION.
055200     SET WKS-IX-AUX TO WKS-LISTA-IX
055300     SET WKS-IX-AUX UP BY 1
055400     IF WKS-LISTA-PRIORIDADE (WKS-LISTA-IX) <
055500        WKS-LISTA-PRIORIDADE (WKS-IX-AUX)
055600        MOVE WKS-LISTA-TAB (WKS-LISTA-IX) TO WKS-LISTA-AUXILIAR
055700        MOVE WKS-LISTA-TAB (WKS-IX-AUX)
055800             TO WKS-LISTA-TAB (WKS-LISTA-IX)
055900        MOVE WKS-LISTA-AUXILIAR TO WKS-LISTA-TAB (WKS-IX-AUX)
056000        MOVE "Y" TO WKS-TROCOU-SW
056100     END-IF.
056200 552-COMPARA-TROCA-PAR-LISTA-E. EXIT.
056300 
056400 560-IMPRIME-UMA-LINHA-LISTA SECTION.
056500     MOVE WKS-LISTA-ID (WKS-LISTA-IX) TO RG-ID
056600     READ FZREGR KEY IS RG-ID
056700        INVALID KEY
056800           CONTINUE
056900        NOT INVALID KEY
057000           DISPLAY RG-ID " " RG-PRIORIDADE " " RG-TIPO-ACAO " "
057100                   RG-ATIVO " " RG-NOME UPON CONSOLE
057200     END-READ.
057300 560-IMPRIME-UMA-LINHA-LISTA-E. EXIT.
057400 
057500 990-CIERRA-ARCHIVOS SECTION.
057600     CLOSE FZREGR FZTAG.
057700 990-CIERRA-ARCHIVOS-E. EXIT.
