000100******************************************************************
000200* ARCHIVO     : FZREGR                                           *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LAYOUT DO MESTRE DE REGRAS DE AUTOMACAO. CHAVE    *
000500*             : LOGICA RG-ID, NOME UNICO, PROCESSADO EM ORDEM    *
000600*             : DECRESCENTE DE RG-PRIORIDADE PELOS LOTES FZC1RGA *
000700*             : E FZC2IMP (VIA SUBPROGRAMA FZCRGAP).             *
000800* TAMANHO     : 260 BYTES                                        *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  11/08/1995 RVC SOLICITACAO 0655 - LAYOUT ORIGINAL (SO CATEGORIA
001200*                                    E TAGS)
001300*  30/01/1998 MFQ SOLICITACAO 0781 - ACAO 'V' (ALTERA VALOR POR
001400*                                    PERCENTUAL) E CAMPO ATIVO
001500*  19/11/1999 JLP SOLICITACAO 0829 - AJUSTE Y2K - SEM IMPACTO NO
001600*                                    LAYOUT, SO NA ROTINA DE DATAS
001700******************************************************************
001800 01  REG-FZREGR.
001900     05  RG-CHAVE.
002000         10  RG-ID                 PIC 9(06).
002100     05  RG-NOME                   PIC X(40).
002200     05  RG-TIPO-ACAO              PIC X(01).
002300         88  RG-ACAO-CATEGORIA               VALUE 'C'.
002400         88  RG-ACAO-TAGS                     VALUE 'T'.
002500         88  RG-ACAO-VALOR-PCT                VALUE 'V'.
002600     05  RG-CRITERIO-TIPO          PIC X(01).
002700         88  RG-CRITERIO-EXATO                VALUE 'E'.
002800         88  RG-CRITERIO-CONTEM                VALUE 'P'.
002900         88  RG-CRITERIO-CATEGORIA             VALUE 'C'.
003000     05  RG-CRITERIO-VALOR         PIC X(60).
003100     05  RG-ACAO-VALOR             PIC X(30).
003200     05  RG-ACAO-VALOR-R REDEFINES RG-ACAO-VALOR.
003300*        SO' PREENCHIDO QUANDO RG-TIPO-ACAO = 'V' - PERCENTUAL
003400*        GRAVADO ZERO-FILL NAS 5 PRIMEIRAS POSICOES (0 A 100,
003500*        DUAS CASAS DECIMAIS)
003600         10  RG-ACAO-PCT           PIC 9(03)V99.
003700         10  FILLER                PIC X(25).
003800     05  RG-TAG-COUNT              PIC 9(02).
003900     05  RG-TAGS.
004000         10  RG-TAG-ID OCCURS 10 TIMES
004100                       INDEXED BY RG-TAG-IX
004200                                  PIC 9(06).
004300     05  RG-PRIORIDADE             PIC 9(04).
004400     05  RG-ATIVO                  PIC X(01).
004500         88  RG-ESTA-ATIVA                    VALUE 'Y'.
004600         88  RG-ESTA-INATIVA                  VALUE 'N'.
004700     05  FILLER                    PIC X(55).
