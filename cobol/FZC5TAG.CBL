000100******************************************************************
000200* FECHA       : 03/05/1994                                       *
000300* PROGRAMADOR : JOSE LUIS PACHECO (JLP)                          *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC5TAG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANUTENCAO DO MESTRE DE TAGS (ETIQUETAS). CADA   *
000800*             : RODADA RECEBE UMA UNICA ACAO POR SYSIN: CRIAR,   *
000900*             : ATUALIZAR, DELETAR (COM CASCATA NAS TRANSACOES), *
001000*             : ANEXAR/REMOVER UMA TAG DE UMA TRANSACAO, OU      *
001100*             : LISTAR AS TAGS EM ORDEM ALFABETICA.              *
001200* ARCHIVOS    : FZTAG=A,FZTRAN=A                                 *
001300* ACCION (ES) : C=CRIA,U=ATUALIZA,D=DELETA,A=ANEXA,R=REMOVE,     *
001400*             : L=LISTA                                         *
001500* PROGRAMA(S) : CHAMA DEBD1R00                                   *
001600* INSTALADO   : 03/05/1994                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                    FZC5TAG.
002000 AUTHOR.                        JOSE LUIS PACHECO.
002100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002200 DATE-WRITTEN.                  03/05/1994.
002300 DATE-COMPILED.                 03/05/1994.
002400 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002500                                 SISTEMAS.
002600******************************************************************
002700*  HISTORICO DE ALTERACOES
002800*  03/05/1994 JLP SOLICITACAO 0611 - VERSAO ORIGINAL: ACOES C
002900*                                    (CRIA) E L (LISTA)
003000*  14/06/1995 RVC SOLICITACAO 0662 - ACRESCENTOU AS ACOES A E R
003100*                                    (ANEXA/REMOVE TAG DE UMA
003200*                                    TRANSACAO)
003300*  27/09/1997 MFQ SOLICITACAO 0760 - ACRESCENTOU A ACAO U
003400*                                    (ATUALIZA) E A VALIDACAO DE
003500*                                    NOME DUPLICADO (CASE-
003600*                                    INSENSITIVE)
003700*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - NENHUM CAMPO
003800*                                    DE DATA NESTE PROGRAMA,
003900*                                    REVISADO E SEM PENDENCIAS
004000*  11/08/2000 JLP SOLICITACAO 0829 - ACRESCENTOU A ACAO D
004100*                                    (DELETA), COM CASCATA DA
004200*                                    TAG NAS TRANSACOES QUE A
004300*                                    USAM
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FZTAG ASSIGN TO FZTAG
005200            ORGANIZATION     IS INDEXED
005300            ACCESS MODE      IS DYNAMIC
005400            RECORD KEY       IS TG-ID
005500            FILE STATUS      IS FS-FZTAG
005600                                FSE-FZTAG.
005700 
005800     SELECT FZTRAN ASSIGN TO FZTRAN
005900            ORGANIZATION     IS INDEXED
006000            ACCESS MODE      IS DYNAMIC
006100            RECORD KEY       IS TR-ID
006200            FILE STATUS      IS FS-FZTRAN
006300                                FSE-FZTRAN.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700*1 -->MESTRE DE TAGS
006800 FD  FZTAG.
006900     COPY FZTAG.
007000 01  REG-FZTAG-R REDEFINES REG-FZTAG.
007100*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DE
007200*    AUDITORIA DAS ACOES C/U/D
007300     05  TGR-LINHA               PIC X(105).
007400*2 -->MESTRE DE TRANSACOES
007500 FD  FZTRAN.
007600     COPY FZTRAN.
007700 01  REG-FZTRAN-R REDEFINES REG-FZTRAN.
007800*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DE
007900*    AUDITORIA DAS ACOES A/R (ANEXA/REMOVE TAG-TRANSACAO)
008000     05  TRR-LINHA               PIC X(285).
008100 
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     05  FS-FZTAG                PIC 9(02) VALUE ZEROES.
008800     05  FSE-FZTAG.
008900         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE 0.
009000         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE 0.
009100         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE 0.
009200     05  FS-FZTRAN               PIC 9(02) VALUE ZEROES.
009300     05  FSE-FZTRAN.
009400         10  FSE-RETURN          PIC S9(04) COMP-5 VALUE 0.
009500         10  FSE-FUNCTION        PIC S9(04) COMP-5 VALUE 0.
009600         10  FSE-FEEDBACK        PIC S9(04) COMP-5 VALUE 0.
009700     05  WKS-PROGRAMA            PIC X(08) VALUE "FZC5TAG".
009800     05  WKS-ARCHIVO             PIC X(08) VALUE SPACES.
009900     05  WKS-ACCION              PIC X(10) VALUE SPACES.
010000     05  WKS-LLAVE               PIC X(32) VALUE SPACES.
010100 
010200******************************************************************
010300*              PARAMETROS DE EXECUCAO (SYSIN)                    *
010400******************************************************************
010500 01  WKS-PARAMETROS-ENTRADA.
010600     05  WKS-ACAO-PARM           PIC X(01).
010700         88  WKS-ACAO-CRIA                  VALUE "C".
010800         88  WKS-ACAO-ATUALIZA               VALUE "U".
010900         88  WKS-ACAO-DELETA                 VALUE "D".
011000         88  WKS-ACAO-ANEXA                  VALUE "A".
011100         88  WKS-ACAO-REMOVE                 VALUE "R".
011200         88  WKS-ACAO-LISTA                  VALUE "L".
011300     05  WKS-TAG-ID-PARM         PIC 9(06).
011400     05  WKS-TAG-NOME-PARM       PIC X(30).
011500     05  WKS-TAG-COR-PARM        PIC X(07).
011600     05  WKS-TAG-DESCRICAO-PARM  PIC X(60).
011700     05  WKS-INF-NOME            PIC X(01).
011800         88  WKS-INF-NOME-SIM              VALUE "Y".
011900     05  WKS-INF-COR             PIC X(01).
012000         88  WKS-INF-COR-SIM               VALUE "Y".
012100     05  WKS-INF-DESCRICAO       PIC X(01).
012200         88  WKS-INF-DESCRICAO-SIM         VALUE "Y".
012300     05  WKS-TRANS-ID-PARM       PIC 9(06).
012400     05  FILLER                  PIC X(09).
012500 01  WKS-PARAMETROS-ENTRADA-R REDEFINES WKS-PARAMETROS-ENTRADA.
012600*    VISAO ALTERNATIVA DO CARTAO SYSIN PARA ECO NO SYSOUT
012700     05  WKS-PARM-LINHA          PIC X(118).
012800 
012900******************************************************************
013000*    AREAS DE TRABALHO PARA COMPARACAO/TRIM DE NOMES              *
013100******************************************************************
013200 01  WKS-NOME-TRIMADO            PIC X(30) VALUE SPACES.
013300 01  WKS-NOME-MAIUSCULO          PIC X(30) VALUE SPACES.
013400 01  WKS-NOME-TAB-MAIUSCULO      PIC X(30) VALUE SPACES.
013500 01  WKS-POS-TRIM                PIC 9(02) COMP VALUE ZEROS.
013600 
013700 01  WKS-VALIDACAO-OK-SW         PIC X(01) VALUE "N".
013800     88  WKS-VALIDACAO-OK                  VALUE "Y".
013900 01  WKS-NOME-DUPLICADO-SW       PIC X(01) VALUE "N".
014000     88  WKS-NOME-DUPLICADO                VALUE "Y".
014100 
014200 77  WKS-MAIOR-ID-TAG            PIC 9(06) COMP VALUE ZEROS.
014300 
014400******************************************************************
014500*    TABELA DE TAGS PARA A LISTAGEM EM ORDEM ALFABETICA          *
014600******************************************************************
014700 01  WKS-TABELA-TAGS.
014800     05  WKS-TAG-TAB OCCURS 500 TIMES
014900                      INDEXED BY WKS-TAG-TAB-IX.
015000         10  WKS-TAG-TAB-NOME     PIC X(30).
015100         10  WKS-TAG-TAB-ID       PIC 9(06).
015200 01  WKS-TAG-TAB-AUXILIAR.
015300     05  WKS-TAG-TAB-NOME-AUX     PIC X(30).
015400     05  WKS-TAG-TAB-ID-AUX       PIC 9(06).
015500 77  WKS-QTD-TAGS                 PIC 9(04) COMP VALUE ZEROS.
015600 77  WKS-IX-AUX                   PIC 9(04) COMP VALUE ZEROS.
015700 01  WKS-FIM-FZTAG-SW             PIC X(01) VALUE "N".
015800     88  WKS-FIM-FZTAG                      VALUE "Y".
015900 01  WKS-TROCOU-SW                PIC X(01) VALUE "N".
016000     88  WKS-HOUVE-TROCA                    VALUE "Y".
016100 
016200******************************************************************
016300*    TABELA DE TRANSACOES ALTERADAS NA CASCATA DE DELETE         *
016400******************************************************************
016500 01  WKS-FIM-FZTRAN-SW            PIC X(01) VALUE "N".
016600     88  WKS-FIM-FZTRAN                      VALUE "Y".
016700 77  WKS-QTD-CASCATA               PIC 9(04) COMP VALUE ZEROS.
016800 77  WKS-TAG-ACHADA-IX             PIC 9(02) COMP VALUE ZEROS.
016900 01  WKS-TAG-ACHADA-SW             PIC X(01) VALUE "N".
017000     88  WKS-TAG-ACHADA                      VALUE "Y".
017100 
017200 PROCEDURE DIVISION.
017300******************************************************************
017400*               S E C C I O N    P R I N C I P A L
017500******************************************************************
017600 000-MAIN SECTION.
017700     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
017800     PERFORM 020-LE-PARAMETROS THRU 020-LE-PARAMETROS-E
017900     EVALUATE TRUE
018000        WHEN WKS-ACAO-CRIA
018100             PERFORM 200-CRIA-TAG THRU 200-CRIA-TAG-E
018200        WHEN WKS-ACAO-ATUALIZA
018300             PERFORM 300-ATUALIZA-TAG THRU 300-ATUALIZA-TAG-E
018400        WHEN WKS-ACAO-DELETA
018500             PERFORM 400-DELETA-TAG THRU 400-DELETA-TAG-E
018600        WHEN WKS-ACAO-ANEXA
018700             PERFORM 500-ANEXA-TAG-TRANSACAO
018800                 THRU 500-ANEXA-TAG-TRANSACAO-E
018900        WHEN WKS-ACAO-REMOVE
019000             PERFORM 600-REMOVE-TAG-TRANSACAO
019100                 THRU 600-REMOVE-TAG-TRANSACAO-E
019200        WHEN WKS-ACAO-LISTA
019300             PERFORM 700-LISTA-TAGS THRU 700-LISTA-TAGS-E
019400        WHEN OTHER
019500             DISPLAY "*** FZC5TAG: ACAO INVALIDA NO SYSIN: "
019600                     WKS-ACAO-PARM UPON CONSOLE
019700     END-EVALUATE
019800     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
019900     STOP RUN.
020000 000-MAIN-E. EXIT.
020100 
020200 010-ABRE-ARCHIVOS SECTION.
020300     OPEN I-O FZTAG
020400     IF FS-FZTAG NOT = 0
020500        MOVE "FZTAG"  TO WKS-ARCHIVO
020600        MOVE "OPEN"   TO WKS-ACCION
020700        MOVE SPACES   TO WKS-LLAVE
020800        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
020900                              WKS-ACCION    WKS-LLAVE
021000                              FS-FZTAG      FSE-FZTAG
021100        MOVE 91 TO RETURN-CODE
021200        STOP RUN
021300     END-IF
021400     OPEN I-O FZTRAN
021500     IF FS-FZTRAN NOT = 0
021600        MOVE "FZTRAN" TO WKS-ARCHIVO
021700        MOVE "OPEN"   TO WKS-ACCION
021800        MOVE SPACES   TO WKS-LLAVE
021900        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
022000                              WKS-ACCION    WKS-LLAVE
022100                              FS-FZTRAN     FSE-FZTRAN
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 010-ABRE-ARCHIVOS-E. EXIT.
022600 
022700 020-LE-PARAMETROS SECTION.
022800     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
022900     DISPLAY "FZC5TAG - PARAMETROS: " WKS-PARM-LINHA
023000             UPON CONSOLE.
023100 020-LE-PARAMETROS-E. EXIT.
023200 
023300******************************************************************
023400*    RETIRA OS BRANCOS A ESQUERDA DE UM NOME INFORMADO NO SYSIN  *
023500******************************************************************
023600 050-TRIM-NOME SECTION.
023700     MOVE SPACES TO WKS-NOME-TRIMADO
023800     MOVE 1 TO WKS-POS-TRIM
023900     PERFORM 051-ACHA-PRIMEIRO-NAO-BRANCO
024000         THRU 051-ACHA-PRIMEIRO-NAO-BRANCO-E
024100        UNTIL WKS-POS-TRIM > 30
024200           OR WKS-TAG-NOME-PARM (WKS-POS-TRIM:1) NOT = SPACE
024300     IF WKS-POS-TRIM <= 30
024400        MOVE WKS-TAG-NOME-PARM (WKS-POS-TRIM:)
024500             TO WKS-NOME-TRIMADO
024600     END-IF.
024700 050-TRIM-NOME-E. EXIT.
024800 
024900 051-ACHA-PRIMEIRO-NAO-BRANCO SECTION.
025000     ADD 1 TO WKS-POS-TRIM.
025100 051-ACHA-PRIMEIRO-NAO-BRANCO-E. EXIT.
025200 
025300******************************************************************
025400*    A C A O   C   -   C R I A   T A G                            *
025500******************************************************************
025600 200-CRIA-TAG SECTION.
025700     PERFORM 050-TRIM-NOME THRU 050-TRIM-NOME-E
025800     PERFORM 210-VALIDA-CAMPOS-CRIACAO THRU 210-VALIDA-CAMPOS-CRIACAO-E
025900     IF WKS-VALIDACAO-OK
026000        PERFORM 220-VALIDA-NOME-DUPLICADO THRU 220-VALIDA-NOME-DUPLICADO-E
026100        IF NOT WKS-NOME-DUPLICADO
026200           PERFORM 230-ACHA-MAIOR-ID-FZTAG THRU 230-ACHA-MAIOR-ID-FZTAG-E
026300           PERFORM 240-GRAVA-NOVA-TAG THRU 240-GRAVA-NOVA-TAG-E
026400        END-IF
026500     END-IF.
026600 200-CRIA-TAG-E. EXIT.
026700 
026800 210-VALIDA-CAMPOS-CRIACAO SECTION.
026900     MOVE "Y" TO WKS-VALIDACAO-OK-SW
027000     IF WKS-NOME-TRIMADO = SPACES
027100        MOVE "N" TO WKS-VALIDACAO-OK-SW
027200        DISPLAY "*** FZC5TAG: NOME DA TAG E OBRIGATORIO"
027300                UPON CONSOLE
027400     END-IF.
027500 210-VALIDA-CAMPOS-CRIACAO-E. EXIT.
027600 
027700*    COMPARACAO CASE-INSENSITIVE POR INSPECT...CONVERTING PARA
027800*    MAIUSCULAS (SEM USO DE FUNCTION UPPER-CASE)
027900 220-VALIDA-NOME-DUPLICADO SECTION.
028000     MOVE "N" TO WKS-NOME-DUPLICADO-SW
028100     MOVE WKS-NOME-TRIMADO TO WKS-NOME-MAIUSCULO
028200     INSPECT WKS-NOME-MAIUSCULO CONVERTING
028300             "abcdefghijklmnopqrstuvwxyz"
028400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028500     MOVE ZEROS TO TG-ID
028600     MOVE "N" TO WKS-FIM-FZTAG-SW
028700     START FZTAG KEY IS NOT LESS THAN TG-ID
028800        INVALID KEY
028900           MOVE "Y" TO WKS-FIM-FZTAG-SW
029000     END-START
029100     PERFORM 221-COMPARA-UMA-TAG-EXISTENTE
029200         THRU 221-COMPARA-UMA-TAG-EXISTENTE-E
029300        UNTIL WKS-FIM-FZTAG OR WKS-NOME-DUPLICADO.
029400 220-VALIDA-NOME-DUPLICADO-E. EXIT.
029500 
029600 221-COMPARA-UMA-TAG-EXISTENTE SECTION.
029700     READ FZTAG NEXT RECORD
029800        AT END
029900           MOVE "Y" TO WKS-FIM-FZTAG-SW
030000        NOT AT END
030100           IF TG-ID NOT = WKS-TAG-ID-PARM
030200              MOVE TG-NOME TO WKS-NOME-TAB-MAIUSCULO
030300              INSPECT WKS-NOME-TAB-MAIUSCULO CONVERTING
030400                      "abcdefghijklmnopqrstuvwxyz"
030500                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030600              IF WKS-NOME-TAB-MAIUSCULO = WKS-NOME-MAIUSCULO
030700                 MOVE "Y" TO WKS-NOME-DUPLICADO-SW
030800                 DISPLAY "*** FZC5TAG: JA EXISTE UMA TAG COM O "
030900                         "NOME '" WKS-NOME-TRIMADO "'"
031000                         UPON CONSOLE
031100              END-IF
031200           END-IF
031300     END-READ.
031400 221-COMPARA-UMA-TAG-EXISTENTE-E. EXIT.
031500 
031600 230-ACHA-MAIOR-ID-FZTAG SECTION.
031700     MOVE ZEROS TO WKS-MAIOR-ID-TAG
031800     MOVE ZEROS TO TG-ID
031900     START FZTAG KEY IS NOT LESS THAN TG-ID
032000        INVALID KEY
032100           CONTINUE
032200        NOT INVALID KEY
032300           PERFORM 231-LE-UMA-TAG-MAIOR-ID THRU 231-LE-UMA-TAG-MAIOR-ID-E
032400              UNTIL FS-FZTAG NOT = 0
032500     END-START.
032600 230-ACHA-MAIOR-ID-FZTAG-E. EXIT.
032700 
032800 231-LE-UMA-TAG-MAIOR-ID SECTION.
032900     READ FZTAG NEXT RECORD
033000        AT END
033100           CONTINUE
033200        NOT AT END
033300           MOVE TG-ID TO WKS-MAIOR-ID-TAG
033400     END-READ.
033500 231-LE-UMA-TAG-MAIOR-ID-E. EXIT.
033600 
033700 240-GRAVA-NOVA-TAG SECTION.
033800     INITIALIZE REG-FZTAG
033900     ADD 1 TO WKS-MAIOR-ID-TAG
034000     MOVE WKS-MAIOR-ID-TAG  TO TG-ID
034100     MOVE WKS-NOME-TRIMADO  TO TG-NOME
034200     MOVE WKS-TAG-COR-PARM  TO TG-COR
034300     MOVE WKS-TAG-DESCRICAO-PARM TO TG-DESCRICAO
034400     WRITE REG-FZTAG
034500     IF FS-FZTAG NOT = 0
034600        DISPLAY "*** FZC5TAG: ERRO AO GRAVAR TAG, STATUS: "
034700                FS-FZTAG UPON CONSOLE
034800     ELSE
034900        DISPLAY "TAG CRIADA: " TGR-LINHA UPON CONSOLE
035000     END-IF.
035100 240-GRAVA-NOVA-TAG-E. EXIT.
035200 
035300******************************************************************
035400*              A C A O   U   -   A T U A L I Z A   T A G          *
035500******************************************************************
035600 300-ATUALIZA-TAG SECTION.
035700     MOVE WKS-TAG-ID-PARM TO TG-ID
035800     READ FZTAG KEY IS TG-ID
035900        INVALID KEY
036000           DISPLAY "*** FZC5TAG: TAG NAO ENCONTRADA: " TG-ID
036100                   UPON CONSOLE
036200        NOT INVALID KEY
036300           PERFORM 310-VALIDA-RENOMEACAO THRU 310-VALIDA-RENOMEACAO-E
036400           IF WKS-VALIDACAO-OK
036500              PERFORM 320-APLICA-CAMPOS-ATUALIZADOS
036600                  THRU 320-APLICA-CAMPOS-ATUALIZADOS-E
036700              REWRITE REG-FZTAG
036800              DISPLAY "TAG ATUALIZADA: " TGR-LINHA
036900                      UPON CONSOLE
037000           END-IF
037100     END-READ.
037200 300-ATUALIZA-TAG-E. EXIT.
037300 
037400 310-VALIDA-RENOMEACAO SECTION.
037500     MOVE "Y" TO WKS-VALIDACAO-OK-SW
037600     IF WKS-INF-NOME-SIM
037700        PERFORM 050-TRIM-NOME THRU 050-TRIM-NOME-E
037800        IF WKS-NOME-TRIMADO = SPACES
037900           MOVE "N" TO WKS-VALIDACAO-OK-SW
038000           DISPLAY "*** FZC5TAG: NOME DA TAG E OBRIGATORIO"
038100                   UPON CONSOLE
038200        ELSE
038300           PERFORM 220-VALIDA-NOME-DUPLICADO
038400               THRU 220-VALIDA-NOME-DUPLICADO-E
038500           IF WKS-NOME-DUPLICADO
038600              MOVE "N" TO WKS-VALIDACAO-OK-SW
038700           END-IF
038800        END-IF
038900     END-IF.
039000 310-VALIDA-RENOMEACAO-E. EXIT.
039100 
039200 320-APLICA-CAMPOS-ATUALIZADOS SECTION.
039300     IF WKS-INF-NOME-SIM
039400        MOVE WKS-NOME-TRIMADO TO TG-NOME
039500     END-IF
039600     IF WKS-INF-COR-SIM
039700        MOVE WKS-TAG-COR-PARM TO TG-COR
039800     END-IF
039900     IF WKS-INF-DESCRICAO-SIM
040000        MOVE WKS-TAG-DESCRICAO-PARM TO TG-DESCRICAO
040100     END-IF.
040200 320-APLICA-CAMPOS-ATUALIZADOS-E. EXIT.
040300 
040400******************************************************************
040500*    A C A O   D   -   D E L E T A   T A G   ( C O M   C A S C A T
040600*    NAS TRANSACOES QUE A USAM)                                  *
040700******************************************************************
040800 400-DELETA-TAG SECTION.
040900     MOVE WKS-TAG-ID-PARM TO TG-ID
041000     READ FZTAG KEY IS TG-ID
041100        INVALID KEY
041200           DISPLAY "*** FZC5TAG: TAG NAO ENCONTRADA: " TG-ID
041300                   UPON CONSOLE
041400        NOT INVALID KEY
041500           PERFORM 410-CASCATA-REMOVE-TAG-TRANSACOES
041600               THRU 410-CASCATA-REMOVE-TAG-TRANSACOES-E
041700           DELETE FZTAG RECORD
041800           IF FS-FZTAG NOT = 0
041900              DISPLAY "*** FZC5TAG: ERRO AO DELETAR TAG, "
042000                      "STATUS: " FS-FZTAG UPON CONSOLE
042100           ELSE
042200              DISPLAY "TAG DELETADA: " TG-ID
042300                      " - TRANSACOES AJUSTADAS: " WKS-QTD-CASCATA
042400                      UPON CONSOLE
042500           END-IF
042600     END-READ.
042700 400-DELETA-TAG-E. EXIT.
042800 
042900 410-CASCATA-REMOVE-TAG-TRANSACOES SECTION.
043000     MOVE ZEROS TO WKS-QTD-CASCATA
043100     MOVE WKS-TAG-ID-PARM TO WKS-TRANS-ID-PARM
043200     MOVE ZEROS TO TR-ID
043300     MOVE "N" TO WKS-FIM-FZTRAN-SW
043400     START FZTRAN KEY IS NOT LESS THAN TR-ID
043500        INVALID KEY
043600           MOVE "Y" TO WKS-FIM-FZTRAN-SW
043700     END-START
043800     PERFORM 411-CASCATA-UMA-TRANSACAO UNTIL WKS-FIM-FZTRAN.
043900 410-CASCATA-REMOVE-TAG-TRANSACOES-E. EXIT.
044000 
044100 411-CASCATA-UMA-TRANSACAO SECTION.
044200     READ FZTRAN NEXT RECORD
044300        AT END
044400           MOVE "Y" TO WKS-FIM-FZTRAN-SW
044500        NOT AT END
044600           PERFORM 640-PROCURA-TAG-NA-TRANSACAO
044700               THRU 640-PROCURA-TAG-NA-TRANSACAO-E
044800           IF WKS-TAG-ACHADA
044900              PERFORM 650-FECHA-BURACO-TAGS THRU 650-FECHA-BURACO-TAGS-E
045000              REWRITE REG-FZTRAN
045100              ADD 1 TO WKS-QTD-CASCATA
045200           END-IF
045300     END-READ.
045400 411-CASCATA-UMA-TRANSACAO-E. EXIT.
045500 
045600******************************************************************
045700*    A C A O   A   -   A N E X A   T A G   A   T R A N S A C A O  *
045800******************************************************************
045900 500-ANEXA-TAG-TRANSACAO SECTION.
046000     MOVE WKS-TAG-ID-PARM TO TG-ID
046100     READ FZTAG KEY IS TG-ID
046200        INVALID KEY
046300           DISPLAY "*** FZC5TAG: TAG NAO ENCONTRADA: " TG-ID
046400                   UPON CONSOLE
046500        NOT INVALID KEY
046600           MOVE WKS-TRANS-ID-PARM TO TR-ID
046700           READ FZTRAN KEY IS TR-ID
046800              INVALID KEY
046900                 DISPLAY "*** FZC5TAG: TRANSACAO NAO ENCONTRADA: "
047000                         TR-ID UPON CONSOLE
047100              NOT INVALID KEY
047200                 PERFORM 640-PROCURA-TAG-NA-TRANSACAO
047300                     THRU 640-PROCURA-TAG-NA-TRANSACAO-E
047400                 IF WKS-TAG-ACHADA
047500                    DISPLAY "TAG JA ANEXADA, NENHUMA ACAO "
047600                            "TOMADA: " TR-ID UPON CONSOLE
047700                 ELSE
047800                    PERFORM 510-ANEXA-SE-HOUVER-ESPACO
047900                        THRU 510-ANEXA-SE-HOUVER-ESPACO-E
048000                 END-IF
048100           END-READ
048200     END-READ.
048300 500-ANEXA-TAG-TRANSACAO-E. EXIT.
048400 
048500 510-ANEXA-SE-HOUVER-ESPACO SECTION.
048600     IF TR-TAG-COUNT < 10
048700        ADD 1 TO TR-TAG-COUNT
048800        SET TR-TAG-IX TO TR-TAG-COUNT
048900        MOVE WKS-TAG-ID-PARM TO TR-TAG-ID (TR-TAG-IX)
049000        REWRITE REG-FZTRAN
049100        DISPLAY "TAG ANEXADA: " TG-ID " -> " TR-ID
049200                UPON CONSOLE
049300        DISPLAY "FZC5TAG - TRANSACAO APOS ANEXAR: " TRR-LINHA
049400                UPON CONSOLE
049500     ELSE
049600        DISPLAY "*** FZC5TAG: TRANSACAO JA POSSUI O LIMITE DE "
049700                "TAGS: " TR-ID UPON CONSOLE
049800     END-IF.
049900 510-ANEXA-SE-HOUVER-ESPACO-E. EXIT.
050000 
050100******************************************************************
050200*    A C A O   R   -   R E M O V E   T A G   D E   T R A N S A C A
050300******************************************************************
050400 600-REMOVE-TAG-TRANSACAO SECTION.
050500     MOVE WKS-TRANS-ID-PARM TO TR-ID
050600     READ FZTRAN KEY IS TR-ID
050700        INVALID KEY
050800           DISPLAY "*** FZC5TAG: TRANSACAO NAO ENCONTRADA: "
050900                   TR-ID UPON CONSOLE
051000        NOT INVALID KEY
051100           PERFORM 640-PROCURA-TAG-NA-TRANSACAO
051200               THRU 640-PROCURA-TAG-NA-TRANSACAO-E
051300           IF WKS-TAG-ACHADA
051400              PERFORM 650-FECHA-BURACO-TAGS THRU 650-FECHA-BURACO-TAGS-E
051500              REWRITE REG-FZTRAN
051600              DISPLAY "TAG REMOVIDA: " WKS-TAG-ID-PARM " -> "
051700                      TR-ID UPON CONSOLE
051800           ELSE
051900              DISPLAY "TAG NAO ESTAVA ANEXADA, NENHUMA ACAO "
052000                      "TOMADA: " TR-ID UPON CONSOLE
052100           END-IF
052200     END-READ.
052300 600-REMOVE-TAG-TRANSACAO-E. EXIT.
052400 
052500*    PROCURA WKS-TAG-ID-PARM NO VETOR TR-TAG-ID DA TRANSACAO
052600*    CORRENTE, CAPTURANDO A POSICAO ACHADA EM WKS-TAG-ACHADA-IX
052700 640-PROCURA-TAG-NA-TRANSACAO SECTION.
052800     MOVE "N" TO WKS-TAG-ACHADA-SW
052900     MOVE ZEROS TO WKS-TAG-ACHADA-IX
053000     PERFORM 641-COMPARA-UMA-TAG-TRANSACAO
053100         THRU 641-COMPARA-UMA-TAG-TRANSACAO-E
053200        VARYING TR-TAG-IX FROM 1 BY 1
053300        UNTIL TR-TAG-IX > TR-TAG-COUNT.
053400 640-PROCURA-TAG-NA-TRANSACAO-E. EXIT.
053500 
053600 641-COMPARA-UMA-TAG-TRANSACAO SECTION.
053700     IF TR-TAG-ID (TR-TAG-IX) = WKS-TAG-ID-PARM
053800        MOVE "Y" TO WKS-TAG-ACHADA-SW
053900        SET WKS-TAG-ACHADA-IX TO TR-TAG-IX
054000     END-IF.
054100 641-COMPARA-UMA-TAG-TRANSACAO-E. EXIT.
054200 
054300*    DESLOCA AS TAGS SEGUINTES UMA POSICAO PARA TRAS, FECHANDO O
054400*    BURACO DEIXADO PELA TAG REMOVIDA EM WKS-TAG-ACHADA-IX
054500 650-FECHA-BURACO-TAGS SECTION.
054600     SET TR-TAG-IX TO WKS-TAG-ACHADA-IX
054700     PERFORM 651-DESLOCA-UMA-TAG THRU 651-DESLOCA-UMA-TAG-E
054800        VARYING TR-TAG-IX FROM WKS-TAG-ACHADA-IX BY 1
054900        UNTIL TR-TAG-IX >= TR-TAG-COUNT
055000     SUBTRACT 1 FROM TR-TAG-COUNT
055100     SET TR-TAG-IX TO TR-TAG-COUNT
055200     ADD 1 TO TR-TAG-IX
055300     MOVE ZEROS TO TR-TAG-ID (TR-TAG-IX).
055400 650-FECHA-BURACO-TAGS-E. EXIT.
055500 
055600 651-DESLOCA-UMA-TAG SECTION.
055700     SET WKS-IX-AUX TO TR-TAG-IX
055800     ADD 1 TO WKS-IX-AUX
055900     MOVE TR-TAG-ID (WKS-IX-AUX) TO TR-TAG-ID (TR-TAG-IX).
056000 651-DESLOCA-UMA-TAG-E. EXIT.
056100 
056200******************************************************************
056300*    A C A O   L   -   L I S T A   T A G S   ( O R D E M          *
056400*    ALFABETICA ASCENDENTE)                                      *
056500******************************************************************
056600 700-LISTA-TAGS SECTION.
056700     MOVE ZEROS TO WKS-QTD-TAGS
056800     MOVE ZEROS TO TG-ID
056900     MOVE "N" TO WKS-FIM-FZTAG-SW
057000     START FZTAG KEY IS NOT LESS THAN TG-ID
057100        INVALID KEY
057200           MOVE "Y" TO WKS-FIM-FZTAG-SW
057300     END-START
057400     PERFORM 710-ACUMULA-UMA-TAG UNTIL WKS-FIM-FZTAG
057500     PERFORM 720-ORDENA-TAGS-POR-NOME THRU 720-ORDENA-TAGS-POR-NOME-E
057600     PERFORM 730-IMPRIME-UMA-TAG THRU 730-IMPRIME-UMA-TAG-E
057700        VARYING WKS-TAG-TAB-IX FROM 1 BY 1
057800        UNTIL WKS-TAG-TAB-IX > WKS-QTD-TAGS.
057900 700-LISTA-TAGS-E. EXIT.
058000 
058100 710-ACUMULA-UMA-TAG SECTION.
058200     READ FZTAG NEXT RECORD
058300        AT END
058400           MOVE "Y" TO WKS-FIM-FZTAG-SW
058500        NOT AT END
058600           IF WKS-QTD-TAGS < 500
058700              ADD 1 TO WKS-QTD-TAGS
058800              SET WKS-TAG-TAB-IX TO WKS-QTD-TAGS
058900              MOVE TG-NOME TO WKS-TAG-TAB-NOME (WKS-TAG-TAB-IX)
059000              MOVE TG-ID   TO WKS-TAG-TAB-ID   (WKS-TAG-TAB-IX)
059100           END-IF
059200     END-READ.
059300 710-ACUMULA-UMA-TAG-E. EXIT.
059400 
059500 720-ORDENA-TAGS-POR-NOME SECTION.
059600     MOVE "Y" TO WKS-TROCOU-SW
059700     PERFORM 721-PASSADA-ORDENACAO-TAGS THRU 721-PASSADA-ORDENACAO-TAGS-E
059800        UNTIL NOT WKS-HOUVE-TROCA.
059900 720-ORDENA-TAGS-POR-NOME-E. EXIT.
060000 
060100 721-PASSADA-ORDENACAO-TAGS SECTION.
060200     MOVE "N" TO WKS-TROCOU-SW
060300     IF WKS-QTD-TAGS > 1
060400        PERFORM 722-COMPARA-TROCA-PAR-TAGS
060500            THRU 722-COMPARA-TROCA-PAR-TAGS-E
060600           VARYING WKS-TAG-TAB-IX FROM 1 BY 1
060700           UNTIL WKS-TAG-TAB-IX >= WKS-QTD-TAGS
060800     END-IF.
060900 721-PASSADA-ORDENACAO-TAGS-E. EXIT.
061000 
061100 722-COMPARA-TROCA-PAR-TAGS SECTION.
061200     SET WKS-IX-AUX TO WKS-TAG-TAB-IX
061300     SET WKS-IX-AUX UP BY 1
061400     IF WKS-TAG-TAB-NOME (WKS-TAG-TAB-IX) >
061500        WKS-TAG-TAB-NOME (WKS-IX-AUX)
061600        MOVE WKS-TAG-TAB (WKS-TAG-TAB-IX) TO WKS-TAG-TAB-AUXILIAR
061700        MOVE WKS-TAG-TAB (WKS-IX-AUX)
061800             TO WKS-TAG-TAB (WKS-TAG-TAB-IX)
061900        MOVE WKS-TAG-TAB-AUXILIAR TO WKS-TAG-TAB (WKS-IX-AUX)
062000        MOVE "Y" TO WKS-TROCOU-SW
062100     END-IF.
062200 722-COMPARA-TROCA-PAR-TAGS-E. EXIT.
062300 
062400 730-IMPRIME-UMA-TAG SECTION.
062500     DISPLAY WKS-TAG-TAB-ID (WKS-TAG-TAB-IX) " "
062600             WKS-TAG-TAB-NOME (WKS-TAG-TAB-IX) UPON CONSOLE.
062700 730-IMPRIME-UMA-TAG-E. EXIT.
062800 
062900 990-CIERRA-ARCHIVOS SECTION.
063000     CLOSE FZTAG FZTRAN.
063100 990-CIERRA-ARCHIVOS-E. EXIT.
