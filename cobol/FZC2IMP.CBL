000100******************************************************************
000200* FECHA       : 05/09/1997                                       *
000300* PROGRAMADOR : MARTA FIGUEROA QUIÑONEZ (MFQ)                    *
000400* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000500* PROGRAMA    : FZC2IMP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPORTA O EXTRATO BANCARIO (FZIMPO) PARA DENTRO  *
000800*             : DO MESTRE DE TRANSACOES (FZTRAN). LINHAS COM     *
000900*             : DATA OU VALOR INVALIDO SAO IGNORADAS (NAO SAO    *
001000*             : FATAIS). GARANTE A EXISTENCIA DA TAG "ROTINA" E  *
001100*             : A ANEXA EM CADA TRANSACAO IMPORTADA. NO FINAL,   *
001200*             : APLICA TODAS AS REGRAS ATIVAS (VIA FZCRGAP, NA   *
001300*             : ORDEM DE PRIORIDADE MONTADA PELO FZC1RGA) A CADA *
001400*             : TRANSACAO RECEM IMPORTADA.                       *
001500* ARCHIVOS    : FZIMPO=C,FZTAG=A,FZTRAN=A,FZREGR=C,FZRIMP=A      *
001600* ACCION (ES) : I=IMPORTA EXTRATO                                *
001700* PROGRAMA(S) : CHAMA FZCRGAP E DEBD1R00                         *
001800* INSTALADO   : 05/09/1997                                       *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    FZC2IMP.
002200 AUTHOR.                        MARTA FIGUEROA QUIÑONEZ.
002300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002400 DATE-WRITTEN.                  05/09/1997.
002500 DATE-COMPILED.                 05/09/1997.
002600 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
002700                                 SISTEMAS.
002800******************************************************************
002900*  HISTORICO DE ALTERACOES
003000*  05/09/1997 MFQ SOLICITACAO 0748 - VERSAO ORIGINAL
003100*  30/01/1998 MFQ SOLICITACAO 0781 - PASSOU A CHAMAR FZCRGAP
003200*                                    PARA APLICAR AS REGRAS
003300*                                    ATIVAS APOS A IMPORTACAO
003400*  14/01/1999 RVC SOLICITACAO 0815 - REVISAO Y2K - AS DATAS DO
003500*                                    EXTRATO JA CHEGAM COM 4
003600*                                    DIGITOS DE ANO (AAAAMMDD),
003700*                                    SEM IMPACTO NESTE PROGRAMA
003800*  03/03/2001 JLP SOLICITACAO 0902 - PASSOU A ORDENAR AS REGRAS
003900*                                    ATIVAS POR PRIORIDADE
004000*                                    DECRESCENTE (ANTES ERA A
004100*                                    ORDEM FISICA DO MESTRE)
004200*  22/07/2003 LFM CHAMADO 11050    - CORRIGIDO: LINHA COM DATA
004300*                                    NAO NUMERICA DERRUBAVA O
004400*                                    JOB; AGORA E' IGNORADA E
004500*                                    CONTABILIZADA
004600*  22/07/2003 LFM CHAMADO 11051    - PASSOU A LIGAR O INDICADOR
004700*                                    TR-VALOR-ORIG-SW AO GRAVAR A
004800*                                    TRANSACAO IMPORTADA (VER
004900*                                    CHAMADO 11051 NO FZC4TRN)
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700******************************************************************
005800*              A R C H I V O S   D E   E N T R A D A
005900******************************************************************
006000     SELECT FZIMPO ASSIGN TO FZIMPO
006100            ORGANIZATION     IS LINE SEQUENTIAL
006200            FILE STATUS      IS FS-FZIMPO.
006300 
006400     SELECT FZTAG ASSIGN TO FZTAG
006500            ORGANIZATION     IS INDEXED
006600            ACCESS MODE      IS DYNAMIC
006700            RECORD KEY       IS TG-ID
006800            FILE STATUS      IS FS-FZTAG
006900                                FSE-FZTAG.
007000 
007100     SELECT FZREGR ASSIGN TO FZREGR
007200            ORGANIZATION     IS INDEXED
007300            ACCESS MODE      IS DYNAMIC
007400            RECORD KEY       IS RG-ID
007500            FILE STATUS      IS FS-FZREGR
007600                                FSE-FZREGR.
007700******************************************************************
007800*              A R C H I V O S   D E   S A L I D A
007900******************************************************************
008000     SELECT FZTRAN ASSIGN TO FZTRAN
008100            ORGANIZATION     IS INDEXED
008200            ACCESS MODE      IS DYNAMIC
008300            RECORD KEY       IS TR-ID
008400            FILE STATUS      IS FS-FZTRAN
008500                                FSE-FZTRAN.
008600 
008700     SELECT FZRIMP ASSIGN TO FZRIMP
008800            ORGANIZATION     IS LINE SEQUENTIAL
008900            FILE STATUS      IS FS-FZRIMP.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300*1 -->EXTRATO BANCARIO RECEBIDO PARA IMPORTACAO
009400 FD  FZIMPO.
009500     COPY FZIMPO.
009600*2 -->MESTRE DE TAGS (GARANTE A TAG "ROTINA")
009700 FD  FZTAG.
009800     COPY FZTAG.
009900*3 -->MESTRE DE REGRAS (APLICADAS APOS A IMPORTACAO)
010000 FD  FZREGR.
010100     COPY FZREGR.
010200 01  REG-FZREGR-R REDEFINES REG-FZREGR.
010300*    VISAO EM LINHA UNICA DO REGISTRO, PARA ECO NO LOG DE
010400*    RESULTADO DA IMPORTACAO QUANDO UMA REGRA E' APLICADA
010500     05  RGR-LINHA               PIC X(260).
010600*4 -->MESTRE DE TRANSACOES (RECEBE AS LINHAS IMPORTADAS)
010700 FD  FZTRAN.
010800     COPY FZTRAN.
010900*5 -->LOG DE RESULTADO DA IMPORTACAO
011000 FD  FZRIMP.
011100 01  REG-FZRIMP                  PIC X(80).
011200 
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011600******************************************************************
011700 01  WKS-FS-STATUS.
011800     05  FS-FZIMPO              PIC 9(02) VALUE ZEROES.
011900     05  FS-FZTAG               PIC 9(02) VALUE ZEROES.
012000     05  FSE-FZTAG.
012100         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
012200         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
012300         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
012400     05  FS-FZREGR              PIC 9(02) VALUE ZEROES.
012500     05  FSE-FZREGR.
012600         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
012700         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
012800         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
012900     05  FS-FZTRAN              PIC 9(02) VALUE ZEROES.
013000     05  FSE-FZTRAN.
013100         10  FSE-RETURN         PIC S9(04) COMP-5 VALUE 0.
013200         10  FSE-FUNCTION       PIC S9(04) COMP-5 VALUE 0.
013300         10  FSE-FEEDBACK       PIC S9(04) COMP-5 VALUE 0.
013400     05  FS-FZRIMP              PIC 9(02) VALUE ZEROES.
013500     05  WKS-PROGRAMA           PIC X(08) VALUE "FZC2IMP".
013600     05  WKS-ARCHIVO            PIC X(08) VALUE SPACES.
013700     05  WKS-ACCION             PIC X(10) VALUE SPACES.
013800     05  WKS-LLAVE              PIC X(32) VALUE SPACES.
013900 
014000******************************************************************
014100*    NOME E COR PADRAO DA TAG AUTOMATICA "ROTINA"                 *
014200******************************************************************
014300 01  WKS-TAG-ROTINA.
014400     05  WKS-NOME-ROTINA        PIC X(30)  VALUE "ROTINA".
014500     05  WKS-COR-ROTINA         PIC X(07)  VALUE "#4B5563".
014600     05  WKS-DESC-ROTINA        PIC X(60)  VALUE
014700         "TAG ADICIONADA AUTOMATICAMENTE AS TRANSACOES IMPORTADAS".
014800 01  WKS-ID-TAG-ROTINA          PIC 9(06) COMP VALUE ZEROS.
014900 
015000******************************************************************
015100*    MAIOR ID JA USADO NOS MESTRES (PROXIMO ID = MAIOR + 1)       *
015200******************************************************************
015300 01  WKS-PROXIMOS-IDS.
015400     05  WKS-MAIOR-ID-TRAN      PIC 9(06) VALUE ZEROS.
015500     05  WKS-MAIOR-ID-TAG       PIC 9(06) VALUE ZEROS.
015600     05  FILLER                 PIC X(08).
015700 01  WKS-PROXIMOS-IDS-R REDEFINES WKS-PROXIMOS-IDS.
015800     05  WKS-AMBOS-MAIORES-IDS  PIC 9(12).
015900     05  FILLER                 PIC X(08).
016000 
016100******************************************************************
016200*         AREA DE VALIDACAO DE UMA LINHA DO EXTRATO               *
016300******************************************************************
016400 01  WKS-LINHA-VALIDA-SW        PIC X(01) VALUE "N".
016500     88  WKS-LINHA-VALIDA                 VALUE "Y".
016600 01  WKS-FIM-FZIMPO-SW          PIC X(01) VALUE "N".
016700     88  WKS-FIM-FZIMPO                   VALUE "Y".
016800 
016900******************************************************************
017000*    TABELA DE REGRAS ATIVAS, ORDENADA POR PRIORIDADE - USADA     *
017100*    PARA APLICAR AS REGRAS A CADA TRANSACAO RECEM IMPORTADA NA   *
017200*    ORDEM CORRETA (SOLICITACAO 0902)                             *
017300******************************************************************
017400 01  WKS-TABELA-REGRAS.
017500     05  WKS-REGRA-TAB OCCURS 500 TIMES
017600                       INDEXED BY WKS-REGRA-IX.
017700         10  WKS-TAB-CHAVE-ORDEM.
017800             15  WKS-TAB-PRIORIDADE PIC 9(04).
017900             15  WKS-TAB-ID         PIC 9(06).
018000 01  WKS-TAB-CHAVE-ORDEM-R REDEFINES WKS-TAB-CHAVE-ORDEM
018100                           PIC 9(10).
018200 01  WKS-TAB-AUXILIAR.
018300     05  WKS-TAB-PRIORIDADE-AUX PIC 9(04).
018400     05  WKS-TAB-ID-AUX         PIC 9(06).
018500 
018600******************************************************************
018700*              CONTADORES E SWITCHES DE TRABALHO                 *
018800******************************************************************
018900 77  WKS-CONTADOR-LIDAS         PIC 9(07) COMP VALUE ZEROS.
019000 77  WKS-CONTADOR-IMPORTADAS    PIC 9(07) COMP VALUE ZEROS.
019100 77  WKS-CONTADOR-IGNORADAS     PIC 9(07) COMP VALUE ZEROS.
019200 77  WKS-CONTADOR-APLICADAS     PIC 9(04) COMP VALUE ZEROS.
019300 77  WKS-CONTADOR-TOTAL-APLIC   PIC 9(07) COMP VALUE ZEROS.
019400 77  WKS-QTD-REGRAS             PIC 9(04) COMP VALUE ZEROS.
019500 77  WKS-REGRA-IX2              PIC 9(04) COMP VALUE ZEROS.
019600 01  WKS-FIM-FZREGR-SW          PIC X(01) VALUE "N".
019700     88  WKS-FIM-FZREGR                   VALUE "Y".
019800 01  WKS-TROCOU-SW              PIC X(01) VALUE "N".
019900     88  WKS-HOUVE-TROCA                  VALUE "Y".
020000 01  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
020100 01  WKS-LINHA-LOG              PIC X(80).
020200 
020300******************************************************************
020400*           AREA DE LINKAGE COM O SUBPROGRAMA FZCRGAP            *
020500******************************************************************
020600 01  LK-REGRA-APLICADA          PIC X(01) VALUE "N".
020700     88  LK-FOI-APLICADA                  VALUE "Y".
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100*               S E C C I O N    P R I N C I P A L
021200******************************************************************
021300 000-MAIN SECTION.
021400     PERFORM 010-ABRE-ARCHIVOS THRU 010-ABRE-ARCHIVOS-E
021500     PERFORM 050-GARANTE-TAG-ROTINA THRU 050-GARANTE-TAG-ROTINA-E
021600*    FECHA FZTAG AQUI - O SUBPROGRAMA FZCRGAP ABRE E CONTROLA O
021700*    MESTRE DE TAGS POR CONTA PROPRIA NA PRIMEIRA CHAMADA (VEJA
021800*    FZCRGAP, PARAGRAFO 050-ABRE-FZTAG)
021900     CLOSE FZTAG
022000     PERFORM 100-LE-PRIMEIRA-LINHA THRU 100-LE-PRIMEIRA-LINHA-E
022100     PERFORM 200-PROCESSA-UMA-LINHA UNTIL WKS-FIM-FZIMPO
022200     PERFORM 500-APLICA-REGRAS-POS-IMPORT
022300         THRU 500-APLICA-REGRAS-POS-IMPORT-E
022400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
022500     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
022600     STOP RUN.
022700 000-MAIN-E. EXIT.
022800 
022900 010-ABRE-ARCHIVOS SECTION.
023000     OPEN INPUT FZIMPO
023100     IF FS-FZIMPO NOT = 0
023200        DISPLAY "*** FZC2IMP: ERRO AO ABRIR FZIMPO, STATUS: "
023300                FS-FZIMPO UPON CONSOLE
023400        MOVE 91 TO RETURN-CODE
023500        STOP RUN
023600     END-IF
023700     OPEN I-O FZTAG
023800     IF FS-FZTAG NOT = 0
023900        MOVE "FZTAG" TO WKS-ARCHIVO
024000        MOVE "OPEN"  TO WKS-ACCION
024100        MOVE SPACES  TO WKS-LLAVE
024200        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
024300                              WKS-ACCION    WKS-LLAVE
024400                              FS-FZTAG      FSE-FZTAG
024500        MOVE 91 TO RETURN-CODE
024600        STOP RUN
024700     END-IF
024800     OPEN INPUT FZREGR
024900     IF FS-FZREGR NOT = 0
025000        MOVE "FZREGR" TO WKS-ARCHIVO
025100        MOVE "OPEN"   TO WKS-ACCION
025200        MOVE SPACES   TO WKS-LLAVE
025300        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
025400                              WKS-ACCION    WKS-LLAVE
025500                              FS-FZREGR     FSE-FZREGR
025600        MOVE 91 TO RETURN-CODE
025700        STOP RUN
025800     END-IF
025900     OPEN I-O FZTRAN
026000     IF FS-FZTRAN NOT = 0
026100        MOVE "FZTRAN" TO WKS-ARCHIVO
026200        MOVE "OPEN"   TO WKS-ACCION
026300        MOVE SPACES   TO WKS-LLAVE
026400        CALL "DEBD1R00" USING WKS-PROGRAMA WKS-ARCHIVO
026500                              WKS-ACCION    WKS-LLAVE
026600                              FS-FZTRAN     FSE-FZTRAN
026700        MOVE 91 TO RETURN-CODE
026800        STOP RUN
026900     END-IF
027000     OPEN OUTPUT FZRIMP
027100     IF FS-FZRIMP NOT = 0
027200        DISPLAY "*** FZC2IMP: ERRO AO ABRIR FZRIMP, STATUS: "
027300                FS-FZRIMP UPON CONSOLE
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     PERFORM 015-ACHA-MAIOR-ID-FZTRAN THRU 015-ACHA-MAIOR-ID-FZTRAN-E
027800     PERFORM 016-ACHA-MAIOR-ID-FZTAG THRU 016-ACHA-MAIOR-ID-FZTAG-E.
027900 010-ABRE-ARCHIVOS-E. EXIT.
028000 
028100*    VARRE O MESTRE DE TRANSACOES SEQUENCIALMENTE PARA ACHAR O
028200*    MAIOR TR-ID JA USADO (PROXIMO ID = MAIOR + 1)
028300 015-ACHA-MAIOR-ID-FZTRAN SECTION.
028400     MOVE ZEROS TO WKS-MAIOR-ID-TRAN
028500     MOVE ZEROS TO TR-ID
028600     START FZTRAN KEY IS NOT LESS THAN TR-ID
028700        INVALID KEY
028800           CONTINUE
028900        NOT INVALID KEY
029000           PERFORM 017-LE-UMA-TRANS-MAIOR-ID
029100               THRU 017-LE-UMA-TRANS-MAIOR-ID-E
029200              UNTIL FS-FZTRAN NOT = 0
029300     END-START.
029400 015-ACHA-MAIOR-ID-FZTRAN-E. EXIT.
029500 
029600 017-LE-UMA-TRANS-MAIOR-ID SECTION.
029700     READ FZTRAN NEXT RECORD
029800        AT END
029900           CONTINUE
030000        NOT AT END
030100           MOVE TR-ID TO WKS-MAIOR-ID-TRAN
030200     END-READ.
030300 017-LE-UMA-TRANS-MAIOR-ID-E. EXIT.
030400 
030500*    VARRE O MESTRE DE TAGS SEQUENCIALMENTE PARA ACHAR O MAIOR
030600*    TG-ID JA USADO
030700 016-ACHA-MAIOR-ID-FZTAG SECTION.
030800     MOVE ZEROS TO WKS-MAIOR-ID-TAG
030900     MOVE ZEROS TO TG-ID
031000     START FZTAG KEY IS NOT LESS THAN TG-ID
031100        INVALID KEY
031200           CONTINUE
031300        NOT INVALID KEY
031400           PERFORM 018-LE-UMA-TAG-MAIOR-ID THRU 018-LE-UMA-TAG-MAIOR-ID-E
031500              UNTIL FS-FZTAG NOT = 0
031600     END-START.
031700 016-ACHA-MAIOR-ID-FZTAG-E. EXIT.
031800 
031900 018-LE-UMA-TAG-MAIOR-ID SECTION.
032000     READ FZTAG NEXT RECORD
032100        AT END
032200           CONTINUE
032300        NOT AT END
032400           MOVE TG-ID TO WKS-MAIOR-ID-TAG
032500     END-READ.
032600 018-LE-UMA-TAG-MAIOR-ID-E. EXIT.
032700 
032800******************************************************************
032900*    GARANTE A EXISTENCIA DA TAG "ROTINA" (BUSCA CASE-INSENSITIVE
033000*    FEITA POR COMPARACAO DIRETA, POIS O NOME E' SEMPRE GRAVADO
033100*    EM MAIUSCULAS PELO FZC5TAG)
033200******************************************************************
033300 050-GARANTE-TAG-ROTINA SECTION.
033400     MOVE ZEROS TO TG-ID
033500     MOVE "N" TO WKS-LINHA-VALIDA-SW
033600     START FZTAG KEY IS NOT LESS THAN TG-ID
033700        INVALID KEY
033800           CONTINUE
033900        NOT INVALID KEY
034000           PERFORM 055-PROCURA-TAG-ROTINA THRU 055-PROCURA-TAG-ROTINA-E
034100              UNTIL WKS-LINHA-VALIDA OR FS-FZTAG NOT = 0
034200     END-START
034300     IF NOT WKS-LINHA-VALIDA
034400        PERFORM 058-CRIA-TAG-ROTINA THRU 058-CRIA-TAG-ROTINA-E
034500     END-IF.
034600 050-GARANTE-TAG-ROTINA-E. EXIT.
034700 
034800 055-PROCURA-TAG-ROTINA SECTION.
034900     READ FZTAG NEXT RECORD
035000        AT END
035100           CONTINUE
035200        NOT AT END
035300           IF TG-NOME = WKS-NOME-ROTINA
035400              MOVE "Y" TO WKS-LINHA-VALIDA-SW
035500              MOVE TG-ID TO WKS-ID-TAG-ROTINA
035600           END-IF
035700     END-READ.
035800 055-PROCURA-TAG-ROTINA-E. EXIT.
035900 
036000 058-CRIA-TAG-ROTINA SECTION.
036100     ADD 1 TO WKS-MAIOR-ID-TAG
036200     MOVE WKS-MAIOR-ID-TAG TO WKS-ID-TAG-ROTINA
036300     INITIALIZE REG-FZTAG
036400     MOVE WKS-ID-TAG-ROTINA TO TG-ID
036500     MOVE WKS-NOME-ROTINA   TO TG-NOME
036600     MOVE WKS-COR-ROTINA    TO TG-COR
036700     MOVE WKS-DESC-ROTINA   TO TG-DESCRICAO
036800     WRITE REG-FZTAG
036900     IF FS-FZTAG NOT = 0
037000        DISPLAY "*** FZC2IMP: ERRO AO CRIAR TAG ROTINA, STATUS: "
037100                FS-FZTAG UPON CONSOLE
037200     END-IF.
037300 058-CRIA-TAG-ROTINA-E. EXIT.
037400 
037500******************************************************************
037600*              L E I T U R A   D O   E X T R A T O                *
037700******************************************************************
037800 100-LE-PRIMEIRA-LINHA SECTION.
037900     READ FZIMPO
038000        AT END
038100           MOVE "Y" TO WKS-FIM-FZIMPO-SW
038200     END-READ.
038300 100-LE-PRIMEIRA-LINHA-E. EXIT.
038400 
038500 200-PROCESSA-UMA-LINHA SECTION.
038600     ADD 1 TO WKS-CONTADOR-LIDAS
038700     PERFORM 210-VALIDA-LINHA THRU 210-VALIDA-LINHA-E
038800     IF WKS-LINHA-VALIDA
038900        PERFORM 300-GRAVA-TRANSACAO-IMPORTADA
039000            THRU 300-GRAVA-TRANSACAO-IMPORTADA-E
039100        ADD 1 TO WKS-CONTADOR-IMPORTADAS
039200     ELSE
039300        ADD 1 TO WKS-CONTADOR-IGNORADAS
039400        STRING "LINHA " WKS-CONTADOR-LIDAS
039500               " IGNORADA - DATA OU VALOR INVALIDO"
039600               DELIMITED BY SIZE INTO WKS-LINHA-LOG
039700        WRITE REG-FZRIMP FROM WKS-LINHA-LOG
039800     END-IF
039900     READ FZIMPO
040000        AT END
040100           MOVE "Y" TO WKS-FIM-FZIMPO-SW
040200     END-READ.
040300 200-PROCESSA-UMA-LINHA-E. EXIT.
040400 
040500*    LINHA VALIDA = DATA E VALOR NUMERICOS E DATA NAO-ZERO
040600*    (CHAMADO 11050)
040700 210-VALIDA-LINHA SECTION.
040800     MOVE "N" TO WKS-LINHA-VALIDA-SW
040900     IF IM-DATA IS NUMERIC AND IM-DATA NOT = ZEROS
041000        IF IM-VALOR IS NUMERIC
041100           MOVE "Y" TO WKS-LINHA-VALIDA-SW
041200        END-IF
041300     END-IF.
041400 210-VALIDA-LINHA-E. EXIT.
041500 
041600******************************************************************
041700*    GRAVA A LINHA CORRENTE DE FZIMPO COMO UMA NOVA TRANSACAO     *
041800*    (R6 - DERIVA TIPO PELO SINAL, GUARDA VALOR ABSOLUTO)         *
041900******************************************************************
042000 300-GRAVA-TRANSACAO-IMPORTADA SECTION.
042100     INITIALIZE REG-FZTRAN
042200     ADD 1 TO WKS-MAIOR-ID-TRAN
042300     MOVE WKS-MAIOR-ID-TRAN TO TR-ID
042400     MOVE IM-DATA           TO TR-DATA
042500     MOVE IM-DESCRICAO      TO TR-DESCRICAO
042600     MOVE IM-CATEGORIA      TO TR-CATEGORIA
042700     MOVE "B"               TO TR-ORIGEM
042800     IF IM-VALOR > ZEROS
042900        MOVE "E"            TO TR-TIPO
043000        MOVE IM-VALOR       TO TR-VALOR TR-VALOR-ORIG
043100     ELSE
043200        MOVE "S"            TO TR-TIPO
043300        COMPUTE TR-VALOR      = IM-VALOR * -1
043400        MOVE TR-VALOR       TO TR-VALOR-ORIG
043500     END-IF
043600     MOVE "S"               TO TR-VALOR-ORIG-SW
043700     MOVE 1                 TO TR-TAG-COUNT
043800     MOVE WKS-ID-TAG-ROTINA TO TR-TAG-ID (1)
043900     WRITE REG-FZTRAN
044000     IF FS-FZTRAN NOT = 0
044100        DISPLAY "*** FZC2IMP: ERRO AO GRAVAR TRANSACAO, STATUS: "
044200                FS-FZTRAN UPON CONSOLE
044300     END-IF.
044400 300-GRAVA-TRANSACAO-IMPORTADA-E. EXIT.
044500 
044600******************************************************************
044700*    APOS A IMPORTACAO, APLICA TODAS AS REGRAS ATIVAS (POR        *
044800*    PRIORIDADE DECRESCENTE) A CADA TRANSACAO IMPORTADA           *
044900******************************************************************
045000 500-APLICA-REGRAS-POS-IMPORT SECTION.
045100     MOVE ZEROS TO WKS-CONTADOR-TOTAL-APLIC
045200     IF WKS-CONTADOR-IMPORTADAS > ZEROS
045300        MOVE WKS-MAIOR-ID-TRAN TO TR-ID
045400        COMPUTE TR-ID = TR-ID - WKS-CONTADOR-IMPORTADAS + 1
045500        PERFORM 510-APLICA-REGRAS-UMA-TRANS
045600            THRU 510-APLICA-REGRAS-UMA-TRANS-E
045700           UNTIL TR-ID > WKS-MAIOR-ID-TRAN
045800     END-IF
045900     MOVE WKS-CONTADOR-TOTAL-APLIC TO WKS-MASCARA
046000     DISPLAY "TOTAL DE APLICACOES DE REGRAS: " WKS-MASCARA
046100             UPON CONSOLE.
046200 500-APLICA-REGRAS-POS-IMPORT-E. EXIT.
046300 
046400*    A CHAVE TR-ID CORRENTE JA FOI POSICIONADA PELO CHAMADOR -
046500*    LE A TRANSACAO, APLICA AS REGRAS ATIVAS E AVANCA PARA A
046600*    PROXIMA
046700 510-APLICA-REGRAS-UMA-TRANS SECTION.
046800     READ FZTRAN KEY IS TR-ID
046900        INVALID KEY
047000           CONTINUE
047100        NOT INVALID KEY
047200           PERFORM 520-APLICA-REGRAS-ATIVAS-EM-MEMORIA
047300               THRU 520-APLICA-REGRAS-ATIVAS-EM-MEMORIA-E
047400           IF WKS-CONTADOR-APLICADAS > ZEROS
047500              REWRITE REG-FZTRAN
047600              ADD WKS-CONTADOR-APLICADAS
047700                  TO WKS-CONTADOR-TOTAL-APLIC
047800           END-IF
047900     END-READ
048000     ADD 1 TO TR-ID.
048100 510-APLICA-REGRAS-UMA-TRANS-E. EXIT.
048200 
048300*    REPETE, PARA UMA UNICA TRANSACAO EM MEMORIA, A MESMA LOGICA
048400*    DE CARGA/ORDENACAO DE REGRAS ATIVAS DE FZC1RGA (PARAGRAFO
048500*    450-APLICA-REGRAS-ATIVAS-EM-MEMORIA)
048600 520-APLICA-REGRAS-ATIVAS-EM-MEMORIA SECTION.
048700     MOVE ZEROS TO WKS-CONTADOR-APLICADAS
048800     PERFORM 522-CARREGA-REGRAS-ATIVAS THRU 522-CARREGA-REGRAS-ATIVAS-E
048900     PERFORM 530-TESTA-UMA-REGRA-ATIVA THRU 530-TESTA-UMA-REGRA-ATIVA-E
049000        VARYING WKS-REGRA-IX FROM 1 BY 1
049100        UNTIL WKS-REGRA-IX > WKS-QTD-REGRAS.
049200 520-APLICA-REGRAS-ATIVAS-EM-MEMORIA-E. EXIT.
049300 
049400*    CARREGA EM WKS-TABELA-REGRAS OS IDS/PRIORIDADES DE TODAS AS
049500*    REGRAS COM RG-ATIVO = 'Y' E ORDENA DECRESCENTE (SOLICITACAO
049600*    0902)
049700 522-CARREGA-REGRAS-ATIVAS SECTION.
049800     MOVE ZEROS TO WKS-QTD-REGRAS
049900     MOVE ZEROS TO RG-ID
050000     MOVE "N" TO WKS-FIM-FZREGR-SW
050100     START FZREGR KEY IS NOT LESS THAN RG-ID
050200        INVALID KEY
050300           MOVE "Y" TO WKS-FIM-FZREGR-SW
050400     END-START
050500     PERFORM 524-LE-UMA-REGRA-SCAN UNTIL WKS-FIM-FZREGR
050600     PERFORM 526-ORDENA-REGRAS-TAB THRU 526-ORDENA-REGRAS-TAB-E.
050700 522-CARREGA-REGRAS-ATIVAS-E. EXIT.
050800 
050900 524-LE-UMA-REGRA-SCAN SECTION.
051000     READ FZREGR NEXT RECORD
051100        AT END
051200           MOVE "Y" TO WKS-FIM-FZREGR-SW
051300        NOT AT END
051400           IF RG-ESTA-ATIVA AND WKS-QTD-REGRAS < 500
051500              ADD 1 TO WKS-QTD-REGRAS
051600              MOVE RG-ID         TO WKS-TAB-ID (WKS-QTD-REGRAS)
051700              MOVE RG-PRIORIDADE
051800                   TO WKS-TAB-PRIORIDADE (WKS-QTD-REGRAS)
051900           END-IF
052000     END-READ.
052100 524-LE-UMA-REGRA-SCAN-E. EXIT.
052200 
052300*    ORDENACAO POR TROCA (BUBBLE SORT) DECRESCENTE DE PRIORIDADE
052400 526-ORDENA-REGRAS-TAB SECTION.
052500     MOVE "Y" TO WKS-TROCOU-SW
052600     PERFORM 527-UMA-PASSADA-ORDENACAO THRU 527-UMA-PASSADA-ORDENACAO-E
052700        UNTIL NOT WKS-HOUVE-TROCA.
052800 526-ORDENA-REGRAS-TAB-E. EXIT.
052900 
053000 527-UMA-PASSADA-ORDENACAO SECTION.
053100     MOVE "N" TO WKS-TROCOU-SW
053200     IF WKS-QTD-REGRAS > 1
053300        PERFORM 528-COMPARA-TROCA-PAR THRU 528-COMPARA-TROCA-PAR-E
053400           VARYING WKS-REGRA-IX FROM 1 BY 1
053500           UNTIL WKS-REGRA-IX >= WKS-QTD-REGRAS
053600     END-IF.
053700 527-UMA-PASSADA-ORDENACAO-E. EXIT.
053800 
053900 528-COMPARA-TROCA-PAR SECTION.
054000     COMPUTE WKS-REGRA-IX2 = WKS-REGRA-IX + 1
054100     IF WKS-TAB-PRIORIDADE (WKS-REGRA-IX) <
054200        WKS-TAB-PRIORIDADE (WKS-REGRA-IX2)
054300        PERFORM 529-TROCA-PAR THRU 529-TROCA-PAR-E
054400        MOVE "Y" TO WKS-TROCOU-SW
054500     END-IF.
054600 528-COMPARA-TROCA-PAR-E. EXIT.
054700 
054800 529-TROCA-PAR SECTION.
054900     MOVE WKS-TAB-ID         (WKS-REGRA-IX)  TO WKS-TAB-ID-AUX
055000     MOVE WKS-TAB-PRIORIDADE (WKS-REGRA-IX)
055100          TO WKS-TAB-PRIORIDADE-AUX
055200     MOVE WKS-TAB-ID         (WKS-REGRA-IX2)
055300          TO WKS-TAB-ID         (WKS-REGRA-IX)
055400     MOVE WKS-TAB-PRIORIDADE (WKS-REGRA-IX2)
055500          TO WKS-TAB-PRIORIDADE (WKS-REGRA-IX)
055600     MOVE WKS-TAB-ID-AUX         TO WKS-TAB-ID (WKS-REGRA-IX2)
055700     MOVE WKS-TAB-PRIORIDADE-AUX
055800          TO WKS-TAB-PRIORIDADE (WKS-REGRA-IX2).
055900 529-TROCA-PAR-E. EXIT.
056000 
056100 530-TESTA-UMA-REGRA-ATIVA SECTION.
056200     MOVE WKS-TAB-ID (WKS-REGRA-IX) TO RG-ID
056300     READ FZREGR KEY IS RG-ID
056400        INVALID KEY
056500           CONTINUE
056600        NOT INVALID KEY
056700           CALL "FZCRGAP" USING REG-FZTRAN REG-FZREGR
056800                                LK-REGRA-APLICADA
056900           IF LK-FOI-APLICADA
057000              ADD 1 TO WKS-CONTADOR-APLICADAS
057100              DISPLAY "FZC2IMP - REGRA APLICADA NA IMPORTACAO: "
057200                      RGR-LINHA UPON CONSOLE
057300           END-IF
057400     END-READ.
057500 530-TESTA-UMA-REGRA-ATIVA-E. EXIT.
057600 
057700 900-ESTADISTICAS SECTION.
057800     DISPLAY "******************************************"
057900             UPON CONSOLE
058000     MOVE WKS-CONTADOR-LIDAS TO WKS-MASCARA
058100     DISPLAY "LINHAS LIDAS DO EXTRATO:    " WKS-MASCARA
058200             UPON CONSOLE
058300     MOVE WKS-CONTADOR-IMPORTADAS TO WKS-MASCARA
058400     DISPLAY "TRANSACOES IMPORTADAS:      " WKS-MASCARA
058500             UPON CONSOLE
058600     MOVE WKS-CONTADOR-IGNORADAS TO WKS-MASCARA
058700     DISPLAY "LINHAS IGNORADAS:           " WKS-MASCARA
058800             UPON CONSOLE
058900     STRING WKS-CONTADOR-IMPORTADAS
059000            " TRANSACOES IMPORTADAS COM SUCESSO"
059100            DELIMITED BY SIZE INTO WKS-LINHA-LOG
059200     WRITE REG-FZRIMP FROM WKS-LINHA-LOG
059300     DISPLAY "******************************************"
059400             UPON CONSOLE.
059500 900-ESTADISTICAS-E. EXIT.
059600 
059700 990-CIERRA-ARCHIVOS SECTION.
059800     CLOSE FZIMPO FZREGR FZTRAN FZRIMP.
059900 990-CIERRA-ARCHIVOS-E. EXIT.
