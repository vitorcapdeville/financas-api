000100******************************************************************
000200* ARCHIVO     : FZTRAN                                           *
000300* APLICACION  : FINANZAS PERSONALES (FZ)                         *
000400* DESCRIPCION : LAYOUT DO MESTRE DE TRANSACOES (ENTRADA/SAIDA).  *
000500*             : CHAVE LOGICA TR-ID, REESCRITO PELOS LOTES DE     *
000600*             : IMPORTACAO, REGRAS E MANUTENCAO (FZC1RGA,        *
000700*             : FZC2IMP, FZC3RES, FZC4TRN, FZCRGAP).             *
000800* TAMANHO     : 285 BYTES (CONFORME FICHA DE DESENHO)            *
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*  18/02/1991 RVC SOLICITACAO 0441 - LAYOUT ORIGINAL DO MESTRE
001200*  09/11/1993 JLP SOLICITACAO 0587 - ACRESCENTOU TR-DATA-FATURA E
001300*                                    TR-VALOR-ORIG PARA FATURA DE
001400*                                    CARTAO
001500*  22/06/1996 MFQ SOLICITACAO 0702 - TABELA DE TAGS OCCURS 10
001600*  14/01/1999 RVC SOLICITACAO 0815 - AJUSTE Y2K NOS CAMPOS DE DATA
001700*                                    (ANO PASSOU A 4 POSICOES)
001800*  22/07/2003 LFM CHAMADO 11051    - ACRESCENTOU TR-VALOR-ORIG-SW
001900*                                    (INDICADOR DE VALOR ORIGINAL
002000*                                    SALVO). ANTES O FZC4TRN
002100*                                    TESTAVA TR-VALOR-ORIG = ZEROS
002200*                                    PARA SABER SE HAVIA VALOR
002300*                                    ORIGINAL, O QUE CONFUNDIA COM
002400*                                    UMA TRANSACAO CUJO VALOR
002500*                                    ORIGINAL E' LEGITIMAMENTE
002600*                                    ZERO. 1 POSICAO TOMADA DO
002700*                                    FILLER, TAMANHO DO REGISTRO
002800*                                    NAO MUDOU
002900******************************************************************
003000 01  REG-FZTRAN.
003100     05  TR-CHAVE.
003200         10  TR-ID                 PIC 9(06).
003300     05  TR-DATA                   PIC 9(08).
003400     05  TR-DATA-R REDEFINES TR-DATA.
003500         10  TR-DATA-ANO           PIC 9(04).
003600         10  TR-DATA-MES           PIC 9(02).
003700         10  TR-DATA-DIA           PIC 9(02).
003800     05  TR-DESCRICAO              PIC X(60).
003900     05  TR-VALOR                  PIC S9(09)V99.
004000     05  TR-VALOR-ORIG             PIC S9(09)V99.
004100     05  TR-TIPO                   PIC X(01).
004200         88  TR-TIPO-ENTRADA                 VALUE 'E'.
004300         88  TR-TIPO-SAIDA                   VALUE 'S'.
004400     05  TR-CATEGORIA              PIC X(30).
004500     05  TR-ORIGEM                 PIC X(01).
004600         88  TR-ORIGEM-MANUAL                VALUE 'M'.
004700         88  TR-ORIGEM-EXTRATO                VALUE 'B'.
004800         88  TR-ORIGEM-FATURA                VALUE 'C'.
004900     05  TR-OBSERVACOES            PIC X(60).
005000     05  TR-DATA-FATURA            PIC 9(08).
005100     05  TR-DATA-FATURA-R REDEFINES TR-DATA-FATURA.
005200         10  TR-FATURA-ANO         PIC 9(04).
005300         10  TR-FATURA-MES         PIC 9(02).
005400         10  TR-FATURA-DIA         PIC 9(02).
005500     05  TR-TAG-COUNT              PIC 9(02).
005600     05  TR-TAGS.
005700         10  TR-TAG-ID OCCURS 10 TIMES
005800                       INDEXED BY TR-TAG-IX
005900                                  PIC 9(06).
006000     05  TR-VALOR-ORIG-SW          PIC X(01).
006100         88  TR-POSSUI-VALOR-ORIGINAL        VALUE 'S'.
006200     05  FILLER                    PIC X(26).
